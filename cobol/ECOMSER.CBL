000100******************************************************************
000200* FECHA       : 11/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : COMERCIO ELECTRONICO - VITRINA                   *
000500* PROGRAMA    : ECOMSER                                         *
000600* TIPO        : SUBRUTINA BATCH (CALLED)                        *
000700* DESCRIPCION : RECUPERA LOS CONTADORES DE SERIE (ORDEN,         *
000800*             : FACTURA, ENVIO) A PARTIR DEL MAYOR SUFIJO        *
000900*             : NUMERICO YA EXISTENTE EN UN IDENTIFICADOR.  SE   *
001000*             : LLAMA UNA VEZ POR REGISTRO EN LA PASADA DE       *
001100*             : EXPLORACION ANTES DE PROCESAR UN LOTE.           *
001200* ARCHIVOS    : NO APLICA (RECIBE TODO POR LINKAGE)              *
001300* ACCION (ES) : R=RECUPERAR SIGUIENTE SERIE DE UN IDENTIFICADOR  *
001400* PROGRAMA(S) : LLAMADO POR ECOMORD, ECOMBLK                     *
001500* BPM/RATIONAL: 10043                                           *
001600* NOMBRE      : RECUPERACION DE CONTADORES DE SERIE              *
001700******************************************************************
001800*                  H I S T O R I A L   D E   C A M B I O S
001900******************************************************************
002000* 2024-02-12 EEDR TCK-10043 VERSION INICIAL DEL PROGRAMA.        *
002100* 2024-02-25 EEDR TCK-10057 SE AGREGA EL TIPO 'T' DE TRACKING-ID *
002200*            QUE ANTES SE DERIVABA DEL ORDER-ID.                 *
002300* 2024-05-09 JLOR TCK-10090 SE CAMBIA EL ALGORITMO PARA SALTAR   *
002400*            EL PREFIJO NO NUMERICO (O, INV-, TRK-) Y TOMAR SOLO *
002500*            LOS DIGITOS A PARTIR DEL PRIMER DIGITO ENCONTRADO;  *
002600*            LA VERSION ANTERIOR RECHAZABA TODO EL IDENTIFICADOR.*
002700* 2024-06-14 EEDR TCK-10102 REVISION Y2K: SE CONFIRMA QUE NINGUN *
002800*            CAMPO DE FECHA EN ESTE PROGRAMA TIENE VENTANA DE     *
002900*            SIGLO DE DOS DIGITOS (NO HAY CAMPOS DE FECHA).       *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. ECOMSER.
003300 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003400 INSTALLATION. VITRINA - CENTRO DE COMPUTO.
003500 DATE-WRITTEN. 12/02/2024.
003600 DATE-COMPILED.
003700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400******************************************************************
004500*               A R E A S   D E   T R A B A J O                  *
004600******************************************************************
004700 01  WKS-CONTADORES.
004800     02  WKS-K                     PIC 9(02) COMP VALUE ZEROES.
004900     02  WKS-INICIO                PIC 9(02) COMP VALUE ZEROES.
005000     02  WKS-SUFIJO-NUM            PIC 9(08) COMP VALUE ZEROES.
005100     02  FILLER                    PIC X(05).
005200 01  WKS-SWITCHES.
005300     02  WKS-SUFIJO-OK             PIC X(01) VALUE 'Y'.
005400         88  SUFIJO-VALIDO                   VALUE 'Y'.
005500     02  FILLER                    PIC X(05).
005600 01  WKS-SUFIJO-TEXTO              PIC X(12) VALUE SPACES.
005700 01  WKS-SUFIJO-TEXTO-R REDEFINES WKS-SUFIJO-TEXTO.
005800     02  WKS-SUF-CHAR  OCCURS 12 TIMES PIC X(01).
005900 01  WKS-ACUM-DIGITOS              PIC 9(08) COMP VALUE ZEROES.
006000 01  WKS-ACUM-DIGITOS-R REDEFINES WKS-ACUM-DIGITOS.
006100     02  WKS-ACUM-BYTE  OCCURS 4 TIMES PIC X(01).
006200******************************************************************
006300 LINKAGE SECTION.
006400 01  LK-TIPO-ID                    PIC X(01).
006500     88  LK-ES-ORDEN                      VALUE 'O'.
006600     88  LK-ES-FACTURA                    VALUE 'I'.
006700     88  LK-ES-ENVIO                      VALUE 'T'.
006800 01  LK-VALOR-ID                   PIC X(12).
006900 01  LK-VALOR-ID-R REDEFINES LK-VALOR-ID.
007000     02  LK-VALOR-PREFIJO          PIC X(04).
007100     02  LK-VALOR-RESTO            PIC X(08).
007200     COPY CPCOUNT.
007300******************************************************************
007400 PROCEDURE DIVISION USING LK-TIPO-ID LK-VALOR-ID WKS-SERIES.
007500 100-MAIN SECTION.
007600     MOVE LK-VALOR-ID TO WKS-SUFIJO-TEXTO
007700     PERFORM 200-EXTRAE-SUFIJO
007800     IF SUFIJO-VALIDO
007900        PERFORM 300-ACTUALIZA-CONTADOR
008000     END-IF
008100     GOBACK.
008200 100-MAIN-E. EXIT.
008300******************************************************************
008400*               E X T R A E R   S U F I J O   N U M E R I C O    *
008500******************************************************************
008600 200-EXTRAE-SUFIJO SECTION.
008700     MOVE 'Y' TO WKS-SUFIJO-OK
008800     MOVE 0 TO WKS-INICIO
008900     MOVE 0 TO WKS-ACUM-DIGITOS
009000     PERFORM 210-BUSCA-PRIMER-DIGITO
009100        VARYING WKS-K FROM 1 BY 1
009200        UNTIL WKS-K > 12 OR WKS-INICIO NOT = 0
009300     IF WKS-INICIO = 0
009400        MOVE 'N' TO WKS-SUFIJO-OK
009500     ELSE
009600        PERFORM 220-ACUMULA-DIGITO
009700           VARYING WKS-K FROM WKS-INICIO BY 1
009800           UNTIL WKS-K > 12
009900        MOVE WKS-ACUM-DIGITOS TO WKS-SUFIJO-NUM
010000     END-IF.
010100 200-EXTRAE-SUFIJO-E. EXIT.
010200******************************************************************
010300*            B U S C A   P R I M E R   D I G I T O               *
010400******************************************************************
010500 210-BUSCA-PRIMER-DIGITO SECTION.
010600     IF WKS-SUF-CHAR(WKS-K) IS NUMERIC
010700        MOVE WKS-K TO WKS-INICIO
010800     END-IF.
010900 210-BUSCA-PRIMER-DIGITO-E. EXIT.
011000******************************************************************
011100*              A C U M U L A R   D I G I T O   A   D I G I T O   *
011200******************************************************************
011300 220-ACUMULA-DIGITO SECTION.
011400     IF WKS-SUF-CHAR(WKS-K) NOT = SPACE
011500        IF WKS-SUF-CHAR(WKS-K) IS NUMERIC
011600           COMPUTE WKS-ACUM-DIGITOS =
011700                   (WKS-ACUM-DIGITOS * 10) + WKS-SUF-CHAR(WKS-K)
011800        END-IF
011900     END-IF.
012000 220-ACUMULA-DIGITO-E. EXIT.
012100******************************************************************
012200*                A C T U A L I Z A R   C O N T A D O R           *
012300******************************************************************
012400 300-ACTUALIZA-CONTADOR SECTION.
012500     EVALUATE TRUE
012600        WHEN LK-ES-ORDEN
012700           IF WKS-SUFIJO-NUM + 1 > WKS-SIG-ORDEN
012800              COMPUTE WKS-SIG-ORDEN = WKS-SUFIJO-NUM + 1
012900           END-IF
013000        WHEN LK-ES-FACTURA
013100           IF WKS-SUFIJO-NUM + 1 > WKS-SIG-FACTURA
013200              COMPUTE WKS-SIG-FACTURA = WKS-SUFIJO-NUM + 1
013300           END-IF
013400        WHEN LK-ES-ENVIO
013500           IF WKS-SUFIJO-NUM + 1 > WKS-SIG-ENVIO
013600              COMPUTE WKS-SIG-ENVIO = WKS-SUFIJO-NUM + 1
013700           END-IF
013800     END-EVALUATE.
013900 300-ACTUALIZA-CONTADOR-E. EXIT.
