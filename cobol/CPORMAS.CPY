000100******************************************************************
000200*    CPORMAS  -  REGISTRO MAESTRO DE ORDEN (orders.txt)          *
000300*    UN RENGLON DELIMITADO POR "|" POR ORDEN, CON LOS RENGLONES  *
000400*    (ITEMS) EMBEBIDOS EN UNA TABLA OCCURS 50, IGUAL AL LIMITE   *
000500*    DE RENGLONES POR ORDEN DEL SISTEMA DE VITRINA.              *
000600*    EEDR 2024-02-11 TCK-10042 : VERSION INICIAL                 *
000700*    EEDR 2024-03-02 TCK-10077 : SE AGREGA CPOR-FECHA-R PARA     *
000800*                 DESCOMPONER LA FECHA EN ANIO/MES/DIA           *
000900*    EEDR 2026-08-10 TCK-10171 : orders.txt GRABABA SOLO EL      *
001000*                 RENGLON 1 DE CADA ORDEN (LOS DEMAS SE PERDIAN  *
001100*                 AL REGRABAR EL MAESTRO).  SE AGREGA            *
001200*                 CPOR-RENGLONES-TXT, LISTA "PRODUCTO X CANT"    *
001300*                 SEPARADA POR COMAS, IGUAL A LA QUE YA USABA    *
001400*                 ECOMARC PARA archive_orders.txt, PARA QUE      *
001500*                 TODOS LOS RENGLONES VIAJEN EN UN SOLO CAMPO.   *
001600******************************************************************
001700 01  CPOR-ORDEN.
001800     02  CPOR-ORDER-ID              PIC X(10).
001900     02  CPOR-DIRECCION             PIC X(60).
002000     02  CPOR-MODO-PAGO             PIC X(15).
002100     02  CPOR-FECHA-ORDEN           PIC X(10).
002200     02  CPOR-FECHA-ORDEN-R REDEFINES CPOR-FECHA-ORDEN.
002300         04  CPOR-FEC-ANIO          PIC X(04).
002400         04  FILLER                 PIC X(01).
002500         04  CPOR-FEC-MES           PIC X(02).
002600         04  FILLER                 PIC X(01).
002700         04  CPOR-FEC-DIA           PIC X(02).
002800     02  CPOR-RENGLONES OCCURS 50 TIMES
002900                        INDEXED BY CPOR-IDX.
003000         04  CPIT-PRODUCT-ID        PIC X(12).
003100         04  CPIT-CANTIDAD          PIC 9(05).
003200     02  CPOR-CANT-RENGLONES        PIC 9(02).
003300     02  CPOR-RENGLONES-TXT         PIC X(1050).
003400     02  CPOR-ESTADO                PIC X(18).
003500         88  CPOR-EST-PENDIENTE              VALUE 'PENDING'.
003600         88  CPOR-EST-EMPACADA               VALUE 'PACKED'.
003700         88  CPOR-EST-ENVIADA                VALUE 'SHIPPED'.
003800         88  CPOR-EST-EN-RUTA                VALUE
003900                                  'OUT_FOR_DELIVERY'.
004000         88  CPOR-EST-ENTREGADA               VALUE 'DELIVERED'.
004100         88  CPOR-EST-CANCELADA               VALUE 'CANCELLED'.
004200         88  CPOR-EST-COMPLETADA               VALUE 'COMPLETED'.
004300     02  CPOR-RAZON-CANCEL          PIC X(40).
004400     02  CPOR-TOTAL                 PIC 9(09).
004500     02  CPOR-INVOICE-ID            PIC X(10).
004600     02  CPOR-TRACKING-ID           PIC X(12).
004700     02  FILLER                     PIC X(20).
