000100******************************************************************
000200* FECHA       : 11/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : COMERCIO ELECTRONICO - VITRINA                   *
000500* PROGRAMA    : ECOMPIP                                         *
000600* TIPO        : SUBRUTINA BATCH (CALLED)                        *
000700* DESCRIPCION : CORRE EL PIPELINE DE UNA SOLA ORDEN: VALIDA,     *
000800*             : RESERVA INVENTARIO, GENERA FACTURA, CAPTURA PAGO *
000900*             : Y CREA EL ENVIO.  LO LLAMAN ECOMORD (FLUJO       *
001000*             : INTERACTIVO) Y ECOMBLK (IMPORTACION MASIVA).     *
001100* ARCHIVOS    : NO APLICA (RECIBE TODO POR LINKAGE)              *
001200* ACCION (ES) : P=PROCESAR UNA ORDEN                            *
001300* PROGRAMA(S) : LLAMADO POR ECOMORD, ECOMBLK                     *
001400* BPM/RATIONAL: 10042                                           *
001500* NOMBRE      : PIPELINE DE PROCESAMIENTO DE ORDEN               *
001600******************************************************************
001700*                  H I S T O R I A L   D E   C A M B I O S
001800******************************************************************
001900* 2024-02-11 EEDR TCK-10042 VERSION INICIAL DEL PROGRAMA.        *
002000* 2024-02-20 EEDR TCK-10056 SE SEPARA LA REGLA DE PAGO EN DOS    *
002100*            MODALIDADES (INTERACTIVA Y SIMULADA) SEGUN QUIEN    *
002200*            LO LLAME.                                           *
002300* 2024-03-11 EEDR TCK-10062 SE CORRIGE LA RESERVA DE INVENTARIO  *
002400*            PARA QUE SEA DE DOS PASADAS (VERIFICAR TODO ANTES   *
002500*            DE DESCONTAR CUALQUIER RENGLON).                    *
002600* 2024-04-02 JLOR TCK-10081 SE AGREGA REVERSA DE INVENTARIO      *
002700*            CUANDO EL PAGO FALLA.                                *
002800* 2024-06-14 EEDR TCK-10102 REVISION Y2K: SE CONFIRMA QUE NINGUN *
002900*            CAMPO DE FECHA EN ESTE PROGRAMA TIENE VENTANA DE     *
003000*            SIGLO DE DOS DIGITOS.                                *
003100* 2024-08-01 EEDR TCK-10140 SE ESTANDARIZA EL TRACKING-ID AL     *
003200*            ESQUEMA DE CONTADOR DE SERIE, SE ELIMINA EL         *
003300*            ESQUEMA ALTERNO DERIVADO DEL ORDER-ID.               *
003400* 2024-08-07 EEDR TCK-10151 SE QUITAN LOS PERFORM VARYING EN      *
003500*            LINEA (END-PERFORM); CADA CUERPO DE CICLO PASA A SU *
003600*            PROPIO PARRAFO SEGUN EL ESTANDAR DE LA CASA.  SE     *
003700*            QUITA TAMBIEN FUNCTION MOD DE LA REGLA SIMULADA DE   *
003800*            PAGO, SUSTITUIDO POR DIVIDE ... REMAINDER.           *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. ECOMPIP.
004200 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION. VITRINA - CENTRO DE COMPUTO.
004400 DATE-WRITTEN. 11/02/2024.
004500 DATE-COMPILED.
004600 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*               A C U M U L A D O R E S   D E   T R A B A J O    *
005500******************************************************************
005600 01  WKS-CONTADORES.
005700     02  WKS-I                     PIC 9(03) COMP VALUE ZEROES.
005800     02  WKS-J                     PIC 9(03) COMP VALUE ZEROES.
005900     02  WKS-TOTAL-CALC            PIC 9(09) VALUE ZEROES.
006000     02  WKS-TOTAL-CALC-X REDEFINES WKS-TOTAL-CALC PIC X(09).
006100     02  WKS-RESTO-COCIENTE       PIC 9(09) COMP VALUE ZEROES.
006200     02  WKS-RESTO-MODULO         PIC 9(03) COMP VALUE ZEROES.    
006300     02  FILLER                    PIC X(05).
006400 01  WKS-SWITCHES.
006500     02  WKS-VALIDACION-OK         PIC X(01) VALUE 'Y'.
006600         88  VALIDACION-PASO                 VALUE 'Y'.
006700     02  WKS-INVENTARIO-OK         PIC X(01) VALUE 'Y'.
006800         88  INVENTARIO-PASO                 VALUE 'Y'.
006900     02  WKS-PAGO-OK               PIC X(01) VALUE 'N'.
007000         88  PAGO-APROBADO                    VALUE 'Y'.
007100     02  FILLER                    PIC X(05).
007200 01  WKS-RAZON                     PIC X(40) VALUE SPACES.
007300******************************************************************
007400*         R E N G L O N E S   D E   F A C T U R A / E N V I O   *
007500******************************************************************
007600 01  WKS-FACTURA-ID.
007700     02  WKS-FAC-PREFIJO           PIC X(04) VALUE 'INV-'.
007800     02  WKS-FAC-NUMERO            PIC 9(04) VALUE ZEROES.
007900 01  WKS-FACTURA-ID-R REDEFINES WKS-FACTURA-ID.
008000     02  WKS-FAC-TEXTO             PIC X(08).
008100 01  WKS-TRACKING-ID.
008200     02  WKS-TRK-PREFIJO           PIC X(04) VALUE 'TRK-'.
008300     02  WKS-TRK-NUMERO            PIC 9(08) VALUE ZEROES.
008400 01  WKS-TRACKING-ID-R REDEFINES WKS-TRACKING-ID.
008500     02  WKS-TRK-TEXTO             PIC X(12).
008600******************************************************************
008700 LINKAGE SECTION.
008800     COPY CPORMAS REPLACING CPOR-ORDEN BY LK-ORDEN.
008900     COPY CPPRTAB.
009000     COPY CPCOUNT.
009100 01  LK-CONTROL.
009200     02  LK-MODO-REGLA-PAGO        PIC X(01).
009300         88  LK-REGLA-INTERACTIVA          VALUE 'I'.
009400         88  LK-REGLA-SIMULADA             VALUE 'S'.
009500     02  LK-APROBACION-OPERADOR    PIC X(01).
009600     02  LK-MENSAJE                PIC X(100).
009700******************************************************************
009800 PROCEDURE DIVISION USING LK-ORDEN WKS-TABLA-PRODUCTOS
009900                          WKS-CANT-PRODUCTOS WKS-SERIES
010000                          LK-CONTROL.
010100 100-MAIN SECTION.
010200     MOVE SPACES TO LK-MENSAJE
010300     MOVE SPACES TO WKS-RAZON
010400     PERFORM 200-VALIDAR
010500     IF VALIDACION-PASO
010600        PERFORM 300-RESERVAR-INVENTARIO
010700        IF INVENTARIO-PASO
010800           PERFORM 400-GENERAR-FACTURA
010900           PERFORM 500-CAPTURAR-PAGO
011000           IF PAGO-APROBADO
011100              PERFORM 600-CREAR-ENVIO
011200              MOVE 'PACKED' TO CPOR-ESTADO
011300              STRING 'Order ' DELIMITED SIZE
011400                     CPOR-ORDER-ID DELIMITED SIZE
011500                     ' - OK shipped' DELIMITED SIZE
011600                     INTO LK-MENSAJE
011700           ELSE
011800              PERFORM 350-REVERSAR-INVENTARIO
011900              MOVE 'CANCELLED' TO CPOR-ESTADO
012000              MOVE WKS-RAZON TO CPOR-RAZON-CANCEL
012100              STRING 'Order ' DELIMITED SIZE
012200                     CPOR-ORDER-ID DELIMITED SIZE
012300                     ' - FAIL ' DELIMITED SIZE
012400                     WKS-RAZON DELIMITED SIZE
012500                     INTO LK-MENSAJE
012600           END-IF
012700        ELSE
012800           MOVE 'CANCELLED' TO CPOR-ESTADO
012900           MOVE WKS-RAZON TO CPOR-RAZON-CANCEL
013000           STRING 'Order ' DELIMITED SIZE
013100                  CPOR-ORDER-ID DELIMITED SIZE
013200                  ' - FAIL ' DELIMITED SIZE
013300                  WKS-RAZON DELIMITED SIZE
013400                  INTO LK-MENSAJE
013500        END-IF
013600     ELSE
013700        MOVE 'CANCELLED' TO CPOR-ESTADO
013800        MOVE WKS-RAZON TO CPOR-RAZON-CANCEL
013900        STRING 'Order ' DELIMITED SIZE
014000               CPOR-ORDER-ID DELIMITED SIZE
014100               ' - FAIL ' DELIMITED SIZE
014200               WKS-RAZON DELIMITED SIZE
014300               INTO LK-MENSAJE
014400     END-IF
014500     GOBACK.
014600 100-MAIN-E. EXIT.
014700******************************************************************
014800*                      V A L I D A R   O R D E N                 *
014900******************************************************************
015000 200-VALIDAR SECTION.                                             
015100     MOVE 'Y' TO WKS-VALIDACION-OK                                
015200     IF CPOR-ORDER-ID = SPACES                                    
015300        MOVE 'N' TO WKS-VALIDACION-OK                             
015400        MOVE 'Order id is blank' TO WKS-RAZON                     
015500     END-IF                                                       
015600     IF VALIDACION-PASO AND CPOR-CANT-RENGLONES = 0               
015700        MOVE 'N' TO WKS-VALIDACION-OK                             
015800        MOVE 'Order has no line items' TO WKS-RAZON               
015900     END-IF                                                       
016000     IF VALIDACION-PASO                                           
016100        PERFORM 210-VALIDA-RENGLON                                
016200           VARYING WKS-I FROM 1 BY 1                              
016300           UNTIL WKS-I > CPOR-CANT-RENGLONES                      
016400              OR NOT VALIDACION-PASO                              
016500     END-IF.                                                      
016600 200-VALIDAR-E. EXIT.                                             
016700******************************************************************
016800*             V A L I D A   R E N G L O N   D E   O R D E N       *
016900******************************************************************
017000 210-VALIDA-RENGLON SECTION.                                      
017100     IF CPIT-PRODUCT-ID(WKS-I) = SPACES                           
017200        MOVE 'N' TO WKS-VALIDACION-OK                             
017300        MOVE 'Line item missing product id' TO WKS-RAZON          
017400     END-IF                                                       
017500     IF VALIDACION-PASO AND CPIT-CANTIDAD(WKS-I) = 0              
017600        MOVE 'N' TO WKS-VALIDACION-OK                             
017700        MOVE 'Line item quantity not positive' TO                 
017800                                              WKS-RAZON           
017900     END-IF.                                                      
018000 210-VALIDA-RENGLON-E. EXIT.                                      
018100******************************************************************
018200*                 R E S E R V A R   I N V E N T A R I O          *
018300******************************************************************
018400 300-RESERVAR-INVENTARIO SECTION.                                 
018500     MOVE 'Y' TO WKS-INVENTARIO-OK                                
018600*    PRIMERA PASADA: VERIFICAR SUFICIENCIA SIN DESCONTAR NADA     
018700     PERFORM 320-VERIFICA-RENGLON                                 
018800        VARYING WKS-I FROM 1 BY 1                                 
018900        UNTIL WKS-I > CPOR-CANT-RENGLONES                         
019000*    SEGUNDA PASADA: DESCONTAR SOLO SI TODO EL PEDIDO ES VALIDO   
019100     IF INVENTARIO-PASO                                           
019200        PERFORM 330-DESCONTAR-RENGLON                             
019300           VARYING WKS-I FROM 1 BY 1                              
019400           UNTIL WKS-I > CPOR-CANT-RENGLONES                      
019500     END-IF.                                                      
019600 300-RESERVAR-INVENTARIO-E. EXIT.                                 
019700******************************************************************
019800*           V E R I F I C A   R E N G L O N   D E   S T O C K    *
019900******************************************************************
020000 320-VERIFICA-RENGLON SECTION.                                    
020100     PERFORM 310-BUSCA-PRODUCTO                                   
020200     IF WKS-J = 0                                                 
020300        MOVE 'N' TO WKS-INVENTARIO-OK                             
020400        MOVE 'Unknown product id' TO WKS-RAZON                    
020500     ELSE                                                         
020600        IF WKS-PROD-EXISTENCIA(WKS-J) < CPIT-CANTIDAD(WKS-I)      
020700           MOVE 'N' TO WKS-INVENTARIO-OK                          
020800           MOVE 'Insufficient stock' TO WKS-RAZON                 
020900        END-IF                                                    
021000     END-IF.                                                      
021100 320-VERIFICA-RENGLON-E. EXIT.                                    
021200******************************************************************
021300*             D E S C O N T A R   R E N G L O N                  *
021400******************************************************************
021500 330-DESCONTAR-RENGLON SECTION.                                   
021600     PERFORM 310-BUSCA-PRODUCTO                                   
021700     SUBTRACT CPIT-CANTIDAD(WKS-I) FROM                           
021800              WKS-PROD-EXISTENCIA(WKS-J).                         
021900 330-DESCONTAR-RENGLON-E. EXIT.                                   
022000******************************************************************
022100*                R E V E R S A R   I N V E N T A R I O           *
022200******************************************************************
022300 350-REVERSAR-INVENTARIO SECTION.                                 
022400     IF INVENTARIO-PASO                                           
022500        PERFORM 360-DEVOLVER-RENGLON                              
022600           VARYING WKS-I FROM 1 BY 1                              
022700           UNTIL WKS-I > CPOR-CANT-RENGLONES                      
022800     END-IF.                                                      
022900 350-REVERSAR-INVENTARIO-E. EXIT.                                 
023000******************************************************************
023100*                D E V O L V E R   R E N G L O N                 *
023200******************************************************************
023300 360-DEVOLVER-RENGLON SECTION.                                    
023400     PERFORM 310-BUSCA-PRODUCTO                                   
023500     IF WKS-J NOT = 0                                             
023600        ADD CPIT-CANTIDAD(WKS-I) TO                               
023700            WKS-PROD-EXISTENCIA(WKS-J)                            
023800     END-IF.                                                      
023900 360-DEVOLVER-RENGLON-E. EXIT.                                    
024000******************************************************************
024100*                   B U S C A   P R O D U C T O                 * 
024200******************************************************************
024300 310-BUSCA-PRODUCTO SECTION.                                      
024400     MOVE 0 TO WKS-J                                              
024500     PERFORM 315-COMPARA-PRODUCTO                                 
024600        VARYING WKS-PROD-IDX FROM 1 BY 1                          
024700        UNTIL WKS-PROD-IDX > WKS-CANT-PRODUCTOS.                  
024800 310-BUSCA-PRODUCTO-E. EXIT.                                      
024900******************************************************************
025000*             C O M P A R A   P R O D U C T O   D E   T A B L A  *
025100******************************************************************
025200 315-COMPARA-PRODUCTO SECTION.                                    
025300     IF WKS-PROD-ID(WKS-PROD-IDX) = CPIT-PRODUCT-ID(WKS-I)        
025400        MOVE WKS-PROD-IDX TO WKS-J                                
025500     END-IF.                                                      
025600 315-COMPARA-PRODUCTO-E. EXIT.                                    
025700******************************************************************
025800*                   G E N E R A R   F A C T U R A                *
025900******************************************************************
026000 400-GENERAR-FACTURA SECTION.                                     
026100     MOVE 0 TO WKS-TOTAL-CALC                                     
026200     PERFORM 410-SUMA-RENGLON                                     
026300        VARYING WKS-I FROM 1 BY 1                                 
026400        UNTIL WKS-I > CPOR-CANT-RENGLONES                         
026500     MOVE WKS-TOTAL-CALC   TO CPOR-TOTAL                          
026600     MOVE WKS-SIG-FACTURA  TO WKS-FAC-NUMERO                      
026700     MOVE WKS-FAC-TEXTO    TO CPOR-INVOICE-ID
026800     ADD 1 TO WKS-SIG-FACTURA
026900     DISPLAY 'ECOMPIP: FACTURA ' WKS-FAC-TEXTO ' MONTO='
027000             WKS-TOTAL-CALC-X UPON CONSOLE.
027100 400-GENERAR-FACTURA-E. EXIT.                                     
027200******************************************************************
027300*              S U M A   R E N G L O N   D E   F A C T U R A     *
027400******************************************************************
027500 410-SUMA-RENGLON SECTION.                                        
027600     PERFORM 310-BUSCA-PRODUCTO                                   
027700     COMPUTE WKS-TOTAL-CALC = WKS-TOTAL-CALC +                    
027800             (WKS-PROD-PRECIO(WKS-J) * CPIT-CANTIDAD(WKS-I)).     
027900 410-SUMA-RENGLON-E. EXIT.                                        
028000******************************************************************
028100*                    C A P T U R A R   P A G O                   *
028200******************************************************************
028300 500-CAPTURAR-PAGO SECTION.                                       
028400     MOVE 'N' TO WKS-PAGO-OK                                      
028500     EVALUATE TRUE                                                
028600        WHEN LK-REGLA-INTERACTIVA                                 
028700           EVALUATE CPOR-MODO-PAGO                                
028800              WHEN 'COD'                                          
028900                 MOVE 'Y' TO WKS-PAGO-OK                          
029000              WHEN 'MockCard'                                     
029100                 IF LK-APROBACION-OPERADOR = 'Y' OR 'y'           
029200                    MOVE 'Y' TO WKS-PAGO-OK                       
029300                 ELSE                                             
029400                    MOVE 'Payment declined by operator'           
029500                         TO WKS-RAZON                             
029600                 END-IF                                           
029700              WHEN OTHER                                          
029800                 MOVE 'Unknown payment mode' TO WKS-RAZON         
029900           END-EVALUATE                                           
030000        WHEN LK-REGLA-SIMULADA                                    
030100           DIVIDE CPOR-TOTAL BY 7                                 
030200                GIVING WKS-RESTO-COCIENTE                         
030300                REMAINDER WKS-RESTO-MODULO                        
030400           IF WKS-RESTO-MODULO = 0                                
030500              MOVE 'Simulated payment gateway declined'           
030600                   TO WKS-RAZON                                   
030700           ELSE                                                   
030800              MOVE 'Y' TO WKS-PAGO-OK                             
030900           END-IF                                                 
031000     END-EVALUATE.                                                
031100 500-CAPTURAR-PAGO-E. EXIT.                                       
031200******************************************************************
031300*                     C R E A R   E N V I O                     * 
031400******************************************************************
031500 600-CREAR-ENVIO SECTION.                                         
031600     MOVE WKS-SIG-ENVIO    TO WKS-TRK-NUMERO                      
031700     MOVE WKS-TRK-TEXTO    TO CPOR-TRACKING-ID                    
031800     ADD 1 TO WKS-SIG-ENVIO.                                      
031900 600-CREAR-ENVIO-E. EXIT.                                         
