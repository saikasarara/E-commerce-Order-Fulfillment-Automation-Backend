000100******************************************************************
000200*    CPPRTAB  -  TABLA DE PRODUCTOS EN MEMORIA, CARGADA DE       *
000300*    PRDFILE.  COPIADA TANTO POR LOS PROGRAMAS QUE CARGAN EL     *
000400*    MAESTRO COMO POR ECOMPIP EN SU LINKAGE SECTION, PARA QUE    *
000500*    LA ESTRUCTURA COINCIDA EXACTAMENTE ENTRE EL CALL Y EL       *
000600*    PROGRAMA LLAMADO (SUSTITUYE EL ISAM QUE EL SHOP USA EN      *
000700*    TARJETA, YA QUE ESTE BUILD NO TIENE SOPORTE ISAM).          *
000800*    EEDR 2024-02-11 TCK-10042 : VERSION INICIAL                 *
000900******************************************************************
001000 01  WKS-TABLA-PRODUCTOS.
001100     02  WKS-PROD-ENT OCCURS 500 TIMES INDEXED BY WKS-PROD-IDX.
001200         04  WKS-PROD-ID            PIC X(12).
001300         04  WKS-PROD-CATEGORIA     PIC X(20).
001400         04  WKS-PROD-MARCA         PIC X(20).
001500         04  WKS-PROD-NOMBRE        PIC X(30).
001600         04  WKS-PROD-PRECIO        PIC 9(07).
001700         04  WKS-PROD-EXISTENCIA    PIC 9(07).
001800 01  WKS-CANT-PRODUCTOS             PIC 9(04) COMP.
