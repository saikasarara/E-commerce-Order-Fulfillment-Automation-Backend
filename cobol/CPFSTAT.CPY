000100******************************************************************
000200*    CPFSTAT  -  BLOQUE COMPARTIDO DE FILE STATUS / FSE          *
000300*    PARA LOS ARCHIVOS MAESTROS Y DE MOVIMIENTO DEL SISTEMA      *
000400*    ECOM.  COPIADO POR TODO PROGRAMA BATCH QUE ABRA UNO O MAS   *
000500*    DE ESTOS ARCHIVOS, IGUAL A LA CONVENCION WKS-FS-STATUS      *
000600*    USADA EN LOS PROGRAMAS DE TARJETA.                          *
000700*    EEDR 2024-02-11 TCK-10042 : VERSION INICIAL                 *
000800******************************************************************
000900 01  WKS-FS-STATUS.
001000     02  WKS-STATUS.
001100         04  FS-ADMFILE             PIC 9(02) VALUE ZEROES.
001200         04  FS-PRDFILE             PIC 9(02) VALUE ZEROES.
001300         04  FS-ORDFILE             PIC 9(02) VALUE ZEROES.
001400         04  FS-INVFILE             PIC 9(02) VALUE ZEROES.
001500         04  FS-SHPFILE             PIC 9(02) VALUE ZEROES.
001600         04  FS-PHSFILE             PIC 9(02) VALUE ZEROES.
001700         04  FS-ARCFILE             PIC 9(02) VALUE ZEROES.
001800         04  FS-LOGFILE             PIC 9(02) VALUE ZEROES.
001900         04  FS-IMPFILE             PIC 9(02) VALUE ZEROES.
002000         04  FS-STKFILE             PIC 9(02) VALUE ZEROES.
002100         04  FS-RPTFILE             PIC 9(02) VALUE ZEROES.
002200         04  FS-RCPFILE             PIC 9(02) VALUE ZEROES.
002300         04  FS-ATTFILE             PIC 9(02) VALUE ZEROES.
002400         04  FS-RESFILE             PIC 9(02) VALUE ZEROES.
002500         04  FS-TRNFILE             PIC 9(02) VALUE ZEROES.
002600         04  FS-RRQFILE             PIC 9(02) VALUE ZEROES.
002700         04  FS-APRFILE             PIC 9(02) VALUE ZEROES.
002800     02  WKS-FSE.
002900         04  FSE-GENERAL.
003000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
003100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
003200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
003300     02  PROGRAMA                   PIC X(08) VALUE SPACES.
003400     02  ARCHIVO                    PIC X(08) VALUE SPACES.
003500     02  ACCION                     PIC X(10) VALUE SPACES.
003600     02  LLAVE                      PIC X(32) VALUE SPACES.
