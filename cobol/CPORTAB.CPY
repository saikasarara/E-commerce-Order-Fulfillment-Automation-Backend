000100******************************************************************
000200*    CPORTAB  -  TABLA DE ORDENES EN MEMORIA, CARGADA DE         *
000300*    ORDFILE AL INICIO DE CADA CORRIDA Y REGRABADA COMPLETA AL   *
000400*    CIERRE.  COPIADA POR TODO PROGRAMA QUE RECORRA EL MAESTRO   *
000500*    DE ORDENES (ECOMORD, ECOMBLK, ECOMSTA, ECOMARC, ECOMRPT,    *
000600*    ECOMRCP).  SUSTITUYE EL ISAM QUE EL SHOP USA EN TARJETA,    *
000700*    YA QUE ESTE BUILD NO TIENE SOPORTE ISAM.                    *
000800*    EEDR 2024-02-14 TCK-10044 : VERSION INICIAL                 *
000900******************************************************************
001000 01  WKS-TABLA-ORDENES.
001100     02  WKS-ORD-ENT OCCURS 500 TIMES INDEXED BY WKS-ORD-IDX.
001200         04  WKS-ORD-ORDER-ID        PIC X(10).
001300         04  WKS-ORD-DIRECCION       PIC X(60).
001400         04  WKS-ORD-MODO-PAGO       PIC X(15).
001500         04  WKS-ORD-FECHA-ORDEN     PIC X(10).
001600         04  WKS-ORD-RENGLON OCCURS 50 TIMES
001700                             INDEXED BY WKS-ORD-RIDX.
001800             06  WKS-ORD-PRODUCT-ID  PIC X(12).
001900             06  WKS-ORD-CANTIDAD    PIC 9(05).
002000         04  WKS-ORD-CANT-RENGLONES  PIC 9(02).
002100         04  WKS-ORD-ESTADO          PIC X(18).
002200         04  WKS-ORD-RAZON-CANCEL    PIC X(40).
002300         04  WKS-ORD-TOTAL           PIC 9(09).
002400         04  WKS-ORD-INVOICE-ID      PIC X(10).
002500         04  WKS-ORD-TRACKING-ID     PIC X(12).
002600 01  WKS-CANT-ORDENES                PIC 9(04) COMP.
