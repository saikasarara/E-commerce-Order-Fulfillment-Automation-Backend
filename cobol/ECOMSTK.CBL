000100******************************************************************
000200* FECHA       : 26/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : COMERCIO ELECTRONICO - VITRINA                   *
000500* PROGRAMA    : ECOMSTK                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : REABASTO DE INVENTARIO.  LEE UN LOTE DE          *
000800*             : SOLICITUDES DE REABASTO (PRODUCT-ID|CANTIDAD),   *
000900*             : SUMA LA CANTIDAD A LA EXISTENCIA DEL PRODUCTO    *
001000*             : SI ESTE EXISTE EN EL MAESTRO Y LA CANTIDAD ES    *
001100*             : POSITIVA; RECHAZA LA SOLICITUD EN CUALQUIER      *
001200*             : OTRO CASO.  REGRABA EL MAESTRO DE PRODUCTOS AL   *
001300*             : CIERRE.                                         *
001400* ARCHIVOS    : PRDFILE=E/S, RESFILE=E, LOGFILE=A                *
001500* ACCION (ES) : R=APLICAR LOTE DE REABASTO                       *
001600* PROGRAMA(S) : NO APLICA                                       *
001700* BPM/RATIONAL: 10069                                           *
001800* NOMBRE      : REABASTO DE INVENTARIO                          *
001900******************************************************************
002000*                  H I S T O R I A L   D E   C A M B I O S
002100******************************************************************
002200* 2024-03-26 EEDR TCK-10069 VERSION INICIAL DEL PROGRAMA.        *
002300* 2024-04-11 JLOR TCK-10080 SE RECHAZA LA SOLICITUD CUANDO LA    *
002400*            CANTIDAD VIENE EN CERO O NEGATIVA, EN LUGAR DE      *
002500*            APLICARLA SIN VALIDAR.                              *
002600* 2024-05-15 EEDR TCK-10092 SE RECHAZA TAMBIEN CUANDO EL         *
002700*            PRODUCT-ID DE LA SOLICITUD NO EXISTE EN EL          *
002800*            MAESTRO, PUES ANTES SE IGNORABA SILENCIOSAMENTE.     *
002900* 2024-06-14 EEDR TCK-10102 REVISION Y2K: SE CONFIRMA QUE NINGUN *
003000*            CAMPO DE FECHA EN ESTE PROGRAMA TIENE VENTANA DE     *
003100*            SIGLO DE DOS DIGITOS.                                *
003200* 2024-08-10 EEDR TCK-10159 SE REESCRIBE CON EL ESQUEMA DE       *
003300*            SECCIONES NUMERADAS Y ETIQUETAS -E. EXIT. USADO EN  *
003400*            ECOMSTA Y ECOMARC, PARA QUE LOS TRES PROGRAMAS      *
003500*            DERIVADOS DE LA MISMA PLANTILLA LUZCAN IGUAL.       *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. ECOMSTK.
003900 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004000 INSTALLATION. VITRINA - CENTRO DE COMPUTO.
004100 DATE-WRITTEN. 26/03/2024.
004200 DATE-COMPILED.
004300 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PRDFILE ASSIGN TO PRDFILE
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-PRDFILE.
005300     SELECT RESFILE ASSIGN TO RESFILE
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-RESFILE.
005600     SELECT LOGFILE ASSIGN TO LOGFILE
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-LOGFILE.
005900 DATA DIVISION.
006000 FILE SECTION.
006100*                   MAESTRO DE PRODUCTOS (SE REGRABA AL CIERRE)
006200 FD  PRDFILE.
006300 01  REG-PRDFILE                    PIC X(120).
006400*                   SOLICITUD DE REABASTO: PRODUCT-ID|CANTIDAD
006500 FD  RESFILE.
006600 01  REG-RESFILE                    PIC X(20).
006700*                   BITACORA GENERAL DEL SISTEMA
006800 FD  LOGFILE.
006900 01  REG-LOGFILE                    PIC X(100).
007000 WORKING-STORAGE SECTION.
007100     COPY CPFSTAT.
007200     COPY CPPRMAS.
007300     COPY CPPRTAB.
007400******************************************************************
007500*               S O L I C I T U D   E N   T U R N O                *
007600******************************************************************
007700 01  WKS-SOL-PRODUCT-ID             PIC X(12) VALUE SPACES.
007800 01  WKS-SOL-CANTIDAD-X             PIC X(05) VALUE SPACES.
007900 01  WKS-SOL-CANTIDAD-X-R REDEFINES WKS-SOL-CANTIDAD-X.
008000     02  WKS-SCX-SIGNO              PIC X(01).
008100     02  FILLER                     PIC X(04).
008200 01  WKS-SOL-CANTIDAD               PIC S9(07) COMP VALUE ZERO.
008300 01  WKS-SOL-CANTIDAD-R REDEFINES WKS-SOL-CANTIDAD.
008400     02  FILLER                     PIC X(04).
008500******************************************************************
008600*               C O N T A D O R E S   Y   S W I T C H E S         *
008700******************************************************************
008800 01  WKS-CONTADORES.
008900     02  WKS-I                      PIC 9(04) COMP VALUE ZEROES.
009000     02  WKS-CANT-APLICADAS         PIC 9(05) COMP VALUE ZEROES.
009100     02  WKS-CANT-RECHAZOS          PIC 9(05) COMP VALUE ZEROES.
009200     02  FILLER                     PIC X(05).
009300 01  WKS-SWITCHES.
009400     02  WKS-FIN-PRDFILE            PIC X(01) VALUE 'N'.
009500         88  FIN-PRDFILE                      VALUE 'Y'.
009600     02  WKS-FIN-RESFILE            PIC X(01) VALUE 'N'.
009700         88  FIN-RESFILE                      VALUE 'Y'.
009800     02  WKS-PRODUCTO-ENCONTRADO    PIC X(01) VALUE 'N'.
009900         88  PRODUCTO-ENCONTRADO              VALUE 'Y'.
010000     02  WKS-CANTIDAD-VALIDA        PIC X(01) VALUE 'N'.
010100         88  CANTIDAD-VALIDA                  VALUE 'Y'.
010200     02  FILLER                     PIC X(05).
010300******************************************************************
010400*               A R E A S   D E   T R A B A J O                   *
010500******************************************************************
010600 01  WKS-MSG-BITACORA               PIC X(100) VALUE SPACES.
010700 01  WKS-MSG-BITACORA-R REDEFINES WKS-MSG-BITACORA.
010800     02  FILLER                     PIC X(100).
010900 01  WKS-EXISTENCIA-EDITADA         PIC Z(06)9.
011000******************************************************************
011100 PROCEDURE DIVISION.
011200 100-MAIN SECTION.
011300     PERFORM 110-APERTURA-ARCHIVOS
011400     PERFORM 120-CARGA-PRODUCTOS
011500     PERFORM 200-PROCESA-SOLICITUDES
011600     DISPLAY 'ECOMSTK: REABASTOS APLICADOS = ' WKS-CANT-APLICADAS
011700         UPON CONSOLE
011800     DISPLAY 'ECOMSTK: SOLICITUDES RECHAZ. = ' WKS-CANT-RECHAZOS
011900         UPON CONSOLE
012000     PERFORM 400-REGRABA-PRODUCTOS
012100     PERFORM 900-CLOSE-DATA
012200     STOP RUN.
012300 100-MAIN-E. EXIT.
012400******************************************************************
012500*               A P E R T U R A   D E   A R C H I V O S           *
012600******************************************************************
012700 110-APERTURA-ARCHIVOS SECTION.
012800     MOVE 'ECOMSTK' TO PROGRAMA
012900     OPEN INPUT PRDFILE RESFILE
013000     OPEN EXTEND LOGFILE
013100     IF FS-LOGFILE = 35
013200        OPEN OUTPUT LOGFILE
013300     END-IF
013400     IF FS-PRDFILE NOT = 0 AND 97
013500        DISPLAY '>>> NO SE PUDO ABRIR PRDFILE <<<' UPON CONSOLE
013600        MOVE 91 TO RETURN-CODE
013700        STOP RUN
013800     END-IF
013900     IF FS-RESFILE NOT = 0 AND 97
014000        DISPLAY '>>> NO SE PUDO ABRIR RESFILE <<<' UPON CONSOLE
014100        MOVE 92 TO RETURN-CODE
014200        STOP RUN
014300     END-IF.
014400 110-APERTURA-ARCHIVOS-E. EXIT.
014500******************************************************************
014600*                 C A R G A   D E   P R O D U C T O S             *
014700******************************************************************
014800 120-CARGA-PRODUCTOS SECTION.
014900     MOVE ZEROES TO WKS-CANT-PRODUCTOS
015000     READ PRDFILE INTO REG-PRDFILE
015100          AT END SET FIN-PRDFILE TO TRUE
015200     END-READ
015300     PERFORM 125-LEE-UN-PRODUCTO UNTIL FIN-PRDFILE.
015400 120-CARGA-PRODUCTOS-E. EXIT.
015500******************************************************************
015600*                  L E E   U N   P R O D U C T O                 *
015700******************************************************************
015800 125-LEE-UN-PRODUCTO SECTION.
015900     ADD 1 TO WKS-CANT-PRODUCTOS
016000     PERFORM 126-DESARMA-RENGLON-PRODUCTO
016100     READ PRDFILE INTO REG-PRDFILE
016200          AT END SET FIN-PRDFILE TO TRUE
016300     END-READ.
016400 125-LEE-UN-PRODUCTO-E. EXIT.
016500******************************************************************
016600*          D E S A R M A   R E N G L O N   D E   P R O D U C T O   *
016700******************************************************************
016800 126-DESARMA-RENGLON-PRODUCTO SECTION.
016900     SET WKS-PROD-IDX TO WKS-CANT-PRODUCTOS
017000     UNSTRING REG-PRDFILE DELIMITED BY '|'
017100         INTO CPPR-PRODUCT-ID   CPPR-CATEGORIA
017200              CPPR-MARCA        CPPR-NOMBRE
017300              CPPR-PRECIO       CPPR-EXISTENCIA
017400     MOVE CPPR-PRODUCT-ID  TO WKS-PROD-ID         (WKS-PROD-IDX)
017500     MOVE CPPR-CATEGORIA   TO WKS-PROD-CATEGORIA  (WKS-PROD-IDX)
017600     MOVE CPPR-MARCA       TO WKS-PROD-MARCA      (WKS-PROD-IDX)
017700     MOVE CPPR-NOMBRE      TO WKS-PROD-NOMBRE     (WKS-PROD-IDX)
017800     MOVE CPPR-PRECIO      TO WKS-PROD-PRECIO     (WKS-PROD-IDX)
017900     MOVE CPPR-EXISTENCIA  TO WKS-PROD-EXISTENCIA (WKS-PROD-IDX).
018000 126-DESARMA-RENGLON-PRODUCTO-E. EXIT.
018100******************************************************************
018200*               P R O C E S A   S O L I C I T U D E S              *
018300******************************************************************
018400 200-PROCESA-SOLICITUDES SECTION.
018500     READ RESFILE INTO REG-RESFILE
018600          AT END SET FIN-RESFILE TO TRUE
018700     END-READ
018800     PERFORM 210-VALIDA-Y-APLICA UNTIL FIN-RESFILE.
018900 200-PROCESA-SOLICITUDES-E. EXIT.
019000******************************************************************
019100*                V A L I D A   Y   A P L I C A                    *
019200******************************************************************
019300 210-VALIDA-Y-APLICA SECTION.
019400     UNSTRING REG-RESFILE DELIMITED BY '|'
019500         INTO WKS-SOL-PRODUCT-ID WKS-SOL-CANTIDAD-X
019600     MOVE WKS-SOL-CANTIDAD-X TO WKS-SOL-CANTIDAD
019700     SET CANTIDAD-VALIDA TO FALSE
019800     IF WKS-SOL-CANTIDAD > ZERO AND WKS-SCX-SIGNO NOT = '-'
019900        SET CANTIDAD-VALIDA TO TRUE
020000     END-IF
020100     PERFORM 220-BUSCA-PRODUCTO
020200     IF PRODUCTO-ENCONTRADO AND CANTIDAD-VALIDA
020300        PERFORM 230-APLICA-REABASTO
020400        ADD 1 TO WKS-CANT-APLICADAS
020500     ELSE
020600        PERFORM 280-RECHAZA-SOLICITUD
020700        ADD 1 TO WKS-CANT-RECHAZOS
020800     END-IF
020900     READ RESFILE INTO REG-RESFILE
021000          AT END SET FIN-RESFILE TO TRUE
021100     END-READ.
021200 210-VALIDA-Y-APLICA-E. EXIT.
021300******************************************************************
021400*                  B U S C A   P R O D U C T O                    *
021500******************************************************************
021600 220-BUSCA-PRODUCTO SECTION.
021700     SET WKS-PRODUCTO-ENCONTRADO TO FALSE
021800     PERFORM 225-COMPARA-PRODUCTO
021900             VARYING WKS-PROD-IDX FROM 1 BY 1
022000             UNTIL WKS-PROD-IDX > WKS-CANT-PRODUCTOS
022100                OR PRODUCTO-ENCONTRADO.
022200 220-BUSCA-PRODUCTO-E. EXIT.
022300******************************************************************
022400*                 C O M P A R A   P R O D U C T O                 *
022500******************************************************************
022600 225-COMPARA-PRODUCTO SECTION.
022700     IF WKS-PROD-ID(WKS-PROD-IDX) = WKS-SOL-PRODUCT-ID
022800        SET WKS-PRODUCTO-ENCONTRADO TO TRUE
022900     END-IF.
023000 225-COMPARA-PRODUCTO-E. EXIT.
023100******************************************************************
023200*                 A P L I C A   R E A B A S T O                   *
023300******************************************************************
023400 230-APLICA-REABASTO SECTION.
023500     ADD WKS-SOL-CANTIDAD TO WKS-PROD-EXISTENCIA(WKS-PROD-IDX)
023600     MOVE WKS-PROD-EXISTENCIA(WKS-PROD-IDX) TO WKS-EXISTENCIA-EDITADA
023700     MOVE SPACES TO WKS-MSG-BITACORA
023800     STRING 'REABASTO APLICADO A ' DELIMITED SIZE
023900            WKS-SOL-PRODUCT-ID     DELIMITED SIZE
024000            ' NUEVA EXISTENCIA=' DELIMITED SIZE
024100            WKS-EXISTENCIA-EDITADA DELIMITED SIZE
024200            INTO WKS-MSG-BITACORA
024300     WRITE REG-LOGFILE FROM WKS-MSG-BITACORA.
024400 230-APLICA-REABASTO-E. EXIT.
024500******************************************************************
024600*               R E C H A Z A   S O L I C I T U D                 *
024700******************************************************************
024800 280-RECHAZA-SOLICITUD SECTION.
024900     MOVE SPACES TO WKS-MSG-BITACORA
025000     STRING 'REABASTO RECHAZADO PARA ' DELIMITED SIZE
025100            WKS-SOL-PRODUCT-ID        DELIMITED SIZE
025200            ' (PRODUCTO DESCONOCIDO O CANTIDAD NO POSITIVA)'
025300                                         DELIMITED SIZE
025400            INTO WKS-MSG-BITACORA
025500     WRITE REG-LOGFILE FROM WKS-MSG-BITACORA.
025600 280-RECHAZA-SOLICITUD-E. EXIT.
025700******************************************************************
025800*              R E G R A B A   P R O D U C T O S                  *
025900******************************************************************
026000 400-REGRABA-PRODUCTOS SECTION.
026100     CLOSE PRDFILE
026200     OPEN OUTPUT PRDFILE
026300     PERFORM 410-REGRABA-UN-PRODUCTO
026400        VARYING WKS-I FROM 1 BY 1
026500        UNTIL WKS-I > WKS-CANT-PRODUCTOS
026600     CLOSE PRDFILE.
026700 400-REGRABA-PRODUCTOS-E. EXIT.
026800******************************************************************
026900*               R E G R A B A   U N   P R O D U C T O              *
027000******************************************************************
027100 410-REGRABA-UN-PRODUCTO SECTION.
027200     MOVE WKS-PROD-ID(WKS-I)         TO CPPR-PRODUCT-ID
027300     MOVE WKS-PROD-CATEGORIA(WKS-I)  TO CPPR-CATEGORIA
027400     MOVE WKS-PROD-MARCA(WKS-I)      TO CPPR-MARCA
027500     MOVE WKS-PROD-NOMBRE(WKS-I)     TO CPPR-NOMBRE
027600     MOVE WKS-PROD-PRECIO(WKS-I)     TO CPPR-PRECIO
027700     MOVE WKS-PROD-EXISTENCIA(WKS-I) TO CPPR-EXISTENCIA
027800     MOVE SPACES TO REG-PRDFILE
027900     STRING CPPR-PRODUCT-ID DELIMITED SIZE '|' DELIMITED SIZE
028000            CPPR-CATEGORIA  DELIMITED SIZE '|' DELIMITED SIZE
028100            CPPR-MARCA      DELIMITED SIZE '|' DELIMITED SIZE
028200            CPPR-NOMBRE     DELIMITED SIZE '|' DELIMITED SIZE
028300            CPPR-PRECIO     DELIMITED SIZE '|' DELIMITED SIZE
028400            CPPR-EXISTENCIA DELIMITED SIZE
028500            INTO REG-PRDFILE
028600     WRITE REG-PRDFILE.
028700 410-REGRABA-UN-PRODUCTO-E. EXIT.
028800******************************************************************
028900*                     C I E R R E   D E   A R C H I V O S         *
029000******************************************************************
029100 900-CLOSE-DATA SECTION.
029200     CLOSE RESFILE LOGFILE.
029300 900-CLOSE-DATA-E. EXIT.
