000100******************************************************************
000200* FECHA       : 04/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : COMERCIO ELECTRONICO - VITRINA                   *
000500* PROGRAMA    : ECOMARC                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : SACA DEL MAESTRO DE ORDENES ACTIVO LAS ORDENES   *
000800*             : ENTREGADAS (DELIVERED) CON UNA ANTIGUEDAD MAYOR  *
000900*             : O IGUAL AL NUMERO DE DIAS QUE DA EL OPERADOR,    *
001000*             : LAS AGREGA A ARCFILE Y REGRABA ORDFILE SOLO CON  *
001100*             : LAS QUE QUEDAN ACTIVAS.  LA ANTIGUEDAD SE MIDE   *
001200*             : CON LA APROXIMACION DE 30 DIAS POR MES Y 360 POR *
001300*             : ANIO, NO CON FECHA DE CALENDARIO REAL.           *
001400* ARCHIVOS    : ORDFILE=E, ARCFILE=A, LOGFILE=A                  *
001500* ACCION (ES) : A=ARCHIVAR ORDENES ENTREGADAS VENCIDAS           *
001600* PROGRAMA(S) : NO APLICA                                       *
001700* BPM/RATIONAL: 10066                                           *
001800* NOMBRE      : ARCHIVO DE ORDENES ENTREGADAS                   *
001900******************************************************************
002000*                  H I S T O R I A L   D E   C A M B I O S
002100******************************************************************
002200* 2024-03-04 EEDR TCK-10066 VERSION INICIAL DEL PROGRAMA.        *
002300* 2024-03-19 JLOR TCK-10071 SE CAMBIA LA FUENTE DE LA FECHA DE   *
002400*            CORRIDA DE UN ACCEPT FROM DATE A UN ACCEPT FROM     *
002500*            SYSIN, PARA QUE LA CORRIDA DE PRUEBA PUEDA FIJAR LA *
002600*            FECHA Y EL RESULTADO SEA REPRODUCIBLE.              *
002700* 2024-05-07 EEDR TCK-10090 SE ACLARA QUE EL UMBRAL DE DIAS NO   *
002800*            ACEPTA NEGATIVOS; AL VENIR EN UN CAMPO PIC 9 SIN    *
002900*            SIGNO QUEDA FORZADO A CERO O MAS DESDE LA CAPTURA.  *
003000* 2024-06-14 EEDR TCK-10102 REVISION Y2K: SE CONFIRMA QUE EL     *
003100*            CAMPO DE FECHA AAAAMMDD NO TIENE VENTANA DE SIGLO   *
003200*            DE DOS DIGITOS.                                    *
003300* 2024-08-08 EEDR TCK-10156 SE ESCRIBE EL PROGRAMA SIGUIENDO EL  *
003400*            ESTANDAR DE PARRAFOS FUERA DE LINEA (SIN END-PERFORM*
003500*            ) YA APLICADO EN EL RESTO DEL SISTEMA DE VITRINA.   *
003600* 2026-08-10 EEDR TCK-10171 LA CARGA/REGRABADO DE ORDFILE SOLO   *
003700*            TRAIA EL RENGLON 1 DE CADA ORDEN (WKS-LINEA-RENGLON)*
003800*            Y PERDIA LOS DEMAS AL REGRABAR EL MAESTRO.  SE      *
003900*            ADOPTA PARA ORDFILE LA MISMA LISTA "PRODUCTO X      *
004000*            CANTIDAD" SEPARADA POR COMAS (CPOR-RENGLONES-TXT)   *
004100*            QUE ESTE PROGRAMA YA USA PARA ARCFILE.              *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. ECOMARC.
004500 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004600 INSTALLATION. VITRINA - CENTRO DE COMPUTO.
004700 DATE-WRITTEN. 04/03/2024.
004800 DATE-COMPILED.
004900 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ORDFILE ASSIGN TO ORDFILE
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-ORDFILE.
005900     SELECT ARCFILE ASSIGN TO ARCFILE
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS FS-ARCFILE.
006200     SELECT LOGFILE ASSIGN TO LOGFILE
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS FS-LOGFILE.
006500 DATA DIVISION.
006600 FILE SECTION.
006700*                   MAESTRO DE ORDENES (UN RENGLON POR ORDEN)
006800 FD  ORDFILE.
006900 01  REG-ORDFILE                    PIC X(1300).
007000*                   ORDENES ARCHIVADAS (SOLO SE AGREGA)
007100 FD  ARCFILE.
007200 01  REG-ARCFILE                    PIC X(177).
007300*                   BITACORA GENERAL DEL SISTEMA
007400 FD  LOGFILE.
007500 01  REG-LOGFILE                    PIC X(100).
007600 WORKING-STORAGE SECTION.
007700     COPY CPFSTAT.
007800     COPY CPORMAS.
007900     COPY CPARCHV.
008000     COPY CPORTAB.
008100******************************************************************
008200*             P A R A M E T R O   D E   C O R R I D A             *
008300******************************************************************
008400 01  WKS-PARM-ENTRADA.
008500     02  WKS-PARM-FECHA-HOY         PIC 9(08).
008600     02  WKS-PARM-DIAS              PIC 9(05).
008700 01  WKS-PARM-FECHA-HOY-R REDEFINES WKS-PARM-FECHA-HOY.
008800     02  WKS-PFH-ANIO               PIC 9(04).
008900     02  WKS-PFH-MES                PIC 9(02).
009000     02  WKS-PFH-DIA                PIC 9(02).
009100******************************************************************
009200*           F E C H A   D E   U N A   O R D E N                  *
009300******************************************************************
009400 01  WKS-FECHA-ORDEN-TRAB           PIC X(10).
009500 01  WKS-FECHA-ORDEN-TRAB-R REDEFINES WKS-FECHA-ORDEN-TRAB.
009600     02  WKS-FOT-ANIO               PIC 9(04).
009700     02  FILLER                     PIC X(01).
009800     02  WKS-FOT-MES                PIC 9(02).
009900     02  FILLER                     PIC X(01).
010000     02  WKS-FOT-DIA                PIC 9(02).
010100******************************************************************
010200*         B A N D E R A S   D E   A R C H I V A D O               *
010300******************************************************************
010400 01  WKS-TABLA-ARCHIVAR.
010500     02  WKS-ARC-FLAG OCCURS 500 TIMES PIC X(01) VALUE 'N'.
010600 01  FILLER                         PIC X(05).
010700******************************************************************
010800*               C O N T A D O R E S   Y   S W I T C H E S        *
010900******************************************************************
011000 01  WKS-CONTADORES.
011100     02  WKS-I                      PIC 9(04) COMP VALUE ZEROES.
011200     02  WKS-K                      PIC 9(02) COMP VALUE ZEROES.
011300     02  WKS-PTR-RENGLON            PIC 9(04) COMP VALUE ZEROES.
011400     02  WKS-EDAD-HOY               PIC 9(07) COMP VALUE ZEROES.
011500     02  WKS-EDAD-ORDEN             PIC 9(07) COMP VALUE ZEROES.
011600     02  WKS-ANTIGUEDAD             PIC S9(07) COMP VALUE ZEROES.
011700     02  WKS-CANT-ARCHIVADAS        PIC 9(05) COMP VALUE ZEROES.
011800     02  FILLER                     PIC X(05).
011900 01  WKS-SWITCHES.
012000     02  WKS-FIN-ORDFILE            PIC X(01) VALUE 'N'.
012100         88  FIN-ORDFILE                      VALUE 'Y'.
012200     02  FILLER                     PIC X(05).
012300******************************************************************
012400*               A R E A S   D E   T R A B A J O                  *
012500******************************************************************
012600 01  WKS-RENGLON-PTR                PIC 9(04) COMP VALUE ZEROES.
012700 01  WKS-UN-RENGLON-TXT             PIC X(20) VALUE SPACES.
012800 01  WKS-UN-RENGLON-TXT-R REDEFINES WKS-UN-RENGLON-TXT.
012900     02  WKS-RT-PRODUCTO            PIC X(12).
013000     02  FILLER                     PIC X(03).
013100     02  WKS-RT-CANTIDAD            PIC 9(05).
013200 01  WKS-RENGLONES-TXT              PIC X(80) VALUE SPACES.
013300 01  WKS-MSG-BITACORA               PIC X(100) VALUE SPACES.
013400******************************************************************
013500 PROCEDURE DIVISION.
013600 100-MAIN SECTION.
013700     PERFORM 110-APERTURA-ARCHIVOS
013800     PERFORM 120-CARGA-ORDENES
013900     PERFORM 200-CALCULA-EDAD
014000     PERFORM 300-PROCESA-ORDENES
014100     PERFORM 400-REGRABA-ACTIVAS
014200     PERFORM 900-CLOSE-DATA
014300     STOP RUN.
014400 100-MAIN-E. EXIT.
014500******************************************************************
014600*               A P E R T U R A   D E   A R C H I V O S          *
014700******************************************************************
014800 110-APERTURA-ARCHIVOS SECTION.
014900     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
015000     MOVE 'ECOMARC' TO PROGRAMA
015100     OPEN INPUT ORDFILE
015200     OPEN EXTEND ARCFILE
015300     IF FS-ARCFILE = 35
015400        OPEN OUTPUT ARCFILE
015500     END-IF
015600     OPEN EXTEND LOGFILE
015700     IF FS-LOGFILE = 35
015800        OPEN OUTPUT LOGFILE
015900     END-IF
016000     IF FS-ORDFILE NOT = 0 AND 97
016100        DISPLAY '>>> NO SE PUDO ABRIR ORDFILE <<<' UPON CONSOLE
016200        MOVE 91 TO RETURN-CODE
016300        STOP RUN
016400     END-IF.
016500 110-APERTURA-ARCHIVOS-E. EXIT.
016600******************************************************************
016700*                 C A R G A   D E   O R D E N E S                *
016800******************************************************************
016900 120-CARGA-ORDENES SECTION.
017000     MOVE ZEROES TO WKS-CANT-ORDENES
017100     READ ORDFILE INTO REG-ORDFILE
017200          AT END SET FIN-ORDFILE TO TRUE
017300     END-READ
017400     PERFORM 125-LEE-UNA-ORDEN UNTIL FIN-ORDFILE.
017500 120-CARGA-ORDENES-E. EXIT.
017600******************************************************************
017700*                   L E E   U N A   O R D E N                    *
017800******************************************************************
017900 125-LEE-UNA-ORDEN SECTION.
018000     ADD 1 TO WKS-CANT-ORDENES
018100     PERFORM 126-DESARMA-RENGLON-ORDEN
018200     READ ORDFILE INTO REG-ORDFILE
018300          AT END SET FIN-ORDFILE TO TRUE
018400     END-READ.
018500 125-LEE-UNA-ORDEN-E. EXIT.
018600******************************************************************
018700*           D E S A R M A   R E N G L O N   D E   O R D E N      *
018800******************************************************************
018900 126-DESARMA-RENGLON-ORDEN SECTION.
019000     UNSTRING REG-ORDFILE DELIMITED BY '|'
019100             INTO CPOR-ORDER-ID CPOR-DIRECCION CPOR-MODO-PAGO
019200                  CPOR-FECHA-ORDEN CPOR-CANT-RENGLONES
019300                  CPOR-RENGLONES-TXT
019400                  CPOR-ESTADO CPOR-RAZON-CANCEL CPOR-TOTAL
019500                  CPOR-INVOICE-ID CPOR-TRACKING-ID
019600     MOVE CPOR-ORDER-ID        TO WKS-ORD-ORDER-ID(WKS-CANT-ORDENES)
019700     MOVE CPOR-DIRECCION       TO WKS-ORD-DIRECCION(WKS-CANT-ORDENES)
019800     MOVE CPOR-MODO-PAGO       TO WKS-ORD-MODO-PAGO(WKS-CANT-ORDENES)
019900     MOVE CPOR-FECHA-ORDEN     TO WKS-ORD-FECHA-ORDEN(WKS-CANT-ORDENES)
020000     MOVE CPOR-CANT-RENGLONES  TO
020100                          WKS-ORD-CANT-RENGLONES(WKS-CANT-ORDENES)
020200     MOVE CPOR-ESTADO          TO WKS-ORD-ESTADO(WKS-CANT-ORDENES)
020300     MOVE CPOR-RAZON-CANCEL    TO
020400                          WKS-ORD-RAZON-CANCEL(WKS-CANT-ORDENES)
020500     MOVE CPOR-TOTAL           TO WKS-ORD-TOTAL(WKS-CANT-ORDENES)
020600     MOVE CPOR-INVOICE-ID      TO WKS-ORD-INVOICE-ID(WKS-CANT-ORDENES)
020700     MOVE CPOR-TRACKING-ID     TO WKS-ORD-TRACKING-ID(WKS-CANT-ORDENES)
020800     MOVE 1 TO WKS-RENGLON-PTR
020900     PERFORM 127-DESARMA-ITEMS-ORDEN
021000        VARYING WKS-K FROM 1 BY 1
021100        UNTIL WKS-K > CPOR-CANT-RENGLONES.
021200 126-DESARMA-RENGLON-ORDEN-E. EXIT.
021300******************************************************************
021400*              D E S A R M A   I T E M S   D E   O R D E N       *
021500*    CPOR-RENGLONES-TXT TRAE LOS RENGLONES COMO LISTA "PRODUCTO  *
021600*    X CANTIDAD" SEPARADA POR COMAS; CADA TOKEN MIDE 20 BYTES    *
021700*    FIJOS (PRODUCTO 12 + ' X ' + CANTIDAD 5).                  *
021800******************************************************************
021900 127-DESARMA-ITEMS-ORDEN SECTION.
022000     UNSTRING CPOR-RENGLONES-TXT DELIMITED BY ','
022100             INTO WKS-UN-RENGLON-TXT
022200             WITH POINTER WKS-RENGLON-PTR
022300     MOVE WKS-RT-PRODUCTO  TO
022400              WKS-ORD-PRODUCT-ID(WKS-CANT-ORDENES, WKS-K)
022500     MOVE WKS-RT-CANTIDAD  TO
022600              WKS-ORD-CANTIDAD(WKS-CANT-ORDENES, WKS-K).
022700 127-DESARMA-ITEMS-ORDEN-E. EXIT.
022800******************************************************************
022900*                   C A L C U L A   E D A D   D E   H O Y        *
023000******************************************************************
023100 200-CALCULA-EDAD SECTION.
023200     COMPUTE WKS-EDAD-HOY =
023300             (WKS-PFH-ANIO * 360) + (WKS-PFH-MES * 30) + WKS-PFH-DIA.
023400 200-CALCULA-EDAD-E. EXIT.
023500******************************************************************
023600*                P R O C E S A   O R D E N E S                   *
023700******************************************************************
023800 300-PROCESA-ORDENES SECTION.
023900     PERFORM 310-EVALUA-ORDEN
024000        VARYING WKS-I FROM 1 BY 1
024100        UNTIL WKS-I > WKS-CANT-ORDENES
024200     MOVE SPACES TO WKS-MSG-BITACORA
024300     STRING 'ARCHIVADO - ' DELIMITED SIZE
024400            WKS-CANT-ARCHIVADAS DELIMITED SIZE
024500            ' ORDEN(ES) ENTREGADA(S) PASARON A ARCFILE'
024600                                         DELIMITED SIZE
024700            INTO WKS-MSG-BITACORA
024800     WRITE REG-LOGFILE FROM WKS-MSG-BITACORA.
024900 300-PROCESA-ORDENES-E. EXIT.
025000******************************************************************
025100*                  E V A L U A   O R D E N                       *
025200******************************************************************
025300 310-EVALUA-ORDEN SECTION.
025400     MOVE WKS-ORD-FECHA-ORDEN(WKS-I) TO WKS-FECHA-ORDEN-TRAB
025500     COMPUTE WKS-EDAD-ORDEN =
025600             (WKS-FOT-ANIO * 360) + (WKS-FOT-MES * 30) + WKS-FOT-DIA
025700     COMPUTE WKS-ANTIGUEDAD = WKS-EDAD-HOY - WKS-EDAD-ORDEN
025800     IF WKS-ORD-ESTADO(WKS-I) = 'DELIVERED' AND
025900        WKS-ANTIGUEDAD >= WKS-PARM-DIAS
026000        PERFORM 220-ESCRIBE-ARCHIVO
026100        MOVE 'Y' TO WKS-ARC-FLAG(WKS-I)
026200        ADD 1 TO WKS-CANT-ARCHIVADAS
026300     END-IF.
026400 310-EVALUA-ORDEN-E. EXIT.
026500******************************************************************
026600*                 E S C R I B E   A R C H I V O                  *
026700******************************************************************
026800 220-ESCRIBE-ARCHIVO SECTION.
026900     PERFORM 225-ARMA-RENGLONES-TXT
027000     MOVE WKS-ORD-ORDER-ID(WKS-I)       TO CPAR-ORDER-ID
027100     MOVE WKS-ORD-FECHA-ORDEN(WKS-I)    TO CPAR-FECHA-ORDEN
027200     MOVE WKS-ORD-ESTADO(WKS-I)         TO CPAR-ESTADO
027300     MOVE WKS-RENGLONES-TXT             TO CPAR-RENGLONES-TXT
027400     MOVE WKS-ORD-TOTAL(WKS-I)          TO CPAR-TOTAL
027500     MOVE WKS-ORD-RAZON-CANCEL(WKS-I)   TO CPAR-RAZON-CANCEL
027600     MOVE SPACES TO REG-ARCFILE
027700     STRING CPAR-ORDER-ID       DELIMITED SIZE '|' DELIMITED SIZE
027800            CPAR-FECHA-ORDEN    DELIMITED SIZE '|' DELIMITED SIZE
027900            CPAR-ESTADO         DELIMITED SIZE '|' DELIMITED SIZE
028000            CPAR-RENGLONES-TXT  DELIMITED SIZE '|' DELIMITED SIZE
028100            CPAR-TOTAL          DELIMITED SIZE '|' DELIMITED SIZE
028200            CPAR-RAZON-CANCEL   DELIMITED SIZE
028300            INTO REG-ARCFILE
028400     WRITE REG-ARCFILE.
028500 220-ESCRIBE-ARCHIVO-E. EXIT.
028600******************************************************************
028700*           A R M A   R E N G L O N E S   T E X T O               *
028800******************************************************************
028900 225-ARMA-RENGLONES-TXT SECTION.
029000     MOVE SPACES TO WKS-RENGLONES-TXT
029100     MOVE 1 TO WKS-PTR-RENGLON
029200     PERFORM 226-AGREGA-UN-RENGLON-TXT
029300        VARYING WKS-K FROM 1 BY 1
029400        UNTIL WKS-K > WKS-ORD-CANT-RENGLONES(WKS-I).
029500 225-ARMA-RENGLONES-TXT-E. EXIT.
029600******************************************************************
029700*         A G R E G A   U N   R E N G L O N   D E   T E X T O    *
029800******************************************************************
029900 226-AGREGA-UN-RENGLON-TXT SECTION.
030000     IF WKS-K > 1
030100        STRING ',' DELIMITED SIZE
030200               INTO WKS-RENGLONES-TXT
030300               WITH POINTER WKS-PTR-RENGLON
030400     END-IF
030500     STRING WKS-ORD-PRODUCT-ID(WKS-I, WKS-K) DELIMITED BY SPACE
030600            ' x ' DELIMITED SIZE
030700            WKS-ORD-CANTIDAD(WKS-I, WKS-K) DELIMITED SIZE
030800            INTO WKS-RENGLONES-TXT
030900            WITH POINTER WKS-PTR-RENGLON.
031000 226-AGREGA-UN-RENGLON-TXT-E. EXIT.
031100******************************************************************
031200*              R E G R A B A   A C T I V A S                     *
031300******************************************************************
031400 400-REGRABA-ACTIVAS SECTION.
031500     CLOSE ORDFILE
031600     OPEN OUTPUT ORDFILE
031700     PERFORM 410-REGRABA-UNA-ORDEN
031800        VARYING WKS-I FROM 1 BY 1
031900        UNTIL WKS-I > WKS-CANT-ORDENES
032000     CLOSE ORDFILE.
032100 400-REGRABA-ACTIVAS-E. EXIT.
032200******************************************************************
032300*                 R E G R A B A   U N A   O R D E N              *
032400******************************************************************
032500 410-REGRABA-UNA-ORDEN SECTION.
032600     IF WKS-ARC-FLAG(WKS-I) NOT = 'Y'
032700        MOVE WKS-ORD-ORDER-ID(WKS-I)       TO CPOR-ORDER-ID
032800        MOVE WKS-ORD-DIRECCION(WKS-I)      TO CPOR-DIRECCION
032900        MOVE WKS-ORD-MODO-PAGO(WKS-I)      TO CPOR-MODO-PAGO
033000        MOVE WKS-ORD-FECHA-ORDEN(WKS-I)    TO CPOR-FECHA-ORDEN
033100        MOVE WKS-ORD-CANT-RENGLONES(WKS-I) TO CPOR-CANT-RENGLONES
033200        MOVE WKS-ORD-ESTADO(WKS-I)         TO CPOR-ESTADO
033300        MOVE WKS-ORD-RAZON-CANCEL(WKS-I)   TO CPOR-RAZON-CANCEL
033400        MOVE WKS-ORD-TOTAL(WKS-I)          TO CPOR-TOTAL
033500        MOVE WKS-ORD-INVOICE-ID(WKS-I)     TO CPOR-INVOICE-ID
033600        MOVE WKS-ORD-TRACKING-ID(WKS-I)    TO CPOR-TRACKING-ID
033700        PERFORM 415-ARMA-RENGLONES-ORDEN
033800        MOVE SPACES TO REG-ORDFILE
033900        STRING CPOR-ORDER-ID       DELIMITED SIZE '|' DELIMITED SIZE
034000               CPOR-DIRECCION      DELIMITED SIZE '|' DELIMITED SIZE
034100               CPOR-MODO-PAGO      DELIMITED SIZE '|' DELIMITED SIZE
034200               CPOR-FECHA-ORDEN    DELIMITED SIZE '|' DELIMITED SIZE
034300               CPOR-CANT-RENGLONES DELIMITED SIZE '|' DELIMITED SIZE
034400               CPOR-RENGLONES-TXT  DELIMITED SIZE '|' DELIMITED SIZE
034500               CPOR-ESTADO         DELIMITED SIZE '|' DELIMITED SIZE
034600               CPOR-RAZON-CANCEL   DELIMITED SIZE '|' DELIMITED SIZE
034700               CPOR-TOTAL          DELIMITED SIZE '|' DELIMITED SIZE
034800               CPOR-INVOICE-ID     DELIMITED SIZE '|' DELIMITED SIZE
034900               CPOR-TRACKING-ID    DELIMITED SIZE
035000               INTO REG-ORDFILE
035100        WRITE REG-ORDFILE
035200     END-IF.
035300 410-REGRABA-UNA-ORDEN-E. EXIT.
035400******************************************************************
035500*            A R M A   R E N G L O N E S   D E   O R D E N        *
035600******************************************************************
035700 415-ARMA-RENGLONES-ORDEN SECTION.
035800     MOVE SPACES TO CPOR-RENGLONES-TXT
035900     MOVE 1 TO WKS-RENGLON-PTR
036000     PERFORM 416-AGREGA-UN-RENGLON-ORDEN
036100        VARYING WKS-K FROM 1 BY 1
036200        UNTIL WKS-K > WKS-ORD-CANT-RENGLONES(WKS-I).
036300 415-ARMA-RENGLONES-ORDEN-E. EXIT.
036400******************************************************************
036500*          A G R E G A   U N   R E N G L O N   D E   O R D E N    *
036600******************************************************************
036700 416-AGREGA-UN-RENGLON-ORDEN SECTION.
036800     IF WKS-K > 1
036900        STRING ',' DELIMITED SIZE
037000               INTO CPOR-RENGLONES-TXT
037100               WITH POINTER WKS-RENGLON-PTR
037200     END-IF
037300     STRING WKS-ORD-PRODUCT-ID(WKS-I, WKS-K) DELIMITED SIZE
037400            ' X '                             DELIMITED SIZE
037500            WKS-ORD-CANTIDAD(WKS-I, WKS-K)     DELIMITED SIZE
037600            INTO CPOR-RENGLONES-TXT
037700            WITH POINTER WKS-RENGLON-PTR.
037800 416-AGREGA-UN-RENGLON-ORDEN-E. EXIT.
037900******************************************************************
038000*                     C I E R R E   D E   A R C H I V O S        *
038100******************************************************************
038200 900-CLOSE-DATA SECTION.
038300     CLOSE ARCFILE LOGFILE.
038400 900-CLOSE-DATA-E. EXIT.
