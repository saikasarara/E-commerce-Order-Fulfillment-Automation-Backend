000100******************************************************************
000200*    CPSHTAB  -  TABLA DE ENVIOS EN MEMORIA, CARGADA DE           *
000300*    SHPFILE AL INICIO DE CADA CORRIDA Y REGRABADA COMPLETA AL    *
000400*    CIERRE (MAS LOS ENVIOS QUE SE AGREGUEN EN LA CORRIDA).       *
000500*    COPIADA POR TODO PROGRAMA QUE RECORRA EL MAESTRO DE          *
000600*    ENVIOS (ECOMORD, ECOMBLK, ECOMSTA).                          *
000700*    EEDR 2024-02-14 TCK-10044 : VERSION INICIAL                  *
000800******************************************************************
000900 01  WKS-TABLA-ENVIOS.
001000     02  WKS-SHP-ENT OCCURS 500 TIMES INDEXED BY WKS-SHP-IDX.
001100         04  WKS-SHP-TRACKING-ID     PIC X(12).
001200         04  WKS-SHP-ORDER-ID        PIC X(10).
001300         04  WKS-SHP-ESTADO          PIC X(18).
001400 01  WKS-CANT-ENVIOS                PIC 9(04) COMP.
