000100******************************************************************
000200*    CPADMAS  -  REGISTRO MAESTRO DE ADMINISTRADOR (admins.txt)  *
000300*    PASS-HASH-HEX SE TRATA COMO VALOR OPACO YA CALCULADO;       *
000400*    EL PROGRAMA NO VUELVE A CALCULAR EL SHA-256.                *
000500*    EEDR 2024-02-11 TCK-10042 : VERSION INICIAL                 *
000600******************************************************************
000700 01  CPAD-ADMIN.
000800     02  CPAD-USERNAME              PIC X(20).
000900     02  CPAD-PASS-HASH-HEX         PIC X(64).
001000     02  FILLER                     PIC X(10).
