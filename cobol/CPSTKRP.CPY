000100******************************************************************
000200*    CPSTKRP  -  RENGLON DE REPORTE DE EXISTENCIAS               *
000300*    (stock_report.txt, SE REGRABA COMPLETO EN CADA CORRIDA)     *
000400*    EEDR 2024-02-11 TCK-10042 : VERSION INICIAL                 *
000500******************************************************************
000600 01  CPST-RENGLON.
000700     02  CPST-PRODUCT-ID            PIC X(12).
000800     02  FILLER                     PIC X(01) VALUE '|'.
000900     02  CPST-NOMBRE                PIC X(30).
001000     02  FILLER                     PIC X(01) VALUE '|'.
001100     02  CPST-PRECIO                PIC 9(07).
001200     02  FILLER                     PIC X(01) VALUE '|'.
001300     02  CPST-EXISTENCIA            PIC 9(07).
001400     02  FILLER                     PIC X(10).
