000100******************************************************************
000200* FECHA       : 12/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : COMERCIO ELECTRONICO - VITRINA                   *
000500* PROGRAMA    : ECOMRCP                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : EMISION DE RECIBOS.  LEE UN LOTE DE SOLICITUDES  *
000800*             : DE RECIBO (UN ORDER-ID POR RENGLON), COMPLETA LA *
000900*             : 'O' CUANDO EL OPERADOR LA OMITE, LOCALIZA LA     *
001000*             : ORDEN Y -SI ESTA ENTREGADA- ESCRIBE UN ARCHIVO   *
001100*             : INDIVIDUAL receipt_<order-id>.txt CON EL         *
001200*             : ENCABEZADO, EL DETALLE DE RENGLONES (CON NOMBRE  *
001300*             : DE PRODUCTO RESUELTO CONTRA EL MAESTRO) Y EL     *
001400*             : TOTAL PAGADO.                                   *
001500* ARCHIVOS    : ORDFILE=E, PRDFILE=E, RRQFILE=E, RCPFILE=S,      *
001600*             : LOGFILE=A                                       *
001700* ACCION (ES) : R=EMITIR RECIBOS DEL LOTE                       *
001800* PROGRAMA(S) : NINGUNO                                         *
001900* BPM/RATIONAL: 10067                                           *
002000* NOMBRE      : EMISION DE RECIBOS DE ORDEN                     *
002100******************************************************************
002200*                  H I S T O R I A L   D E   C A M B I O S
002300******************************************************************
002400* 2024-03-12 EEDR TCK-10067 VERSION INICIAL DEL PROGRAMA.        *
002500* 2024-03-27 JLOR TCK-10073 SE AGREGA LA REGLA DE COMPLETAR LA   *
002600*            LETRA 'O' CUANDO LA SOLICITUD LLEGA SOLO CON EL     *
002700*            NUMERO DE SERIE, PUES OPERACIONES LA PIDIO ASI      *
002800*            PARA CAPTURA TELEFONICA MAS RAPIDA.                 *
002900* 2024-04-22 EEDR TCK-10085 SE RECHAZA LA SOLICITUD CUANDO LA    *
003000*            ORDEN NO ESTA EN ESTADO DELIVERED, EN LUGAR DE      *
003100*            EMITIR UN RECIBO DE UNA ORDEN TODAVIA EN TRANSITO.  *
003200* 2024-05-30 JLOR TCK-10096 SI EL PRODUCTO DEL RENGLON YA NO     *
003300*            EXISTE EN EL MAESTRO, EL RECIBO IMPRIME EL          *
003400*            PRODUCT-ID CRUDO EN LUGAR DE DEJAR EL NOMBRE EN     *
003500*            BLANCO.                                            *
003600* 2024-06-14 EEDR TCK-10102 REVISION Y2K: SE CONFIRMA QUE NINGUN *
003700*            CAMPO DE FECHA EN ESTE PROGRAMA TIENE VENTANA DE     *
003800*            SIGLO DE DOS DIGITOS.                                *
003900* 2024-08-09 EEDR TCK-10157 SE ESCRIBE EL PROGRAMA SIGUIENDO EL  *
004000*            ESTANDAR DE PARRAFOS FUERA DE LINEA (SIN END-PERFORM*
004100*            ) YA APLICADO EN ECOMORD Y ECOMSTA.                  *
004200* 2026-08-10 EEDR TCK-10171 EL UNSTRING DE 127-DESARMA-ITEMS-     *
004300*            ORDEN SOLO TRAIA 5 RENGLONES FIJOS POR ORDEN, Y      *
004400*            DESCARTABA EL RESTO SI CPOR-CANT-RENGLONES ERA       *
004500*            MAYOR.  SE RESUELVE CPOR-RENGLONES-TXT CON PUNTERO,  *
004600*            IGUAL A LO YA ADOPTADO EN ECOMORD/ECOMARC/ECOMSTA/   *
004700*            ECOMBLK, PARA RESOLVER HASTA LOS 50 RENGLONES.       *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID. ECOMRCP.
005100 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
005200 INSTALLATION. VITRINA - CENTRO DE COMPUTO.
005300 DATE-WRITTEN. 12/03/2024.
005400 DATE-COMPILED.
005500 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ORDFILE ASSIGN TO ORDFILE
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS FS-ORDFILE.
006500     SELECT PRDFILE ASSIGN TO PRDFILE
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS FS-PRDFILE.
006800     SELECT RRQFILE ASSIGN TO RRQFILE
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS FS-RRQFILE.
007100     SELECT RCPFILE ASSIGN TO WKS-NOM-ARCHIVO-RCP
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-RCPFILE.
007400     SELECT LOGFILE ASSIGN TO LOGFILE
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-LOGFILE.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  ORDFILE.
008000 01  REG-ORDFILE                    PIC X(1300).
008100 FD  PRDFILE.
008200 01  REG-PRDFILE                    PIC X(120).
008300*                  SOLICITUD DE RECIBO: UN ORDER-ID POR RENGLON
008400 FD  RRQFILE.
008500 01  REG-RRQFILE                    PIC X(12).
008600*                  RECIBO INDIVIDUAL, NOMBRE DE ARCHIVO DINAMICO
008700 FD  RCPFILE.
008800 01  REG-RCPFILE                    PIC X(100).
008900 FD  LOGFILE.
009000 01  REG-LOGFILE                    PIC X(100).
009100 WORKING-STORAGE SECTION.
009200     COPY CPFSTAT.
009300     COPY CPORMAS.
009400     COPY CPPRMAS.
009500     COPY CPORTAB.
009600     COPY CPPRTAB.
009700******************************************************************
009800*               N O M B R E   D E L   A R C H I V O   S A L I D A
009900******************************************************************
010000 01  WKS-NOM-ARCHIVO-RCP            PIC X(40)  VALUE SPACES.
010100 01  WKS-NOM-ARCHIVO-RCP-R REDEFINES WKS-NOM-ARCHIVO-RCP.
010200     02  WKS-NOM-PREFIJO            PIC X(08).
010300     02  WKS-NOM-ORDEN              PIC X(10).
010400     02  WKS-NOM-SUFIJO             PIC X(22).
010500******************************************************************
010600*               S O L I C I T U D   E N   T U R N O
010700******************************************************************
010800 01  WKS-SOLICITUD-CRUDA            PIC X(12)  VALUE SPACES.
010900 01  WKS-ORDEN-PEDIDA               PIC X(10)  VALUE SPACES.
011000 01  WKS-ORDEN-PEDIDA-R REDEFINES WKS-ORDEN-PEDIDA.
011100     02  WKS-PED-LETRA              PIC X(01).
011200     02  WKS-PED-RESTO              PIC X(09).
011300******************************************************************
011400*               R E N G L O N E S   D E L   R E C I B O
011500******************************************************************
011600 01  WKS-LINEA-RECIBO.
011700     02  WKS-LRC-NOMBRE             PIC X(30).
011800     02  FILLER                     PIC X(01).
011900     02  WKS-LRC-TEXTO              PIC X(40).
012000 01  WKS-LINEA-RECIBO-R REDEFINES WKS-LINEA-RECIBO.
012100     02  FILLER                     PIC X(71).
012200******************************************************************
012300*               D E C O D I F I C A   R E N G L O N E S
012400******************************************************************
012500 01  WKS-RENGLON-PTR                PIC 9(04) COMP VALUE ZEROES.
012600 01  WKS-UN-RENGLON-TXT             PIC X(20)  VALUE SPACES.
012700 01  WKS-UN-RENGLON-TXT-R REDEFINES WKS-UN-RENGLON-TXT.
012800     02  WKS-RT-PRODUCTO            PIC X(12).
012900     02  FILLER                     PIC X(03).
013000     02  WKS-RT-CANTIDAD            PIC 9(05).
013100******************************************************************
013200*               C O N T A D O R E S   Y   S W I T C H E S
013300******************************************************************
013400 01  WKS-CONTADORES.
013500     02  WKS-I                      PIC 9(04) COMP.
013600     02  WKS-K                      PIC 9(04) COMP.
013700     02  WKS-ORD-IDX-BUS            PIC 9(04) COMP.
013800     02  WKS-PRD-IDX-BUS            PIC 9(04) COMP.
013900     02  WKS-CANT-RECIBOS           PIC 9(05) COMP.
014000     02  WKS-CANT-RECHAZOS          PIC 9(05) COMP.
014100     02  FILLER                     PIC X(04).
014200 01  WKS-SWITCHES.
014300     02  WKS-FIN-RRQFILE            PIC X(01) VALUE 'N'.
014400         88  FIN-RRQFILE                      VALUE 'Y'.
014500     02  WKS-FIN-ORDFILE            PIC X(01) VALUE 'N'.
014600         88  FIN-ORDFILE                      VALUE 'Y'.
014700     02  WKS-FIN-PRDFILE            PIC X(01) VALUE 'N'.
014800         88  FIN-PRDFILE                      VALUE 'Y'.
014900     02  WKS-ORDEN-ENCONTRADA       PIC X(01) VALUE 'N'.
015000         88  ORDEN-ENCONTRADA                 VALUE 'Y'.
015100     02  WKS-PRODUCTO-ENCONTRADO    PIC X(01) VALUE 'N'.
015200         88  PRODUCTO-ENCONTRADO              VALUE 'Y'.
015300     02  FILLER                     PIC X(04).
015400 01  WKS-MSG-BITACORA               PIC X(100) VALUE SPACES.
015500 01  WKS-MSG-BITACORA-R REDEFINES WKS-MSG-BITACORA.
015600     02  FILLER                     PIC X(100).
015700 01  WKS-TOTAL-EDITADO              PIC Z(08)9 VALUE ZEROES.
015800 01  WKS-PRECIO-EDITADO             PIC Z(06)9 VALUE ZEROES.
015900 01  WKS-CANT-EDITADA               PIC Z(04)9 VALUE ZEROES.
016000 PROCEDURE DIVISION.
016100******************************************************************
016200*    100-MAIN : SECUENCIA PRINCIPAL DEL BATCH DE RECIBOS.
016300******************************************************************
016400 100-MAIN.
016500     PERFORM 110-APERTURA-ARCHIVOS.
016600     PERFORM 120-CARGA-ORDENES.
016700     PERFORM 130-CARGA-PRODUCTOS.
016800     PERFORM 200-PROCESA-SOLICITUDES.
016900     DISPLAY 'ECOMRCP: RECIBOS EMITIDOS    = ' WKS-CANT-RECIBOS
017000         UPON CONSOLE.
017100     DISPLAY 'ECOMRCP: SOLICITUDES RECHAZ. = ' WKS-CANT-RECHAZOS
017200         UPON CONSOLE.
017300     PERFORM 900-CLOSE-DATA.
017400     STOP RUN.
017500******************************************************************
017600*    110-APERTURA-ARCHIVOS : ABRE LOS ARCHIVOS FIJOS DE LA
017700*    CORRIDA.  RCPFILE SE ABRE UNA VEZ POR SOLICITUD ACEPTADA,
017800*    NO AQUI.
017900******************************************************************
018000 110-APERTURA-ARCHIVOS.
018100     OPEN INPUT ORDFILE PRDFILE RRQFILE.
018200     OPEN OUTPUT LOGFILE.
018300     IF FS-ORDFILE NOT = 0 AND 97
018400        DISPLAY '>>> NO SE PUDO ABRIR ORDFILE <<<' UPON CONSOLE
018500     END-IF.
018600     IF FS-PRDFILE NOT = 0 AND 97
018700        DISPLAY '>>> NO SE PUDO ABRIR PRDFILE <<<' UPON CONSOLE
018800     END-IF.
018900     IF FS-RRQFILE NOT = 0 AND 97
019000        DISPLAY '>>> NO SE PUDO ABRIR RRQFILE <<<' UPON CONSOLE
019100     END-IF.
019200******************************************************************
019300*    120-CARGA-ORDENES : CARGA orders.txt A LA TABLA EN MEMORIA.
019400******************************************************************
019500 120-CARGA-ORDENES.
019600     MOVE 0 TO WKS-CANT-ORDENES.
019700     PERFORM 125-LEE-UNA-ORDEN.
019800     PERFORM 126-DESARMA-RENGLON-ORDEN UNTIL FIN-ORDFILE.
019900 125-LEE-UNA-ORDEN.
020000     READ ORDFILE INTO REG-ORDFILE
020100          AT END SET FIN-ORDFILE TO TRUE
020200     END-READ.
020300 126-DESARMA-RENGLON-ORDEN.
020400     ADD 1 TO WKS-CANT-ORDENES.
020500     SET WKS-ORD-IDX TO WKS-CANT-ORDENES.
020600     UNSTRING REG-ORDFILE DELIMITED BY '|'
020700         INTO CPOR-ORDER-ID      CPOR-DIRECCION
020800              CPOR-MODO-PAGO     CPOR-FECHA-ORDEN
020900              CPOR-CANT-RENGLONES
021000     END-UNSTRING.
021100     MOVE CPOR-ORDER-ID       TO WKS-ORD-ORDER-ID   (WKS-ORD-IDX).
021200     MOVE CPOR-DIRECCION      TO WKS-ORD-DIRECCION  (WKS-ORD-IDX).
021300     MOVE CPOR-MODO-PAGO      TO WKS-ORD-MODO-PAGO  (WKS-ORD-IDX).
021400     MOVE CPOR-FECHA-ORDEN    TO WKS-ORD-FECHA-ORDEN(WKS-ORD-IDX).
021500     MOVE CPOR-CANT-RENGLONES TO WKS-ORD-CANT-RENGLONES
021600                                                    (WKS-ORD-IDX).
021700     PERFORM 127-DESARMA-ITEMS-ORDEN.
021800     PERFORM 125-LEE-UNA-ORDEN.
021900 127-DESARMA-ITEMS-ORDEN.
022000     UNSTRING REG-ORDFILE DELIMITED BY '|'
022100         INTO CPOR-ORDER-ID      CPOR-DIRECCION
022200              CPOR-MODO-PAGO     CPOR-FECHA-ORDEN
022300              CPOR-CANT-RENGLONES
022400              CPOR-RENGLONES-TXT
022500              CPOR-ESTADO         CPOR-RAZON-CANCEL
022600              CPOR-TOTAL          CPOR-INVOICE-ID
022700              CPOR-TRACKING-ID
022800     END-UNSTRING.
022900     MOVE 1 TO WKS-RENGLON-PTR.
023000     PERFORM 128-MUEVE-UN-ITEM-ORDEN
023100             VARYING WKS-K FROM 1 BY 1
023200             UNTIL WKS-K GREATER CPOR-CANT-RENGLONES.
023300     MOVE CPOR-ESTADO       TO WKS-ORD-ESTADO      (WKS-ORD-IDX).
023400     MOVE CPOR-RAZON-CANCEL TO WKS-ORD-RAZON-CANCEL (WKS-ORD-IDX).
023500     MOVE CPOR-TOTAL        TO WKS-ORD-TOTAL        (WKS-ORD-IDX).
023600     MOVE CPOR-INVOICE-ID   TO WKS-ORD-INVOICE-ID   (WKS-ORD-IDX).
023700     MOVE CPOR-TRACKING-ID  TO WKS-ORD-TRACKING-ID  (WKS-ORD-IDX).
023800 128-MUEVE-UN-ITEM-ORDEN.
023900     UNSTRING CPOR-RENGLONES-TXT DELIMITED BY ','
024000             INTO WKS-UN-RENGLON-TXT
024100             WITH POINTER WKS-RENGLON-PTR
024200     MOVE WKS-RT-PRODUCTO
024300         TO WKS-ORD-PRODUCT-ID (WKS-ORD-IDX, WKS-K)
024400     MOVE WKS-RT-CANTIDAD
024500         TO WKS-ORD-CANTIDAD (WKS-ORD-IDX, WKS-K).
024600******************************************************************
024700*    130-CARGA-PRODUCTOS : CARGA products.txt A LA TABLA EN
024800*    MEMORIA PARA RESOLVER EL NOMBRE DE CADA RENGLON DEL RECIBO.
024900******************************************************************
025000 130-CARGA-PRODUCTOS.
025100     MOVE 0 TO WKS-CANT-PRODUCTOS.
025200     PERFORM 135-LEE-UN-PRODUCTO.
025300     PERFORM 136-DESARMA-RENGLON-PRODUCTO UNTIL FIN-PRDFILE.
025400 135-LEE-UN-PRODUCTO.
025500     READ PRDFILE INTO REG-PRDFILE
025600          AT END SET FIN-PRDFILE TO TRUE
025700     END-READ.
025800 136-DESARMA-RENGLON-PRODUCTO.
025900     ADD 1 TO WKS-CANT-PRODUCTOS.
026000     SET WKS-PROD-IDX TO WKS-CANT-PRODUCTOS.
026100     UNSTRING REG-PRDFILE DELIMITED BY '|'
026200         INTO CPPR-PRODUCT-ID   CPPR-CATEGORIA
026300              CPPR-MARCA        CPPR-NOMBRE
026400              CPPR-PRECIO       CPPR-EXISTENCIA
026500     END-UNSTRING.
026600     MOVE CPPR-PRODUCT-ID  TO WKS-PROD-ID         (WKS-PROD-IDX).
026700     MOVE CPPR-CATEGORIA   TO WKS-PROD-CATEGORIA  (WKS-PROD-IDX).
026800     MOVE CPPR-MARCA       TO WKS-PROD-MARCA      (WKS-PROD-IDX).
026900     MOVE CPPR-NOMBRE      TO WKS-PROD-NOMBRE     (WKS-PROD-IDX).
027000     MOVE CPPR-PRECIO      TO WKS-PROD-PRECIO     (WKS-PROD-IDX).
027100     MOVE CPPR-EXISTENCIA  TO WKS-PROD-EXISTENCIA (WKS-PROD-IDX).
027200     PERFORM 135-LEE-UN-PRODUCTO.
027300******************************************************************
027400*    200-PROCESA-SOLICITUDES : RECORRE RRQFILE, COMPLETA LA
027500*    'O' FALTANTE, BUSCA LA ORDEN Y EMITE O RECHAZA EL RECIBO.
027600******************************************************************
027700 200-PROCESA-SOLICITUDES.
027800     PERFORM 205-LEE-UNA-SOLICITUD.
027900     PERFORM 210-UNA-SOLICITUD UNTIL FIN-RRQFILE.
028000 205-LEE-UNA-SOLICITUD.
028100     READ RRQFILE INTO REG-RRQFILE
028200          AT END SET FIN-RRQFILE TO TRUE
028300     END-READ.
028400 210-UNA-SOLICITUD.
028500     MOVE REG-RRQFILE TO WKS-SOLICITUD-CRUDA.
028600     PERFORM 215-COMPLETA-PREFIJO.
028700     PERFORM 220-BUSCA-ORDEN.
028800     IF ORDEN-ENCONTRADA AND CPOR-EST-ENTREGADA
028900        PERFORM 230-ESCRIBE-RECIBO
029000        ADD 1 TO WKS-CANT-RECIBOS
029100     ELSE
029200        PERFORM 280-RECHAZA-SOLICITUD
029300        ADD 1 TO WKS-CANT-RECHAZOS
029400     END-IF.
029500     PERFORM 205-LEE-UNA-SOLICITUD.
029600******************************************************************
029700*    215-COMPLETA-PREFIJO : SI EL OPERADOR CAPTURO SOLO EL
029800*    NUMERO DE SERIE SIN LA 'O' INICIAL, SE LA AGREGA AQUI.
029900******************************************************************
030000 215-COMPLETA-PREFIJO.
030100     MOVE SPACES TO WKS-ORDEN-PEDIDA.
030200     IF WKS-SOLICITUD-CRUDA (1:1) = 'O'
030300        MOVE WKS-SOLICITUD-CRUDA TO WKS-ORDEN-PEDIDA
030400     ELSE
030500        MOVE 'O' TO WKS-PED-LETRA
030600        MOVE WKS-SOLICITUD-CRUDA (1:9) TO WKS-PED-RESTO
030700     END-IF.
030800******************************************************************
030900*    220-BUSCA-ORDEN : BUSQUEDA SECUENCIAL DE LA ORDEN EN LA
031000*    TABLA EN MEMORIA POR ORDER-ID.
031100******************************************************************
031200 220-BUSCA-ORDEN.
031300     SET WKS-ORDEN-ENCONTRADA TO FALSE.
031400     SET WKS-ORD-IDX TO 1.
031500     PERFORM 225-COMPARA-ORDEN
031600             VARYING WKS-ORD-IDX FROM 1 BY 1
031700             UNTIL WKS-ORD-IDX GREATER WKS-CANT-ORDENES
031800                OR ORDEN-ENCONTRADA.
031900     IF ORDEN-ENCONTRADA
032000        MOVE WKS-ORD-ORDER-ID    (WKS-ORD-IDX) TO CPOR-ORDER-ID
032100        MOVE WKS-ORD-FECHA-ORDEN (WKS-ORD-IDX) TO CPOR-FECHA-ORDEN
032200        MOVE WKS-ORD-ESTADO      (WKS-ORD-IDX) TO CPOR-ESTADO
032300        MOVE WKS-ORD-TOTAL       (WKS-ORD-IDX) TO CPOR-TOTAL
032400        MOVE WKS-ORD-CANT-RENGLONES (WKS-ORD-IDX)
032500                                   TO CPOR-CANT-RENGLONES
032600     END-IF.
032700 225-COMPARA-ORDEN.
032800     IF WKS-ORD-ORDER-ID (WKS-ORD-IDX) = WKS-ORDEN-PEDIDA
032900        SET WKS-ORDEN-ENCONTRADA TO TRUE
033000     END-IF.
033100******************************************************************
033200*    230-ESCRIBE-RECIBO : ARMA receipt_<order-id>.txt CON
033300*    ENCABEZADO, RENGLONES Y TOTAL, Y LO DEJA LISTO EN DISCO.
033400******************************************************************
033500 230-ESCRIBE-RECIBO.
033600     MOVE 'receipt_'         TO WKS-NOM-PREFIJO.
033700     MOVE CPOR-ORDER-ID      TO WKS-NOM-ORDEN.
033800     MOVE '.txt'             TO WKS-NOM-SUFIJO.
033900     OPEN OUTPUT RCPFILE.
034000     IF FS-RCPFILE NOT = 0
034100        DISPLAY '>>> NO SE PUDO ABRIR RCPFILE PARA '
034200            CPOR-ORDER-ID ' <<<' UPON CONSOLE
034300     END-IF.
034400     MOVE SPACES TO REG-RCPFILE.
034500     STRING 'RECIBO DE ORDEN ' CPOR-ORDER-ID
034600            DELIMITED BY SIZE INTO REG-RCPFILE
034700     END-STRING.
034800     WRITE REG-RCPFILE.
034900     MOVE SPACES TO REG-RCPFILE.
035000     STRING 'FECHA: ' CPOR-FECHA-ORDEN
035100            DELIMITED BY SIZE INTO REG-RCPFILE
035200     END-STRING.
035300     WRITE REG-RCPFILE.
035400     MOVE SPACES TO REG-RCPFILE.
035500     STRING 'ESTADO: ' CPOR-ESTADO
035600            DELIMITED BY SIZE INTO REG-RCPFILE
035700     END-STRING.
035800     WRITE REG-RCPFILE.
035900     PERFORM 235-ESCRIBE-RENGLONES.
036000     MOVE CPOR-TOTAL TO WKS-TOTAL-EDITADO.
036100     MOVE SPACES TO REG-RCPFILE.
036200     STRING 'TOTAL PAGADO: BDT ' WKS-TOTAL-EDITADO
036300            DELIMITED BY SIZE INTO REG-RCPFILE
036400     END-STRING.
036500     WRITE REG-RCPFILE.
036600     CLOSE RCPFILE.
036700     MOVE SPACES TO WKS-MSG-BITACORA.
036800     STRING 'RECIBO EMITIDO PARA ' CPOR-ORDER-ID
036900            DELIMITED BY SIZE INTO WKS-MSG-BITACORA
037000     END-STRING.
037100     MOVE WKS-MSG-BITACORA TO REG-LOGFILE.
037200     WRITE REG-LOGFILE.
037300******************************************************************
037400*    235-ESCRIBE-RENGLONES : UN RENGLON POR ARTICULO, CON EL
037500*    NOMBRE RESUELTO CONTRA EL MAESTRO DE PRODUCTOS.
037600******************************************************************
037700 235-ESCRIBE-RENGLONES.
037800     PERFORM 240-ESCRIBE-UN-RENGLON
037900             VARYING WKS-K FROM 1 BY 1
038000             UNTIL WKS-K GREATER CPOR-CANT-RENGLONES.
038100 240-ESCRIBE-UN-RENGLON.
038200     PERFORM 245-BUSCA-PRODUCTO.
038300     MOVE SPACES TO REG-RCPFILE.
038400     STRING WKS-LRC-NOMBRE DELIMITED BY SIZE
038500            ' (x' DELIMITED BY SIZE
038600            WKS-CANT-EDITADA DELIMITED BY SIZE
038700            ' @ ' DELIMITED BY SIZE
038800            WKS-PRECIO-EDITADO DELIMITED BY SIZE
038900            ' CADA UNO)' DELIMITED BY SIZE
039000            INTO REG-RCPFILE
039100     END-STRING.
039200     WRITE REG-RCPFILE.
039300******************************************************************
039400*    245-BUSCA-PRODUCTO : RESUELVE EL NOMBRE DEL PRODUCTO DEL
039500*    RENGLON EN TURNO CONTRA EL MAESTRO; SI NO EXISTE, IMPRIME
039600*    EL PRODUCT-ID CRUDO DEL RENGLON.
039700******************************************************************
039800 245-BUSCA-PRODUCTO.
039900     SET WKS-PRODUCTO-ENCONTRADO TO FALSE.
040000     SET WKS-PROD-IDX TO 1.
040100     PERFORM 250-COMPARA-PRODUCTO
040200             VARYING WKS-PROD-IDX FROM 1 BY 1
040300             UNTIL WKS-PROD-IDX GREATER WKS-CANT-PRODUCTOS
040400                OR PRODUCTO-ENCONTRADO.
040500     IF PRODUCTO-ENCONTRADO
040600        MOVE WKS-PROD-NOMBRE (WKS-PROD-IDX) TO WKS-LRC-NOMBRE
040700        MOVE WKS-PROD-PRECIO (WKS-PROD-IDX) TO WKS-PRECIO-EDITADO
040800     ELSE
040900        MOVE WKS-ORD-PRODUCT-ID (WKS-ORD-IDX, WKS-K)
041000            TO WKS-LRC-NOMBRE
041100        MOVE ZEROES TO WKS-PRECIO-EDITADO
041200     END-IF.
041300     MOVE WKS-ORD-CANTIDAD (WKS-ORD-IDX, WKS-K) TO WKS-CANT-EDITADA.
041400 250-COMPARA-PRODUCTO.
041500     IF WKS-PROD-ID (WKS-PROD-IDX) = WKS-ORD-PRODUCT-ID
041600                                       (WKS-ORD-IDX, WKS-K)
041700        SET WKS-PRODUCTO-ENCONTRADO TO TRUE
041800     END-IF.
041900******************************************************************
042000*    280-RECHAZA-SOLICITUD : BITACORA DE LA SOLICITUD RECHAZADA
042100*    POR ORDEN NO ENCONTRADA O NO ENTREGADA.
042200******************************************************************
042300 280-RECHAZA-SOLICITUD.
042400     MOVE SPACES TO WKS-MSG-BITACORA.
042500     STRING 'RECIBO RECHAZADO PARA ' WKS-ORDEN-PEDIDA
042600            ' (ORDEN NO ENCONTRADA O NO ENTREGADA)'
042700            DELIMITED BY SIZE INTO WKS-MSG-BITACORA
042800     END-STRING.
042900     MOVE WKS-MSG-BITACORA TO REG-LOGFILE.
043000     WRITE REG-LOGFILE.
043100******************************************************************
043200*    900-CLOSE-DATA : CIERRA LOS ARCHIVOS DE ENTRADA Y BITACORA.
043300******************************************************************
043400 900-CLOSE-DATA.
043500     CLOSE ORDFILE PRDFILE RRQFILE LOGFILE.
