000100******************************************************************
000200* FECHA       : 19/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : COMERCIO ELECTRONICO - VITRINA                   *
000500* PROGRAMA    : ECOMRPT                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : REPORTE DE INGRESOS/CANCELACIONES Y EXPORTACION  *
000800*             : DE EXISTENCIAS.  RECORRE EL MAESTRO DE ORDENES   *
000900*             : UNA SOLA VEZ PARA ACUMULAR ENTREGADAS/           *
001000*             : CANCELADAS, INGRESOS Y LAS RAZONES DE            *
001100*             : CANCELACION (CON SELECTION SORT DESCENDENTE       *
001200*             : ESTABLE PARA EL TOP 3); RECORRE EL MAESTRO DE     *
001300*             : PRODUCTOS UNA SOLA VEZ PARA LA EXPORTACION DE     *
001400*             : EXISTENCIAS Y LA ALERTA DE BAJO INVENTARIO.       *
001500* ARCHIVOS    : ORDFILE=E, PRDFILE=E, RPTFILE=S, STKFILE=S,      *
001600*             : LOGFILE=A                                       *
001700* ACCION (ES) : G=GENERA REPORTES DE CIERRE                      *
001800* PROGRAMA(S) : NINGUNO                                         *
001900* BPM/RATIONAL: 10068                                           *
002000* NOMBRE      : REPORTES DE CIERRE DE LOTE                      *
002100******************************************************************
002200*                  H I S T O R I A L   D E   C A M B I O S
002300******************************************************************
002400* 2024-03-19 EEDR TCK-10068 VERSION INICIAL DEL PROGRAMA.        *
002500* 2024-04-03 JLOR TCK-10078 SE ACLARA QUE UNA RAZON DE            *
002600*            CANCELACION EN BLANCO SE ACUMULA BAJO 'UNKNOWN'.     *
002700* 2024-04-26 EEDR TCK-10088 SE CAMBIA LA COMPARACION DE ESTADO    *
002800*            A MAYUSCULAS PARA QUE NO IMPORTE COMO LLEGO EL       *
002900*            DATO (DELIVERED/Delivered/delivered).                *
003000* 2024-06-02 JLOR TCK-10099 SE AGREGA LA ALERTA DE BAJO           *
003100*            INVENTARIO (EXISTENCIA < 10) A LA CONSOLA.           *
003200* 2024-06-14 EEDR TCK-10102 REVISION Y2K: SE CONFIRMA QUE NINGUN *
003300*            CAMPO DE FECHA EN ESTE PROGRAMA TIENE VENTANA DE     *
003400*            SIGLO DE DOS DIGITOS.                                *
003500* 2024-08-10 EEDR TCK-10158 SE ESCRIBE EL PROGRAMA SIGUIENDO EL  *
003600*            ESTANDAR DE PARRAFOS FUERA DE LINEA (SIN END-PERFORM*
003700*            ) YA APLICADO EN ECOMORD, ECOMSTA Y ECOMRCP.         *
003800* 2026-08-10 EEDR TCK-10171 EL UNSTRING DE 126-DESARMA-RENGLON-   *
003900*            ORDEN ESPERABA 5 PARES DE RENGLON FIJOS DESPUES DE   *
004000*            CPOR-CANT-RENGLONES, DESALINEANDO CPOR-ESTADO Y      *
004100*            CPOR-TOTAL EN CUALQUIER ORDEN CON OTRA CANTIDAD DE   *
004200*            RENGLONES Y CORROMPIENDO LOS ACUMULADORES DE ESTE    *
004300*            REPORTE.  SE RESUELVE CPOR-RENGLONES-TXT, IGUAL A LO *
004400*            YA ADOPTADO EN ECOMORD/ECOMARC/ECOMSTA/ECOMBLK/      *
004500*            ECOMRCP.  ESTE PROGRAMA NO CONSUME RENGLON POR       *
004600*            RENGLON, ASI QUE NO SE AGREGA DECODIFICACION.        *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID. ECOMRPT.
005000 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
005100 INSTALLATION. VITRINA - CENTRO DE COMPUTO.
005200 DATE-WRITTEN. 19/03/2024.
005300 DATE-COMPILED.
005400 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ORDFILE ASSIGN TO ORDFILE
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-ORDFILE.
006400     SELECT PRDFILE ASSIGN TO PRDFILE
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-PRDFILE.
006700     SELECT RPTFILE ASSIGN TO RPTFILE
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-RPTFILE.
007000     SELECT STKFILE ASSIGN TO STKFILE
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS FS-STKFILE.
007300     SELECT LOGFILE ASSIGN TO LOGFILE
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS FS-LOGFILE.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  ORDFILE.
007900 01  REG-ORDFILE                    PIC X(1300).
008000 FD  PRDFILE.
008100 01  REG-PRDFILE                    PIC X(120).
008200 FD  RPTFILE.
008300 01  REG-RPTFILE                    PIC X(80).
008400 FD  STKFILE.
008500 01  REG-STKFILE                    PIC X(80).
008600 FD  LOGFILE.
008700 01  REG-LOGFILE                    PIC X(100).
008800 WORKING-STORAGE SECTION.
008900     COPY CPFSTAT.
009000     COPY CPORMAS.
009100     COPY CPPRMAS.
009200     COPY CPORTAB.
009300     COPY CPPRTAB.
009400******************************************************************
009500*               T A B L A   D E   R A Z O N E S   D E
009600*               C A N C E L A C I O N
009700******************************************************************
009800 01  WKS-TABLA-RAZONES.
009900     02  WKS-RAZ-ENT OCCURS 40 TIMES INDEXED BY WKS-RAZ-IDX.
010000         04  WKS-RAZ-TEXTO          PIC X(40).
010100         04  WKS-RAZ-FRECUENCIA     PIC 9(05) COMP.
010200 01  WKS-CANT-RAZONES               PIC 9(03) COMP.
010300 01  WKS-RAZON-MAYUSCULAS           PIC X(40) VALUE SPACES.
010400 01  WKS-RAZ-TEXTO-AUX              PIC X(40) VALUE SPACES.
010500 01  WKS-RAZ-FREC-AUX               PIC 9(05) COMP.
010600******************************************************************
010700*               A C U M U L A D O R E S   D E L   R E P O R T E
010800******************************************************************
010900 01  WKS-ACUMULADORES.
011000     02  WKS-TOTAL-ORDENES         PIC 9(07) COMP.
011100     02  WKS-ORDENES-ENTREGADAS    PIC 9(07) COMP.
011200     02  WKS-ORDENES-CANCELADAS    PIC 9(07) COMP.
011300     02  WKS-INGRESO-TOTAL         PIC 9(11) VALUE ZEROES.
011400     02  FILLER                    PIC X(04).
011500 01  WKS-ESTADO-MAYUSCULAS          PIC X(18) VALUE SPACES.
011600******************************************************************
011700*               C O N T A D O R E S   Y   S W I T C H E S
011800******************************************************************
011900 01  WKS-CONTADORES.
012000     02  WKS-I                      PIC 9(04) COMP.
012100     02  WKS-K                      PIC 9(04) COMP.
012200     02  WKS-TOP-N                  PIC 9(02) COMP.
012300     02  WKS-CANT-BAJO-STOCK        PIC 9(05) COMP.
012400     02  FILLER                     PIC X(04).
012500 01  WKS-SWITCHES.
012600     02  WKS-FIN-ORDFILE            PIC X(01) VALUE 'N'.
012700         88  FIN-ORDFILE                      VALUE 'Y'.
012800     02  WKS-FIN-PRDFILE            PIC X(01) VALUE 'N'.
012900         88  FIN-PRDFILE                      VALUE 'Y'.
013000     02  WKS-RAZON-ENCONTRADA       PIC X(01) VALUE 'N'.
013100         88  RAZON-ENCONTRADA                 VALUE 'Y'.
013200     02  FILLER                     PIC X(04).
013300 01  WKS-MSG-BITACORA               PIC X(100) VALUE SPACES.
013400 01  WKS-MSG-BITACORA-R REDEFINES WKS-MSG-BITACORA.
013500     02  FILLER                     PIC X(100).
013600******************************************************************
013700*               R E N G L O N E S   D E   S A L I D A
013800******************************************************************
013900 01  WKS-LINEA-RPT                  PIC X(80) VALUE SPACES.
014000 01  WKS-LINEA-RPT-R REDEFINES WKS-LINEA-RPT.
014100     02  FILLER                     PIC X(80).
014200 01  WKS-LINEA-STK.
014300     02  WKS-STK-ID                 PIC X(12).
014400     02  FILLER                     PIC X(01) VALUE '|'.
014500     02  WKS-STK-NOMBRE             PIC X(30).
014600     02  FILLER                     PIC X(01) VALUE '|'.
014700     02  WKS-STK-PRECIO             PIC Z(06)9.
014800     02  FILLER                     PIC X(01) VALUE '|'.
014900     02  WKS-STK-EXISTENCIA         PIC Z(06)9.
015000 01  WKS-LINEA-STK-R REDEFINES WKS-LINEA-STK.
015100     02  FILLER                     PIC X(52).
015200 01  WKS-ORDENES-EDITADO            PIC Z(06)9.
015300 01  WKS-ENTREGADAS-EDITADO         PIC Z(06)9.
015400 01  WKS-CANCELADAS-EDITADO         PIC Z(06)9.
015500 01  WKS-INGRESO-EDITADO            PIC Z(10)9.
015600 01  WKS-FRECUENCIA-EDITADA         PIC Z(04)9.
015700 PROCEDURE DIVISION.
015800******************************************************************
015900*    100-MAIN : SECUENCIA PRINCIPAL DEL BATCH DE REPORTES.
016000******************************************************************
016100 100-MAIN.
016200     PERFORM 110-APERTURA-ARCHIVOS.
016300     PERFORM 120-CARGA-ORDENES.
016400     PERFORM 130-CARGA-PRODUCTOS.
016500     PERFORM 300-RESUMEN-ORDENES.
016600     PERFORM 320-ORDENA-RAZONES.
016700     PERFORM 330-ESCRIBE-REPORTE.
016800     PERFORM 340-ECO-RESUMEN-CONSOLA.
016900     PERFORM 400-EXPORTA-STOCK.
017000     PERFORM 410-ALERTA-BAJO-STOCK.
017100     PERFORM 900-CLOSE-DATA.
017200     STOP RUN.
017300******************************************************************
017400*    110-APERTURA-ARCHIVOS : ABRE LOS ARCHIVOS DE ENTRADA Y
017500*    SALIDA DE LA CORRIDA.
017600******************************************************************
017700 110-APERTURA-ARCHIVOS.
017800     OPEN INPUT ORDFILE PRDFILE.
017900     OPEN OUTPUT RPTFILE STKFILE.
018000     OPEN EXTEND LOGFILE.
018100     IF FS-LOGFILE = 35
018200        OPEN OUTPUT LOGFILE
018300     END-IF.
018400     IF FS-ORDFILE NOT = 0 AND 97
018500        DISPLAY '>>> NO SE PUDO ABRIR ORDFILE <<<' UPON CONSOLE
018600     END-IF.
018700     IF FS-PRDFILE NOT = 0 AND 97
018800        DISPLAY '>>> NO SE PUDO ABRIR PRDFILE <<<' UPON CONSOLE
018900     END-IF.
019000******************************************************************
019100*    120-CARGA-ORDENES : CARGA orders.txt A LA TABLA EN MEMORIA.
019200******************************************************************
019300 120-CARGA-ORDENES.
019400     MOVE 0 TO WKS-CANT-ORDENES.
019500     PERFORM 125-LEE-UNA-ORDEN.
019600     PERFORM 126-DESARMA-RENGLON-ORDEN UNTIL FIN-ORDFILE.
019700 125-LEE-UNA-ORDEN.
019800     READ ORDFILE INTO REG-ORDFILE
019900          AT END SET FIN-ORDFILE TO TRUE
020000     END-READ.
020100 126-DESARMA-RENGLON-ORDEN.
020200     ADD 1 TO WKS-CANT-ORDENES.
020300     SET WKS-ORD-IDX TO WKS-CANT-ORDENES.
020400     UNSTRING REG-ORDFILE DELIMITED BY '|'
020500         INTO CPOR-ORDER-ID      CPOR-DIRECCION
020600              CPOR-MODO-PAGO     CPOR-FECHA-ORDEN
020700              CPOR-CANT-RENGLONES
020800              CPOR-RENGLONES-TXT
020900              CPOR-ESTADO         CPOR-RAZON-CANCEL
021000              CPOR-TOTAL          CPOR-INVOICE-ID
021100              CPOR-TRACKING-ID
021200     END-UNSTRING.
021300     MOVE CPOR-ESTADO       TO WKS-ORD-ESTADO      (WKS-ORD-IDX).
021400     MOVE CPOR-RAZON-CANCEL TO WKS-ORD-RAZON-CANCEL (WKS-ORD-IDX).
021500     MOVE CPOR-TOTAL        TO WKS-ORD-TOTAL        (WKS-ORD-IDX).
021600     PERFORM 125-LEE-UNA-ORDEN.
021700******************************************************************
021800*    130-CARGA-PRODUCTOS : CARGA products.txt A LA TABLA EN
021900*    MEMORIA PARA LA EXPORTACION DE EXISTENCIAS.
022000******************************************************************
022100 130-CARGA-PRODUCTOS.
022200     MOVE 0 TO WKS-CANT-PRODUCTOS.
022300     PERFORM 135-LEE-UN-PRODUCTO.
022400     PERFORM 136-DESARMA-RENGLON-PRODUCTO UNTIL FIN-PRDFILE.
022500 135-LEE-UN-PRODUCTO.
022600     READ PRDFILE INTO REG-PRDFILE
022700          AT END SET FIN-PRDFILE TO TRUE
022800     END-READ.
022900 136-DESARMA-RENGLON-PRODUCTO.
023000     ADD 1 TO WKS-CANT-PRODUCTOS.
023100     SET WKS-PROD-IDX TO WKS-CANT-PRODUCTOS.
023200     UNSTRING REG-PRDFILE DELIMITED BY '|'
023300         INTO CPPR-PRODUCT-ID   CPPR-CATEGORIA
023400              CPPR-MARCA        CPPR-NOMBRE
023500              CPPR-PRECIO       CPPR-EXISTENCIA
023600     END-UNSTRING.
023700     MOVE CPPR-PRODUCT-ID  TO WKS-PROD-ID         (WKS-PROD-IDX).
023800     MOVE CPPR-NOMBRE      TO WKS-PROD-NOMBRE     (WKS-PROD-IDX).
023900     MOVE CPPR-PRECIO      TO WKS-PROD-PRECIO     (WKS-PROD-IDX).
024000     MOVE CPPR-EXISTENCIA  TO WKS-PROD-EXISTENCIA (WKS-PROD-IDX).
024100     PERFORM 135-LEE-UN-PRODUCTO.
024200******************************************************************
024300*    300-RESUMEN-ORDENES : UNA SOLA PASADA SOBRE LA TABLA DE
024400*    ORDENES PARA ACUMULAR ENTREGADAS/CANCELADAS, INGRESOS Y
024500*    LAS RAZONES DE CANCELACION.
024600******************************************************************
024700 300-RESUMEN-ORDENES.
024800     MOVE 0 TO WKS-TOTAL-ORDENES WKS-ORDENES-ENTREGADAS
024900                WKS-ORDENES-CANCELADAS WKS-CANT-RAZONES.
025000     MOVE ZEROES TO WKS-INGRESO-TOTAL.
025100     PERFORM 305-EVALUA-ORDEN
025200             VARYING WKS-ORD-IDX FROM 1 BY 1
025300             UNTIL WKS-ORD-IDX GREATER WKS-CANT-ORDENES.
025400 305-EVALUA-ORDEN.
025500     ADD 1 TO WKS-TOTAL-ORDENES.
025600     MOVE WKS-ORD-ESTADO (WKS-ORD-IDX) TO WKS-ESTADO-MAYUSCULAS.
025700     INSPECT WKS-ESTADO-MAYUSCULAS CONVERTING
025800        'abcdefghijklmnopqrstuvwxyz' TO
025900        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026000     EVALUATE TRUE
026100        WHEN WKS-ESTADO-MAYUSCULAS = 'DELIVERED'
026200            ADD 1 TO WKS-ORDENES-ENTREGADAS
026300            ADD WKS-ORD-TOTAL (WKS-ORD-IDX) TO WKS-INGRESO-TOTAL
026400        WHEN WKS-ESTADO-MAYUSCULAS = 'CANCELLED'
026500            ADD 1 TO WKS-ORDENES-CANCELADAS
026600            PERFORM 310-ACUMULA-RAZON
026700        WHEN OTHER
026800            CONTINUE
026900     END-EVALUATE.
027000******************************************************************
027100*    310-ACUMULA-RAZON : AGREGA O INCREMENTA EL RENGLON DE LA
027200*    TABLA DE RAZONES DE CANCELACION, DEFAULT 'UNKNOWN' SI VIENE
027300*    EN BLANCO.
027400******************************************************************
027500 310-ACUMULA-RAZON.
027600     MOVE WKS-ORD-RAZON-CANCEL (WKS-ORD-IDX) TO WKS-RAZON-MAYUSCULAS.
027700     IF WKS-RAZON-MAYUSCULAS = SPACES
027800       MOVE 'UNKNOWN' TO WKS-RAZON-MAYUSCULAS
027900     END-IF.
028000     SET WKS-RAZON-ENCONTRADA TO FALSE.
028100     SET WKS-RAZ-IDX TO 1.
028200     PERFORM 315-COMPARA-RAZON
028300            VARYING WKS-RAZ-IDX FROM 1 BY 1
028400            UNTIL WKS-RAZ-IDX GREATER WKS-CANT-RAZONES
028500               OR RAZON-ENCONTRADA.
028600     IF RAZON-ENCONTRADA
028700       ADD 1 TO WKS-RAZ-FRECUENCIA (WKS-RAZ-IDX)
028800     ELSE
028900       ADD 1 TO WKS-CANT-RAZONES
029000       SET WKS-RAZ-IDX TO WKS-CANT-RAZONES
029100       MOVE WKS-RAZON-MAYUSCULAS TO WKS-RAZ-TEXTO (WKS-RAZ-IDX)
029200       MOVE 1 TO WKS-RAZ-FRECUENCIA (WKS-RAZ-IDX)
029300     END-IF.
029400 315-COMPARA-RAZON.
029500     IF WKS-RAZ-TEXTO (WKS-RAZ-IDX) = WKS-RAZON-MAYUSCULAS
029600       SET WKS-RAZON-ENCONTRADA TO TRUE
029700     END-IF.
029800******************************************************************
029900*    320-ORDENA-RAZONES : SELECTION SORT DESCENDENTE ESTABLE DE
030000*    LA TABLA DE RAZONES POR FRECUENCIA (EMPATES CONSERVAN EL
030100*    ORDEN DE PRIMER ENCUENTRO).
030200******************************************************************
030300 320-ORDENA-RAZONES.
030400     IF WKS-CANT-RAZONES GREATER 1
030500       PERFORM 322-UNA-PASADA-ORDEN
030600               VARYING WKS-I FROM 1 BY 1
030700               UNTIL WKS-I GREATER WKS-CANT-RAZONES
030800     END-IF.
030900 322-UNA-PASADA-ORDEN.
031000     PERFORM 324-COMPARA-PAR
031100            VARYING WKS-K FROM WKS-I BY 1
031200            UNTIL WKS-K GREATER WKS-CANT-RAZONES.
031300 324-COMPARA-PAR.
031400     IF WKS-RAZ-FRECUENCIA (WKS-K) GREATER
031500       WKS-RAZ-FRECUENCIA (WKS-I)
031600       PERFORM 326-INTERCAMBIA-RAZONES
031700     END-IF.
031800 326-INTERCAMBIA-RAZONES.
031900     MOVE WKS-RAZ-TEXTO      (WKS-I) TO WKS-RAZ-TEXTO-AUX.
032000     MOVE WKS-RAZ-FRECUENCIA (WKS-I) TO WKS-RAZ-FREC-AUX.
032100     MOVE WKS-RAZ-TEXTO      (WKS-K) TO WKS-RAZ-TEXTO      (WKS-I).
032200     MOVE WKS-RAZ-FRECUENCIA (WKS-K) TO WKS-RAZ-FRECUENCIA (WKS-I).
032300     MOVE WKS-RAZ-TEXTO-AUX          TO WKS-RAZ-TEXTO      (WKS-K).
032400     MOVE WKS-RAZ-FREC-AUX           TO WKS-RAZ-FRECUENCIA (WKS-K).
032500******************************************************************
032600*    330-ESCRIBE-REPORTE : ARMA report.txt CON EL RESUMEN
032700*    ETIQUETADO Y EL TOP 3 DE RAZONES DE CANCELACION.
032800******************************************************************
032900 330-ESCRIBE-REPORTE.
033000     MOVE WKS-TOTAL-ORDENES      TO WKS-ORDENES-EDITADO.
033100     MOVE WKS-ORDENES-ENTREGADAS TO WKS-ENTREGADAS-EDITADO.
033200     MOVE WKS-ORDENES-CANCELADAS TO WKS-CANCELADAS-EDITADO.
033300     MOVE WKS-INGRESO-TOTAL      TO WKS-INGRESO-EDITADO.
033400     MOVE SPACES TO REG-RPTFILE.
033500     STRING 'TOTAL ORDERS: ' WKS-ORDENES-EDITADO
033600           DELIMITED BY SIZE INTO REG-RPTFILE
033700     END-STRING.
033800     WRITE REG-RPTFILE.
033900     MOVE SPACES TO REG-RPTFILE.
034000     STRING 'COMPLETED ORDERS: ' WKS-ENTREGADAS-EDITADO
034100           DELIMITED BY SIZE INTO REG-RPTFILE
034200     END-STRING.
034300     WRITE REG-RPTFILE.
034400     MOVE SPACES TO REG-RPTFILE.
034500     STRING 'CANCELLED ORDERS: ' WKS-CANCELADAS-EDITADO
034600           DELIMITED BY SIZE INTO REG-RPTFILE
034700     END-STRING.
034800     WRITE REG-RPTFILE.
034900     MOVE SPACES TO REG-RPTFILE.
035000     STRING 'TOTAL REVENUE: BDT ' WKS-INGRESO-EDITADO
035100           DELIMITED BY SIZE INTO REG-RPTFILE
035200     END-STRING.
035300     WRITE REG-RPTFILE.
035400     MOVE SPACES TO REG-RPTFILE.
035500     MOVE 'TOP 3 CANCELLATION REASONS:' TO REG-RPTFILE.
035600     WRITE REG-RPTFILE.
035700     MOVE 0 TO WKS-TOP-N.
035800     PERFORM 335-ESCRIBE-UN-TOP
035900            VARYING WKS-RAZ-IDX FROM 1 BY 1
036000            UNTIL WKS-RAZ-IDX GREATER WKS-CANT-RAZONES
036100               OR WKS-TOP-N = 3.
036200 335-ESCRIBE-UN-TOP.
036300     ADD 1 TO WKS-TOP-N.
036400     MOVE WKS-RAZ-FRECUENCIA (WKS-RAZ-IDX) TO WKS-FRECUENCIA-EDITADA.
036500     MOVE SPACES TO REG-RPTFILE.
036600     STRING WKS-TOP-N DELIMITED BY SIZE
036700           '. ' DELIMITED BY SIZE
036800           WKS-RAZ-TEXTO (WKS-RAZ-IDX) DELIMITED BY SPACE
036900           ' - ' DELIMITED BY SIZE
037000           WKS-FRECUENCIA-EDITADA DELIMITED BY SIZE
037100           INTO REG-RPTFILE
037200     END-STRING.
037300     WRITE REG-RPTFILE.
037400******************************************************************
037500*    340-ECO-RESUMEN-CONSOLA : REPITE EL MISMO RESUMEN EN LA
037600*    CONSOLA, A PARTIR DE LOS MISMOS ACUMULADORES DE 330.
037700******************************************************************
037800 340-ECO-RESUMEN-CONSOLA.
037900     DISPLAY 'TOTAL ORDERS: '      WKS-ORDENES-EDITADO    UPON CONSOLE.
038000     DISPLAY 'COMPLETED ORDERS: '  WKS-ENTREGADAS-EDITADO UPON CONSOLE.
038100     DISPLAY 'CANCELLED ORDERS: '  WKS-CANCELADAS-EDITADO UPON CONSOLE.
038200     DISPLAY 'TOTAL REVENUE: BDT ' WKS-INGRESO-EDITADO    UPON CONSOLE.
038300     DISPLAY 'TOP 3 CANCELLATION REASONS:' UPON CONSOLE.
038400     MOVE 0 TO WKS-TOP-N.
038500     PERFORM 342-ECO-UN-TOP
038600            VARYING WKS-RAZ-IDX FROM 1 BY 1
038700            UNTIL WKS-RAZ-IDX GREATER WKS-CANT-RAZONES
038800               OR WKS-TOP-N = 3.
038900 342-ECO-UN-TOP.
039000     ADD 1 TO WKS-TOP-N.
039100     MOVE WKS-RAZ-FRECUENCIA (WKS-RAZ-IDX) TO WKS-FRECUENCIA-EDITADA.
039200     DISPLAY WKS-TOP-N '. ' WKS-RAZ-TEXTO (WKS-RAZ-IDX) ' - '
039300            WKS-FRECUENCIA-EDITADA UPON CONSOLE.
039400******************************************************************
039500*    400-EXPORTA-STOCK : ESCRIBE stock_report.txt CON EL
039600*    ENCABEZADO Y UN RENGLON POR PRODUCTO, ORDEN DEL MAESTRO.
039700******************************************************************
039800 400-EXPORTA-STOCK.
039900     MOVE SPACES TO REG-STKFILE.
040000     MOVE 'ProductID | Name | Price | Stock' TO REG-STKFILE.
040100     WRITE REG-STKFILE.
040200     PERFORM 405-ESCRIBE-UN-STOCK
040300            VARYING WKS-PROD-IDX FROM 1 BY 1
040400            UNTIL WKS-PROD-IDX GREATER WKS-CANT-PRODUCTOS.
040500 405-ESCRIBE-UN-STOCK.
040600     MOVE SPACES TO REG-STKFILE.
040700     STRING WKS-PROD-ID (WKS-PROD-IDX) DELIMITED BY SPACE
040800           ' | ' DELIMITED BY SIZE
040900           WKS-PROD-NOMBRE (WKS-PROD-IDX) DELIMITED BY SIZE
041000           ' | ' DELIMITED BY SIZE
041100           WKS-PROD-PRECIO (WKS-PROD-IDX) DELIMITED BY SIZE
041200           ' | ' DELIMITED BY SIZE
041300           WKS-PROD-EXISTENCIA (WKS-PROD-IDX) DELIMITED BY SIZE
041400           INTO REG-STKFILE
041500     END-STRING.
041600     WRITE REG-STKFILE.
041700******************************************************************
041800*    410-ALERTA-BAJO-STOCK : LISTA EN CONSOLA LOS PRODUCTOS CON
041900*    EXISTENCIA MENOR A 10 UNIDADES (PUNTO DE REORDEN FIJO).
042000******************************************************************
042100 410-ALERTA-BAJO-STOCK.
042200     MOVE 0 TO WKS-CANT-BAJO-STOCK.
042300     DISPLAY '*** ALERTA DE BAJO INVENTARIO (EXISTENCIA < 10) ***'
042400        UPON CONSOLE.
042500     PERFORM 415-EVALUA-BAJO-STOCK
042600            VARYING WKS-PROD-IDX FROM 1 BY 1
042700            UNTIL WKS-PROD-IDX GREATER WKS-CANT-PRODUCTOS.
042800     DISPLAY 'ECOMRPT: PRODUCTOS EN BAJO INVENTARIO = '
042900        WKS-CANT-BAJO-STOCK UPON CONSOLE.
043000 415-EVALUA-BAJO-STOCK.
043100     IF WKS-PROD-EXISTENCIA (WKS-PROD-IDX) LESS 10
043200       ADD 1 TO WKS-CANT-BAJO-STOCK
043300       DISPLAY WKS-PROD-ID (WKS-PROD-IDX) ' - '
043400               WKS-PROD-NOMBRE (WKS-PROD-IDX) UPON CONSOLE
043500     END-IF.
043600******************************************************************
043700*    900-CLOSE-DATA : CIERRA LOS ARCHIVOS DE ENTRADA Y SALIDA.
043800******************************************************************
043900 900-CLOSE-DATA.
044000     CLOSE ORDFILE PRDFILE RPTFILE STKFILE LOGFILE.
