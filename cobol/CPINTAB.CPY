000100******************************************************************
000200*    CPINTAB  -  TABLA DE FACTURAS EN MEMORIA, CARGADA DE         *
000300*    INVFILE AL INICIO DE CADA CORRIDA Y REGRABADA COMPLETA AL    *
000400*    CIERRE (MAS LA FACTURA QUE SE AGREGUE EN LA CORRIDA).        *
000500*    COPIADA POR TODO PROGRAMA QUE RECORRA EL MAESTRO DE          *
000600*    FACTURAS (ECOMORD, ECOMBLK).                                 *
000700*    EEDR 2024-02-14 TCK-10044 : VERSION INICIAL                  *
000800******************************************************************
000900 01  WKS-TABLA-FACTURAS.
001000     02  WKS-INV-ENT OCCURS 500 TIMES INDEXED BY WKS-INV-IDX.
001100         04  WKS-INV-INVOICE-ID      PIC X(10).
001200         04  WKS-INV-ORDER-ID        PIC X(10).
001300         04  WKS-INV-TOTAL           PIC 9(09).
001400 01  WKS-CANT-FACTURAS              PIC 9(04) COMP.
