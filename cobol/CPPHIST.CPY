000100******************************************************************
000200*    CPPHIST  -  RENGLON DE HISTORIAL DE COMPRA                  *
000300*    (purchase_history.txt, SOLO SE AGREGA, NUNCA SE REGRABA)    *
000400*    EEDR 2024-02-11 TCK-10042 : VERSION INICIAL                 *
000500******************************************************************
000600 01  CPPH-HISTORIAL.
000700     02  CPPH-ORDER-ID              PIC X(10).
000800     02  CPPH-MODO-PAGO             PIC X(15).
000900     02  CPPH-ESTADO                PIC X(18).
001000     02  CPPH-TOTAL                 PIC 9(09).
001100     02  FILLER                     PIC X(08).
