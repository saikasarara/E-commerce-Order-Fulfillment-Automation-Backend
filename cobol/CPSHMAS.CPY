000100******************************************************************
000200*    CPSHMAS  -  REGISTRO MAESTRO DE ENVIO (shipments.txt)       *
000300*    EEDR 2024-02-11 TCK-10042 : VERSION INICIAL                 *
000400******************************************************************
000500 01  CPSH-ENVIO.
000600     02  CPSH-TRACKING-ID           PIC X(12).
000700     02  CPSH-ORDER-ID              PIC X(10).
000800     02  CPSH-ESTADO                PIC X(18).
000900         88  CPSH-EST-EMPACADA              VALUE 'PACKED'.
001000         88  CPSH-EST-ENVIADA               VALUE 'SHIPPED'.
001100         88  CPSH-EST-ENTREGADA             VALUE 'DELIVERED'.
001200     02  FILLER                     PIC X(12).
