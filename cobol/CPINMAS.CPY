000100******************************************************************
000200*    CPINMAS  -  REGISTRO MAESTRO DE FACTURA (invoices.txt)      *
000300*    EEDR 2024-02-11 TCK-10042 : VERSION INICIAL                 *
000400******************************************************************
000500 01  CPIN-FACTURA.
000600     02  CPIN-INVOICE-ID            PIC X(10).
000700     02  CPIN-ORDER-ID              PIC X(10).
000800     02  CPIN-TOTAL                 PIC 9(09).
000900     02  FILLER                     PIC X(15).
