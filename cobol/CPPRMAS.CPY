000100******************************************************************
000200*    CPPRMAS  -  REGISTRO MAESTRO DE PRODUCTO (products.txt)     *
000300*    UN RENGLON DELIMITADO POR "|" POR PRODUCTO EN EXISTENCIA.   *
000400*    EEDR 2024-02-11 TCK-10042 : VERSION INICIAL                 *
000500******************************************************************
000600 01  CPPR-PRODUCTO.
000700     02  CPPR-PRODUCT-ID            PIC X(12).
000800     02  CPPR-CATEGORIA             PIC X(20).
000900     02  CPPR-MARCA                 PIC X(20).
001000     02  CPPR-NOMBRE                PIC X(30).
001100     02  CPPR-PRECIO                PIC 9(07).
001200     02  CPPR-EXISTENCIA            PIC 9(07).
001300     02  FILLER                     PIC X(24).
