000100******************************************************************
000200* FECHA       : 23/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : COMERCIO ELECTRONICO - VITRINA                   *
000500* PROGRAMA    : ECOMSTA                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : AVANZA EL ESTADO DE LAS ORDENES YA EMPACADAS     *
000800*             : (PACKED) UN PASO A LA VEZ, SEGUN LAS PETICIONES  *
000900*             : DE TRANSICION CAPTURADAS EN TRNFILE.  ASIGNA EL  *
001000*             : TRACKING-ID AL PASAR A SHIPPED Y AGREGA LOS      *
001100*             : RENGLONES DE ENVIO CORRESPONDIENTES.  IMPRIME EL *
001200*             : TABLERO DE TODAS LAS ORDENES AL CONSOLE.         *
001300* ARCHIVOS    : ORDFILE=E, SHPFILE=E, TRNFILE=E, LOGFILE=A       *
001400* ACCION (ES) : T=AVANZAR TRANSICIONES DE ESTADO                 *
001500* PROGRAMA(S) : LLAMA A ECOMSER                                  *
001600* BPM/RATIONAL: 10060                                           *
001700* NOMBRE      : AVANCE DE ESTADO DE ORDENES                      *
001800******************************************************************
001900*                  H I S T O R I A L   D E   C A M B I O S
002000******************************************************************
002100* 2024-02-23 EEDR TCK-10060 VERSION INICIAL DEL PROGRAMA.        *
002200* 2024-03-11 JLOR TCK-10065 SE AGREGA LA VALIDACION DE SALTO DE  *
002300*            ESTADO; ANTES CUALQUIER TRNFILE CON UN NEW-STATUS   *
002400*            VALIDO (AUNQUE NO FUERA EL SIGUIENTE PASO) SE       *
002500*            APLICABA DIRECTO.                                  *
002600* 2024-04-09 EEDR TCK-10084 SE CORRIGE PARA QUE EL PASO A        *
002700*            DELIVERED TAMBIEN AGREGUE SU PROPIO RENGLON DE      *
002800*            ENVIO; ANTES SOLO SE ACTUALIZABA EL ESTADO DENTRO   *
002900*            DE LA ORDEN Y NO SE DEJABA RASTRO EN SHPFILE.       *
003000* 2024-06-14 EEDR TCK-10102 REVISION Y2K: SE CONFIRMA QUE NINGUN *
003100*            CAMPO DE FECHA EN ESTE PROGRAMA TIENE VENTANA DE    *
003200*            SIGLO DE DOS DIGITOS.                               *
003300* 2024-08-08 EEDR TCK-10155 SE ESCRIBE EL PROGRAMA SIGUIENDO EL  *
003400*            ESTANDAR DE PARRAFOS FUERA DE LINEA (SIN END-PERFORM*
003500*            ) YA APLICADO EN ECOMPIP, ECOMAUT, ECOMORD Y ECOMBLK*
003600* 2026-08-10 EEDR TCK-10171 SE CORRIGE LA CARGA/REGRABADO DE     *
003700*            ORDFILE: SOLO VIAJABA EL RENGLON 1 DE CADA ORDEN,   *
003800*            PERDIENDO LOS DEMAS ARTICULOS EN CADA CORRIDA.  SE  *
003900*            ADOPTA LA LISTA "PRODUCTO X CANTIDAD" SEPARADA POR  *
004000*            COMAS EN CPOR-RENGLONES-TXT, IGUAL A LA QUE YA USA  *
004100*            ECOMARC PARA archive_orders.txt.                    *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. ECOMSTA.
004500 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004600 INSTALLATION. VITRINA - CENTRO DE COMPUTO.
004700 DATE-WRITTEN. 23/02/2024.
004800 DATE-COMPILED.
004900 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ORDFILE ASSIGN TO ORDFILE
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-ORDFILE.
005900     SELECT SHPFILE ASSIGN TO SHPFILE
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS FS-SHPFILE.
006200     SELECT TRNFILE ASSIGN TO TRNFILE
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS FS-TRNFILE.
006500     SELECT LOGFILE ASSIGN TO LOGFILE
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS FS-LOGFILE.
006800 DATA DIVISION.
006900 FILE SECTION.
007000*                   MAESTRO DE ORDENES (UN RENGLON POR ORDEN)
007100 FD  ORDFILE.
007200 01  REG-ORDFILE                    PIC X(1300).
007300*                   MAESTRO DE ENVIOS
007400 FD  SHPFILE.
007500 01  REG-SHPFILE                    PIC X(40).
007600*                   PETICIONES DE TRANSICION (ORDER-ID|NEW-STATUS)
007700 FD  TRNFILE.
007800 01  REG-TRNFILE                    PIC X(30).
007900*                   BITACORA GENERAL DEL SISTEMA
008000 FD  LOGFILE.
008100 01  REG-LOGFILE                    PIC X(100).
008200 WORKING-STORAGE SECTION.
008300     COPY CPFSTAT.
008400     COPY CPORMAS.
008500     COPY CPSHMAS.
008600     COPY CPORTAB.
008700     COPY CPSHTAB.
008800     COPY CPCOUNT.
008900******************************************************************
009000*           A R E A   P A R A   L L A M A D A   A   E C O M S E R *
009100******************************************************************
009200 01  LK-TIPO-ID                     PIC X(01) VALUE SPACE.
009300 01  LK-VALOR-ID                    PIC X(12) VALUE SPACES.
009400******************************************************************
009500*               R E N G L O N   D E   T R A N S I C I O N         *
009600******************************************************************
009700 01  WKS-TRN-ORDER-ID               PIC X(10) VALUE SPACES.
009800 01  WKS-TRN-ESTADO-NUEVO           PIC X(18) VALUE SPACES.
009900 01  WKS-TRN-RAZON                  PIC X(40) VALUE SPACES.
010000******************************************************************
010100*         I D   D E   T R A C K I N G   N U E V O                *
010200******************************************************************
010300 01  WKS-TRACKING-ID.
010400     02  WKS-TRK-PREFIJO            PIC X(04) VALUE 'TRK-'.
010500     02  WKS-TRK-NUMERO             PIC 9(08) VALUE ZEROES.
010600 01  WKS-TRACKING-ID-R REDEFINES WKS-TRACKING-ID.
010700     02  WKS-TRK-TEXTO              PIC X(12).
010800******************************************************************
010900*               C O N T A D O R E S   Y   S W I T C H E S        *
011000******************************************************************
011100 01  WKS-CONTADORES.
011200     02  WKS-I                      PIC 9(04) COMP VALUE ZEROES.
011300     02  WKS-K                      PIC 9(02) COMP VALUE ZEROES.
011400     02  WKS-ORD-IDX-BUS            PIC 9(04) COMP VALUE ZEROES.
011500     02  WKS-CANT-TRANSIC           PIC 9(05) COMP VALUE ZEROES.
011600     02  FILLER                     PIC X(05).
011700 01  WKS-SWITCHES.
011800     02  WKS-FIN-ORDFILE            PIC X(01) VALUE 'N'.
011900         88  FIN-ORDFILE                      VALUE 'Y'.
012000     02  WKS-FIN-SHPFILE            PIC X(01) VALUE 'N'.
012100         88  FIN-SHPFILE                      VALUE 'Y'.
012200     02  WKS-FIN-TRNFILE            PIC X(01) VALUE 'N'.
012300         88  FIN-TRNFILE                      VALUE 'Y'.
012400     02  WKS-ORDEN-HALLADA          PIC X(01) VALUE 'N'.
012500         88  ORDEN-ENCONTRADA                 VALUE 'Y'.
012600     02  WKS-TRANSIC-VALIDA         PIC X(01) VALUE 'N'.
012700         88  TRANSICION-PERMITIDA             VALUE 'Y'.
012800     02  FILLER                     PIC X(05).
012900******************************************************************
013000*               A R E A S   D E   T R A B A J O                  *
013100******************************************************************
013200 01  WKS-RENGLON-PTR                PIC 9(04) COMP VALUE ZEROES.
013300 01  WKS-UN-RENGLON-TXT             PIC X(20) VALUE SPACES.
013400 01  WKS-UN-RENGLON-TXT-R REDEFINES WKS-UN-RENGLON-TXT.
013500     02  WKS-RT-PRODUCTO            PIC X(12).
013600     02  FILLER                     PIC X(03).
013700     02  WKS-RT-CANTIDAD            PIC 9(05).
013800 01  WKS-MSG-BITACORA               PIC X(100) VALUE SPACES.
013900 01  WKS-MSG-BITACORA-R REDEFINES WKS-MSG-BITACORA.
014000     02  WKS-BIT-ETIQUETA           PIC X(10).
014100     02  WKS-BIT-TEXTO              PIC X(90).
014200******************************************************************
014300*           R E N G L O N   D E L   T A B L E R O                *
014400******************************************************************
014500 01  WKS-LINEA-TABLERO              PIC X(60) VALUE SPACES.
014600 01  WKS-LINEA-TABLERO-R REDEFINES WKS-LINEA-TABLERO.
014700     02  WKS-TAB-ORDEN              PIC X(08).
014800     02  FILLER                     PIC X(01).
014900     02  WKS-TAB-FECHA              PIC X(12).
015000     02  FILLER                     PIC X(01).
015100     02  WKS-TAB-ESTADO             PIC X(15).
015200     02  FILLER                     PIC X(01).
015300     02  WKS-TAB-TOTAL              PIC Z(8)9.
015400******************************************************************
015500 PROCEDURE DIVISION.
015600 100-MAIN SECTION.
015700     PERFORM 110-APERTURA-ARCHIVOS
015800     PERFORM 120-CARGA-ORDENES
015900     PERFORM 130-CARGA-ENVIOS
016000     PERFORM 140-RECUPERA-SERIE-ENVIO
016100     PERFORM 200-PROCESA-TRANSICIONES
016200     PERFORM 600-REPORTE-ORDENES
016300     PERFORM 400-REGRABA-MAESTROS
016400     PERFORM 900-CLOSE-DATA
016500     STOP RUN.
016600 100-MAIN-E. EXIT.
016700******************************************************************
016800*               A P E R T U R A   D E   A R C H I V O S          *
016900******************************************************************
017000 110-APERTURA-ARCHIVOS SECTION.
017100     MOVE 'ECOMSTA' TO PROGRAMA
017200     OPEN INPUT ORDFILE SHPFILE TRNFILE
017300     OPEN EXTEND LOGFILE
017400     IF FS-LOGFILE = 35
017500        OPEN OUTPUT LOGFILE
017600     END-IF
017700     IF FS-ORDFILE NOT = 0 AND 97
017800        DISPLAY '>>> NO SE PUDO ABRIR ORDFILE <<<' UPON CONSOLE
017900        MOVE 91 TO RETURN-CODE
018000        STOP RUN
018100     END-IF
018200     IF FS-TRNFILE NOT = 0 AND 97
018300        DISPLAY '>>> NO SE PUDO ABRIR TRNFILE <<<' UPON CONSOLE
018400        MOVE 91 TO RETURN-CODE
018500        STOP RUN
018600     END-IF.
018700 110-APERTURA-ARCHIVOS-E. EXIT.
018800******************************************************************
018900*                 C A R G A   D E   O R D E N E S                *
019000******************************************************************
019100 120-CARGA-ORDENES SECTION.
019200     MOVE ZEROES TO WKS-CANT-ORDENES
019300     READ ORDFILE INTO REG-ORDFILE
019400          AT END SET FIN-ORDFILE TO TRUE
019500     END-READ
019600     PERFORM 125-LEE-UNA-ORDEN UNTIL FIN-ORDFILE.
019700 120-CARGA-ORDENES-E. EXIT.
019800******************************************************************
019900*                   L E E   U N A   O R D E N                    *
020000******************************************************************
020100 125-LEE-UNA-ORDEN SECTION.
020200     ADD 1 TO WKS-CANT-ORDENES
020300     PERFORM 126-DESARMA-RENGLON-ORDEN
020400     READ ORDFILE INTO REG-ORDFILE
020500          AT END SET FIN-ORDFILE TO TRUE
020600     END-READ.
020700 125-LEE-UNA-ORDEN-E. EXIT.
020800******************************************************************
020900*           D E S A R M A   R E N G L O N   D E   O R D E N      *
021000******************************************************************
021100 126-DESARMA-RENGLON-ORDEN SECTION.
021200     UNSTRING REG-ORDFILE DELIMITED BY '|'
021300             INTO CPOR-ORDER-ID CPOR-DIRECCION CPOR-MODO-PAGO
021400                  CPOR-FECHA-ORDEN CPOR-CANT-RENGLONES
021500                  CPOR-RENGLONES-TXT
021600                  CPOR-ESTADO CPOR-RAZON-CANCEL CPOR-TOTAL
021700                  CPOR-INVOICE-ID CPOR-TRACKING-ID
021800     MOVE CPOR-ORDER-ID        TO WKS-ORD-ORDER-ID(WKS-CANT-ORDENES)
021900     MOVE CPOR-DIRECCION       TO WKS-ORD-DIRECCION(WKS-CANT-ORDENES)
022000     MOVE CPOR-MODO-PAGO       TO WKS-ORD-MODO-PAGO(WKS-CANT-ORDENES)
022100     MOVE CPOR-FECHA-ORDEN     TO WKS-ORD-FECHA-ORDEN(WKS-CANT-ORDENES)
022200     MOVE CPOR-CANT-RENGLONES  TO
022300                          WKS-ORD-CANT-RENGLONES(WKS-CANT-ORDENES)
022400     MOVE CPOR-ESTADO          TO WKS-ORD-ESTADO(WKS-CANT-ORDENES)
022500     MOVE CPOR-RAZON-CANCEL    TO
022600                          WKS-ORD-RAZON-CANCEL(WKS-CANT-ORDENES)
022700     MOVE CPOR-TOTAL           TO WKS-ORD-TOTAL(WKS-CANT-ORDENES)
022800     MOVE CPOR-INVOICE-ID      TO WKS-ORD-INVOICE-ID(WKS-CANT-ORDENES)
022900     MOVE CPOR-TRACKING-ID     TO WKS-ORD-TRACKING-ID(WKS-CANT-ORDENES)
023000     MOVE 1 TO WKS-RENGLON-PTR
023100     PERFORM 127-DESARMA-ITEMS-ORDEN
023200        VARYING WKS-K FROM 1 BY 1
023300        UNTIL WKS-K > CPOR-CANT-RENGLONES.
023400 126-DESARMA-RENGLON-ORDEN-E. EXIT.
023500******************************************************************
023600*              D E S A R M A   I T E M S   D E   O R D E N       *
023700*    CPOR-RENGLONES-TXT TRAE LOS RENGLONES COMO LISTA "PRODUCTO  *
023800*    X CANTIDAD" SEPARADA POR COMAS; CADA TOKEN MIDE 20 BYTES    *
023900*    FIJOS (PRODUCTO 12 + ' X ' + CANTIDAD 5).                  *
024000******************************************************************
024100 127-DESARMA-ITEMS-ORDEN SECTION.
024200     UNSTRING CPOR-RENGLONES-TXT DELIMITED BY ','
024300             INTO WKS-UN-RENGLON-TXT
024400             WITH POINTER WKS-RENGLON-PTR
024500     MOVE WKS-RT-PRODUCTO  TO
024600              WKS-ORD-PRODUCT-ID(WKS-CANT-ORDENES, WKS-K)
024700     MOVE WKS-RT-CANTIDAD  TO
024800              WKS-ORD-CANTIDAD(WKS-CANT-ORDENES, WKS-K).
024900 127-DESARMA-ITEMS-ORDEN-E. EXIT.
025000******************************************************************
025100*                    C A R G A   D E   E N V I O S               *
025200******************************************************************
025300 130-CARGA-ENVIOS SECTION.
025400     MOVE ZEROES TO WKS-CANT-ENVIOS
025500     READ SHPFILE INTO REG-SHPFILE
025600          AT END SET FIN-SHPFILE TO TRUE
025700     END-READ
025800     PERFORM 135-LEE-UN-ENVIO UNTIL FIN-SHPFILE.
025900 130-CARGA-ENVIOS-E. EXIT.
026000******************************************************************
026100*                     L E E   U N   E N V I O                    *
026200******************************************************************
026300 135-LEE-UN-ENVIO SECTION.
026400     ADD 1 TO WKS-CANT-ENVIOS
026500     UNSTRING REG-SHPFILE DELIMITED BY '|'
026600             INTO WKS-SHP-TRACKING-ID(WKS-CANT-ENVIOS)
026700                  WKS-SHP-ORDER-ID(WKS-CANT-ENVIOS)
026800                  WKS-SHP-ESTADO(WKS-CANT-ENVIOS)
026900     READ SHPFILE INTO REG-SHPFILE
027000          AT END SET FIN-SHPFILE TO TRUE
027100     END-READ.
027200 135-LEE-UN-ENVIO-E. EXIT.
027300******************************************************************
027400*       R E C U P E R A   S E R I E   D E   E N V I O             *
027500******************************************************************
027600 140-RECUPERA-SERIE-ENVIO SECTION.
027700     MOVE 1 TO WKS-SIG-ORDEN
027800     MOVE 1 TO WKS-SIG-FACTURA
027900     MOVE 1 TO WKS-SIG-ENVIO
028000     PERFORM 145-RECUPERA-UN-ENVIO
028100        VARYING WKS-I FROM 1 BY 1
028200        UNTIL WKS-I > WKS-CANT-ENVIOS.
028300 140-RECUPERA-SERIE-ENVIO-E. EXIT.
028400******************************************************************
028500*          R E C U P E R A   U N   E N V I O                     *
028600******************************************************************
028700 145-RECUPERA-UN-ENVIO SECTION.
028800     MOVE 'T' TO LK-TIPO-ID
028900     MOVE WKS-SHP-TRACKING-ID(WKS-I) TO LK-VALOR-ID
029000     CALL 'ECOMSER' USING LK-TIPO-ID LK-VALOR-ID WKS-SERIES.
029100 145-RECUPERA-UN-ENVIO-E. EXIT.
029200******************************************************************
029300*          P R O C E S A   T R A N S I C I O N E S                *
029400******************************************************************
029500 200-PROCESA-TRANSICIONES SECTION.
029600     READ TRNFILE INTO REG-TRNFILE
029700          AT END SET FIN-TRNFILE TO TRUE
029800     END-READ
029900     PERFORM 210-AVANZA-ESTADO UNTIL FIN-TRNFILE.
030000 200-PROCESA-TRANSICIONES-E. EXIT.
030100******************************************************************
030200*                A V A N Z A   E S T A D O                       *
030300******************************************************************
030400 210-AVANZA-ESTADO SECTION.
030500     ADD 1 TO WKS-CANT-TRANSIC
030600     MOVE SPACES TO WKS-TRN-ORDER-ID WKS-TRN-ESTADO-NUEVO
030700     MOVE SPACES TO WKS-TRN-RAZON
030800     UNSTRING REG-TRNFILE DELIMITED BY '|'
030900             INTO WKS-TRN-ORDER-ID WKS-TRN-ESTADO-NUEVO
031000     PERFORM 215-BUSCA-ORDEN
031100     IF ORDEN-ENCONTRADA
031200        PERFORM 220-VALIDA-TRANSICION
031300        IF TRANSICION-PERMITIDA
031400           PERFORM 225-APLICA-TRANSICION
031500        END-IF
031600     ELSE
031700        MOVE 'ORDEN NO ENCONTRADA - SE OMITE LA PETICION'
031800                                             TO WKS-TRN-RAZON
031900     END-IF
032000     PERFORM 250-ESCRIBE-BITACORA
032100     READ TRNFILE INTO REG-TRNFILE
032200          AT END SET FIN-TRNFILE TO TRUE
032300     END-READ.
032400 210-AVANZA-ESTADO-E. EXIT.
032500******************************************************************
032600*                  B U S C A   O R D E N                         *
032700******************************************************************
032800 215-BUSCA-ORDEN SECTION.
032900     MOVE 'N' TO WKS-ORDEN-HALLADA
033000     MOVE 0 TO WKS-ORD-IDX-BUS
033100     PERFORM 216-COMPARA-ORDEN
033200        VARYING WKS-I FROM 1 BY 1
033300        UNTIL WKS-I > WKS-CANT-ORDENES.
033400 215-BUSCA-ORDEN-E. EXIT.
033500******************************************************************
033600*                 C O M P A R A   O R D E N                      *
033700******************************************************************
033800 216-COMPARA-ORDEN SECTION.
033900     IF WKS-ORD-ORDER-ID(WKS-I) = WKS-TRN-ORDER-ID
034000        MOVE 'Y' TO WKS-ORDEN-HALLADA
034100        MOVE WKS-I TO WKS-ORD-IDX-BUS
034200     END-IF.
034300 216-COMPARA-ORDEN-E. EXIT.
034400******************************************************************
034500*              V A L I D A   T R A N S I C I O N                 *
034600******************************************************************
034700 220-VALIDA-TRANSICION SECTION.
034800     MOVE 'N' TO WKS-TRANSIC-VALIDA
034900     EVALUATE TRUE
035000         WHEN WKS-ORD-ESTADO(WKS-ORD-IDX-BUS) = 'DELIVERED'
035100             MOVE 'ESTADO TERMINAL (DELIVERED) - NO SE ACEPTA'
035200                                             TO WKS-TRN-RAZON
035300         WHEN WKS-ORD-ESTADO(WKS-ORD-IDX-BUS) = 'CANCELLED'
035400             MOVE 'ESTADO TERMINAL (CANCELLED) - NO SE ACEPTA'
035500                                             TO WKS-TRN-RAZON
035600         WHEN WKS-ORD-ESTADO(WKS-ORD-IDX-BUS) = 'PACKED' AND
035700              WKS-TRN-ESTADO-NUEVO = 'SHIPPED'
035800             MOVE 'Y' TO WKS-TRANSIC-VALIDA
035900         WHEN WKS-ORD-ESTADO(WKS-ORD-IDX-BUS) = 'SHIPPED' AND
036000              WKS-TRN-ESTADO-NUEVO = 'OUT_FOR_DELIVERY'
036100             MOVE 'Y' TO WKS-TRANSIC-VALIDA
036200         WHEN WKS-ORD-ESTADO(WKS-ORD-IDX-BUS) = 'OUT_FOR_DELIVERY' AND
036300              WKS-TRN-ESTADO-NUEVO = 'DELIVERED'
036400             MOVE 'Y' TO WKS-TRANSIC-VALIDA
036500         WHEN OTHER
036600             MOVE 'SALTO DE ESTADO NO PERMITIDO - UN PASO A LA VEZ'
036700                                             TO WKS-TRN-RAZON
036800     END-EVALUATE.
036900 220-VALIDA-TRANSICION-E. EXIT.
037000******************************************************************
037100*              A P L I C A   T R A N S I C I O N                 *
037200******************************************************************
037300 225-APLICA-TRANSICION SECTION.
037400     MOVE WKS-TRN-ESTADO-NUEVO TO WKS-ORD-ESTADO(WKS-ORD-IDX-BUS)
037500     MOVE 'TRANSICION APLICADA' TO WKS-TRN-RAZON
037600     IF WKS-TRN-ESTADO-NUEVO = 'SHIPPED'
037700        PERFORM 230-ASIGNA-TRACKING
037800        PERFORM 240-AGREGA-ENVIO
037900     END-IF
038000     IF WKS-TRN-ESTADO-NUEVO = 'DELIVERED'
038100        PERFORM 240-AGREGA-ENVIO
038200     END-IF.
038300 225-APLICA-TRANSICION-E. EXIT.
038400******************************************************************
038500*              A S I G N A   T R A C K I N G                     *
038600******************************************************************
038700 230-ASIGNA-TRACKING SECTION.
038800     IF WKS-ORD-TRACKING-ID(WKS-ORD-IDX-BUS) = SPACES
038900        ADD 1 TO WKS-SIG-ENVIO
039000        MOVE WKS-SIG-ENVIO TO WKS-TRK-NUMERO
039100        MOVE WKS-TRK-TEXTO TO WKS-ORD-TRACKING-ID(WKS-ORD-IDX-BUS)
039200     END-IF.
039300 230-ASIGNA-TRACKING-E. EXIT.
039400******************************************************************
039500*                A G R E G A   E N V I O                         *
039600******************************************************************
039700 240-AGREGA-ENVIO SECTION.
039800     ADD 1 TO WKS-CANT-ENVIOS
039900     MOVE WKS-ORD-TRACKING-ID(WKS-ORD-IDX-BUS)
040000                              TO WKS-SHP-TRACKING-ID(WKS-CANT-ENVIOS)
040100     MOVE WKS-ORD-ORDER-ID(WKS-ORD-IDX-BUS)
040200                              TO WKS-SHP-ORDER-ID(WKS-CANT-ENVIOS)
040300     MOVE WKS-TRN-ESTADO-NUEVO TO WKS-SHP-ESTADO(WKS-CANT-ENVIOS).
040400 240-AGREGA-ENVIO-E. EXIT.
040500******************************************************************
040600*                E S C R I B E   B I T A C O R A                 *
040700******************************************************************
040800 250-ESCRIBE-BITACORA SECTION.
040900     MOVE SPACES TO WKS-MSG-BITACORA
041000     STRING 'ESTADO   ' DELIMITED SIZE
041100            WKS-TRN-ORDER-ID DELIMITED SIZE
041200            ' -> ' DELIMITED SIZE
041300            WKS-TRN-ESTADO-NUEVO DELIMITED SIZE
041400            ' : ' DELIMITED SIZE
041500            WKS-TRN-RAZON DELIMITED SIZE
041600            INTO WKS-MSG-BITACORA
041700     WRITE REG-LOGFILE FROM WKS-MSG-BITACORA.
041800 250-ESCRIBE-BITACORA-E. EXIT.
041900******************************************************************
042000*       R E P O R T E   D E   T O D A S   L A S   O R D E N E S   *
042100******************************************************************
042200 600-REPORTE-ORDENES SECTION.
042300     DISPLAY 'ORDENID  FECHA        ESTADO          TOTAL'
042400                                                  UPON CONSOLE
042500     PERFORM 610-IMPRIME-UNA-ORDEN
042600        VARYING WKS-I FROM 1 BY 1
042700        UNTIL WKS-I > WKS-CANT-ORDENES.
042800 600-REPORTE-ORDENES-E. EXIT.
042900******************************************************************
043000*            I M P R I M E   U N A   O R D E N                   *
043100******************************************************************
043200 610-IMPRIME-UNA-ORDEN SECTION.
043300     MOVE SPACES TO WKS-LINEA-TABLERO
043400     MOVE WKS-ORD-ORDER-ID(WKS-I)   TO WKS-TAB-ORDEN
043500     MOVE WKS-ORD-FECHA-ORDEN(WKS-I) TO WKS-TAB-FECHA
043600     MOVE WKS-ORD-ESTADO(WKS-I)     TO WKS-TAB-ESTADO
043700     MOVE WKS-ORD-TOTAL(WKS-I)      TO WKS-TAB-TOTAL
043800     DISPLAY WKS-LINEA-TABLERO UPON CONSOLE.
043900 610-IMPRIME-UNA-ORDEN-E. EXIT.
044000******************************************************************
044100*              R E G R A B A   M A E S T R O S                   *
044200******************************************************************
044300 400-REGRABA-MAESTROS SECTION.
044400     CLOSE ORDFILE SHPFILE
044500     OPEN OUTPUT ORDFILE SHPFILE
044600     PERFORM 410-REGRABA-UNA-ORDEN
044700        VARYING WKS-I FROM 1 BY 1
044800        UNTIL WKS-I > WKS-CANT-ORDENES
044900     PERFORM 420-REGRABA-UN-ENVIO
045000        VARYING WKS-I FROM 1 BY 1
045100        UNTIL WKS-I > WKS-CANT-ENVIOS
045200     CLOSE ORDFILE SHPFILE.
045300 400-REGRABA-MAESTROS-E. EXIT.
045400******************************************************************
045500*                 R E G R A B A   U N A   O R D E N              *
045600******************************************************************
045700 410-REGRABA-UNA-ORDEN SECTION.
045800     MOVE WKS-ORD-ORDER-ID(WKS-I)       TO CPOR-ORDER-ID
045900     MOVE WKS-ORD-DIRECCION(WKS-I)      TO CPOR-DIRECCION
046000     MOVE WKS-ORD-MODO-PAGO(WKS-I)      TO CPOR-MODO-PAGO
046100     MOVE WKS-ORD-FECHA-ORDEN(WKS-I)    TO CPOR-FECHA-ORDEN
046200     MOVE WKS-ORD-CANT-RENGLONES(WKS-I) TO CPOR-CANT-RENGLONES
046300     MOVE WKS-ORD-ESTADO(WKS-I)         TO CPOR-ESTADO
046400     MOVE WKS-ORD-RAZON-CANCEL(WKS-I)   TO CPOR-RAZON-CANCEL
046500     MOVE WKS-ORD-TOTAL(WKS-I)          TO CPOR-TOTAL
046600     MOVE WKS-ORD-INVOICE-ID(WKS-I)     TO CPOR-INVOICE-ID
046700     MOVE WKS-ORD-TRACKING-ID(WKS-I)    TO CPOR-TRACKING-ID
046800     PERFORM 415-ARMA-RENGLONES-ORDEN
046900     MOVE SPACES TO REG-ORDFILE
047000     STRING CPOR-ORDER-ID       DELIMITED SIZE '|' DELIMITED SIZE
047100            CPOR-DIRECCION      DELIMITED SIZE '|' DELIMITED SIZE
047200            CPOR-MODO-PAGO      DELIMITED SIZE '|' DELIMITED SIZE
047300            CPOR-FECHA-ORDEN    DELIMITED SIZE '|' DELIMITED SIZE
047400            CPOR-CANT-RENGLONES DELIMITED SIZE '|' DELIMITED SIZE
047500            CPOR-RENGLONES-TXT  DELIMITED SIZE '|' DELIMITED SIZE
047600            CPOR-ESTADO         DELIMITED SIZE '|' DELIMITED SIZE
047700            CPOR-RAZON-CANCEL   DELIMITED SIZE '|' DELIMITED SIZE
047800            CPOR-TOTAL          DELIMITED SIZE '|' DELIMITED SIZE
047900            CPOR-INVOICE-ID     DELIMITED SIZE '|' DELIMITED SIZE
048000            CPOR-TRACKING-ID    DELIMITED SIZE
048100            INTO REG-ORDFILE
048200     WRITE REG-ORDFILE.
048300 410-REGRABA-UNA-ORDEN-E. EXIT.
048400******************************************************************
048500*            A R M A   R E N G L O N E S   D E   O R D E N        *
048600******************************************************************
048700 415-ARMA-RENGLONES-ORDEN SECTION.
048800     MOVE SPACES TO CPOR-RENGLONES-TXT
048900     MOVE 1 TO WKS-RENGLON-PTR
049000     PERFORM 416-AGREGA-UN-RENGLON-ORDEN
049100        VARYING WKS-K FROM 1 BY 1
049200        UNTIL WKS-K > WKS-ORD-CANT-RENGLONES(WKS-I).
049300 415-ARMA-RENGLONES-ORDEN-E. EXIT.
049400******************************************************************
049500*          A G R E G A   U N   R E N G L O N   D E   O R D E N    *
049600******************************************************************
049700 416-AGREGA-UN-RENGLON-ORDEN SECTION.
049800     IF WKS-K > 1
049900        STRING ',' DELIMITED SIZE
050000               INTO CPOR-RENGLONES-TXT
050100               WITH POINTER WKS-RENGLON-PTR
050200     END-IF
050300     STRING WKS-ORD-PRODUCT-ID(WKS-I, WKS-K) DELIMITED SIZE
050400            ' X '                             DELIMITED SIZE
050500            WKS-ORD-CANTIDAD(WKS-I, WKS-K)     DELIMITED SIZE
050600            INTO CPOR-RENGLONES-TXT
050700            WITH POINTER WKS-RENGLON-PTR.
050800 416-AGREGA-UN-RENGLON-ORDEN-E. EXIT.
050900******************************************************************
051000*                    R E G R A B A   U N   E N V I O             *
051100******************************************************************
051200 420-REGRABA-UN-ENVIO SECTION.
051300     MOVE WKS-SHP-TRACKING-ID(WKS-I) TO CPSH-TRACKING-ID
051400     MOVE WKS-SHP-ORDER-ID(WKS-I)    TO CPSH-ORDER-ID
051500     MOVE WKS-SHP-ESTADO(WKS-I)      TO CPSH-ESTADO
051600     MOVE SPACES TO REG-SHPFILE
051700     STRING CPSH-TRACKING-ID DELIMITED SIZE '|' DELIMITED SIZE
051800            CPSH-ORDER-ID    DELIMITED SIZE '|' DELIMITED SIZE
051900            CPSH-ESTADO      DELIMITED SIZE
052000            INTO REG-SHPFILE
052100     WRITE REG-SHPFILE.
052200 420-REGRABA-UN-ENVIO-E. EXIT.
052300******************************************************************
052400*                     C I E R R E   D E   A R C H I V O S        *
052500******************************************************************
052600 900-CLOSE-DATA SECTION.
052700     CLOSE TRNFILE LOGFILE.
052800 900-CLOSE-DATA-E. EXIT.
