000100******************************************************************
000200* FECHA       : 21/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : COMERCIO ELECTRONICO - VITRINA                   *
000500* PROGRAMA    : ECOMBLK                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : IMPORTACION MASIVA DE ORDENES DESDE UN ARCHIVO   *
000800*             : PLANO DE FECHA + LISTA DE ARTICULOS.  CADA       *
000900*             : RENGLON VALIDO SE CONVIERTE EN UNA ORDEN NUEVA   *
001000*             : Y SE CORRE POR EL MISMO PIPELINE (CALL 'ECOMPIP')*
001100*             : QUE USA EL TABLERO PRINCIPAL, PERO CON LA REGLA  *
001200*             : DE PAGO SIMULADA (MODULO 7) PORQUE NO HAY        *
001300*             : OPERADOR PRESENTE PARA APROBAR MockCard.         *
001400* ARCHIVOS    : PRDFILE=E, ORDFILE=E, INVFILE=E, SHPFILE=E,      *
001500*             : IMPFILE=E, PHSFILE=A, LOGFILE=A                 *
001600* ACCION (ES) : I=IMPORTAR LOTE DE ORDENES                      *
001700* PROGRAMA(S) : LLAMA A ECOMSER, ECOMPIP                        *
001800* BPM/RATIONAL: 10045                                           *
001900* NOMBRE      : IMPORTACION MASIVA DE ORDENES                   *
002000******************************************************************
002100*                  H I S T O R I A L   D E   C A M B I O S
002200******************************************************************
002300* 2024-02-21 EEDR TCK-10045 VERSION INICIAL DEL PROGRAMA.        *
002400* 2024-03-05 EEDR TCK-10070 SE AGREGA EL DIAGNOSTICO DE RENGLON  *
002500*            MAL FORMADO (MENOS DE DOS CAMPOS SEPARADOS POR |)   *
002600*            EN LUGAR DE ABORTAR TODA LA CORRIDA.                *
002700* 2024-04-18 JLOR TCK-10082 SE ACEPTA TANTO 'PROD:QTY' COMO      *
002800*            'PRODxQTY' EN LA LISTA DE ARTICULOS; ANTES SOLO SE  *
002900*            RECONOCIA EL FORMATO CON DOS PUNTOS.                *
003000* 2024-06-14 EEDR TCK-10102 REVISION Y2K: SE CONFIRMA QUE NINGUN *
003100*            CAMPO DE FECHA EN ESTE PROGRAMA TIENE VENTANA DE     *
003200*            SIGLO DE DOS DIGITOS.                                *
003300* 2024-08-07 EEDR TCK-10154 SE ESCRIBE EL PROGRAMA SIGUIENDO EL  *
003400*            ESTANDAR DE PARRAFOS FUERA DE LINEA (SIN END-PERFORM*
003500*            ) YA APLICADO EN ECOMORD.                           *
003600* 2026-08-10 EEDR TCK-10171 LA CARGA Y EL REGRABADO DE ORDENES    *
003700*            YA EXISTENTES EN ORDFILE NO LLEVABAN NINGUN RENGLON; *
003800*            CADA CORRIDA DE ESTE PROGRAMA LE BORRABA LOS         *
003900*            ARTICULOS A TODAS LAS ORDENES PREVIAS.  SE ADOPTA    *
004000*            CPOR-RENGLONES-TXT (LISTA "PRODUCTO X CANTIDAD"      *
004100*            SEPARADA POR COMAS) IGUAL A LA QUE USA ECOMARC.      *
004200* 2026-08-10 JLOR TCK-10172 TRES CORRECCIONES: (1) WKS-SIG-ORDEN/ *
004300*            FACTURA/ENVIO ARRANCABAN EN CERO EN UNA CORRIDA SIN  *
004400*            ANTECEDENTES, DEJANDO EL PRIMER ORDER-ID/INVOICE-ID/ *
004500*            TRACKING-ID EN "...0000" EN LUGAR DE "...0001"; SE   *
004600*            ARRANCAN EN UNO.  (2) LA FECHA DE LA ORDEN NUEVA     *
004700*            QUEDABA EN UN LITERAL FIJO '2024-01-01' CUANDO EL    *
004800*            RENGLON DEL LOTE LLEGABA SIN FECHA; SE AGREGA UN     *
004900*            PARAMETRO DE CORRIDA (WKS-PARM-FECHA-HOY POR SYSIN,  *
005000*            IGUAL AL DE ECOMARC) Y SE USA ESE VALOR.  (3) EL     *
005100*            PARTIDO DE LA LISTA DE ARTICULOS EN 325-PARTE-       *
005200*            TOKENS SOLO TOMABA LOS PRIMEROS 10 ARTICULOS DEL     *
005300*            RENGLON DE IMPORTACION Y DESCARTABA EL RESTO SIN     *
005400*            AVISO; SE REESCRIBE CON UN PUNTERO PARA RESOLVER     *
005500*            HASTA LOS 50 ARTICULOS QUE SOPORTA LA ORDEN.         *
005600******************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID. ECOMBLK.
005900 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
006000 INSTALLATION. VITRINA - CENTRO DE COMPUTO.
006100 DATE-WRITTEN. 21/02/2024.
006200 DATE-COMPILED.
006300 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT PRDFILE ASSIGN TO PRDFILE
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS FS-PRDFILE.
007300     SELECT ORDFILE ASSIGN TO ORDFILE
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS FS-ORDFILE.
007600     SELECT INVFILE ASSIGN TO INVFILE
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS FS-INVFILE.
007900     SELECT SHPFILE ASSIGN TO SHPFILE
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS FS-SHPFILE.
008200     SELECT IMPFILE ASSIGN TO IMPFILE
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS IS FS-IMPFILE.
008500     SELECT PHSFILE ASSIGN TO PHSFILE
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS IS FS-PHSFILE.
008800     SELECT LOGFILE ASSIGN TO LOGFILE
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS IS FS-LOGFILE.
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  PRDFILE.
009400 01  REG-PRDFILE                    PIC X(120).
009500 FD  ORDFILE.
009600 01  REG-ORDFILE                    PIC X(1300).
009700 FD  INVFILE.
009800 01  REG-INVFILE                    PIC X(40).
009900 FD  SHPFILE.
010000 01  REG-SHPFILE                    PIC X(40).
010100*                   LOTE DE IMPORTACION: FECHA|LISTA-ARTICULOS
010200 FD  IMPFILE.
010300 01  REG-IMPFILE                    PIC X(1100).
010400 FD  PHSFILE.
010500 01  REG-PHSFILE                    PIC X(60).
010600 FD  LOGFILE.
010700 01  REG-LOGFILE                    PIC X(100).
010800 WORKING-STORAGE SECTION.
010900     COPY CPFSTAT.
011000     COPY CPPRMAS.
011100     COPY CPORMAS.
011200     COPY CPINMAS.
011300     COPY CPSHMAS.
011400     COPY CPPHIST.
011500     COPY CPPRTAB.
011600     COPY CPORTAB.
011700     COPY CPINTAB.
011800     COPY CPSHTAB.
011900     COPY CPCOUNT.
012000******************************************************************
012100*               P A R A M E T R O   D E   C O R R I D A           *
012200******************************************************************
012300 01  WKS-PARM-ENTRADA.
012400     02  WKS-PARM-FECHA-HOY         PIC 9(08).
012500 01  WKS-PARM-FECHA-HOY-R REDEFINES WKS-PARM-FECHA-HOY.
012600     02  WKS-PFH-ANIO               PIC 9(04).
012700     02  WKS-PFH-MES                PIC 9(02).
012800     02  WKS-PFH-DIA                PIC 9(02).
012900 01  WKS-FECHA-HOY-TXT              PIC X(10) VALUE SPACES.
013000 01  WKS-FECHA-HOY-TXT-R REDEFINES WKS-FECHA-HOY-TXT.
013100     02  WKS-FHT-ANIO               PIC X(04).
013200     02  FILLER                     PIC X(01).
013300     02  WKS-FHT-MES                PIC X(02).
013400     02  FILLER                     PIC X(01).
013500     02  WKS-FHT-DIA                PIC X(02).
013600******************************************************************
013700*               C O N T R O L   D E L   P I P E L I N E           *
013800******************************************************************
013900 01  LK-CONTROL-PIPE.
014000     02  LK-MODO-REGLA-PAGO         PIC X(01) VALUE 'S'.
014100         88  LK-REGLA-INTERACTIVA             VALUE 'I'.
014200         88  LK-REGLA-SIMULADA                VALUE 'S'.
014300     02  LK-APROBACION-OPERADOR     PIC X(01) VALUE 'N'.
014400     02  LK-MENSAJE                 PIC X(100) VALUE SPACES.
014500 01  LK-CONTROL-PIPE-R REDEFINES LK-CONTROL-PIPE.
014600     02  FILLER                     PIC X(102).
014700******************************************************************
014800*               A R E A S   D E   T R A B A J O                  *
014900******************************************************************
015000 01  WKS-RENGLON-PTR                PIC 9(04) COMP VALUE ZEROES.
015100 01  WKS-UN-RENGLON-TXT             PIC X(20) VALUE SPACES.
015200 01  WKS-UN-RENGLON-TXT-R REDEFINES WKS-UN-RENGLON-TXT.
015300     02  WKS-RT-PRODUCTO            PIC X(12).
015400     02  FILLER                     PIC X(03).
015500     02  WKS-RT-CANTIDAD            PIC 9(05).
015600 01  WKS-RENGLON-IMPORT             PIC X(200) VALUE SPACES.
015700 01  WKS-FECHA-RENGLON              PIC X(10)  VALUE SPACES.
015800 01  WKS-LISTA-ARTICULOS            PIC X(1050) VALUE SPACES.
015900 01  WKS-TABLA-TOKENS.
016000     02  WKS-TOKEN-ENT OCCURS 50 TIMES INDEXED BY WKS-TOK-IDX.
016100         04  WKS-TOKEN-TEXTO        PIC X(20).
016200 01  WKS-UN-TOKEN                   PIC X(20) VALUE SPACES.
016300 01  WKS-UN-TOKEN-R REDEFINES WKS-UN-TOKEN.
016400     02  WKS-TOK-PROD-CAN           PIC X(12).
016500     02  WKS-TOK-SEP                PIC X(01).
016600     02  WKS-TOK-CANT-TXT           PIC X(07).
016700 01  WKS-CANT-TOKENS                PIC 9(02) COMP VALUE ZEROES.
016800******************************************************************
016900*           A R E A   P A R A   L L A M A D A   A   E C O M S E R *
017000******************************************************************
017100 01  LK-TIPO-ID                     PIC X(01) VALUE SPACE.
017200 01  LK-VALOR-ID                    PIC X(12) VALUE SPACES.
017300******************************************************************
017400*          A R M A D O   D E L   O R D E R - I D   N U E V O      *
017500******************************************************************
017600 01  WKS-ORDEN-ID.
017700     02  WKS-ORN-PREFIJO            PIC X(01) VALUE 'O'.
017800     02  WKS-ORN-NUMERO             PIC 9(04) VALUE ZEROES.
017900 01  WKS-ORDEN-ID-R REDEFINES WKS-ORDEN-ID.
018000     02  WKS-ORN-TEXTO              PIC X(05).
018100 01  WKS-CONTADORES.
018200     02  WKS-I                      PIC 9(04) COMP VALUE ZEROES.
018300     02  WKS-K                      PIC 9(02) COMP VALUE ZEROES.
018400     02  WKS-CANT-IMPORTADAS        PIC 9(05) COMP VALUE ZEROES.
018500     02  FILLER                     PIC X(05).
018600 01  WKS-SWITCHES.
018700     02  WKS-FIN-PRDFILE            PIC X(01) VALUE 'N'.
018800         88  FIN-PRDFILE                      VALUE 'Y'.
018900     02  WKS-FIN-ORDFILE            PIC X(01) VALUE 'N'.
019000         88  FIN-ORDFILE                      VALUE 'Y'.
019100     02  WKS-FIN-INVFILE            PIC X(01) VALUE 'N'.
019200         88  FIN-INVFILE                      VALUE 'Y'.
019300     02  WKS-FIN-SHPFILE            PIC X(01) VALUE 'N'.
019400         88  FIN-SHPFILE                      VALUE 'Y'.
019500     02  WKS-FIN-IMPFILE            PIC X(01) VALUE 'N'.
019600         88  FIN-IMPFILE                      VALUE 'Y'.
019700     02  WKS-RENGLON-VALIDO         PIC X(01) VALUE 'Y'.
019800         88  RENGLON-OK                       VALUE 'Y'.
019900     02  WKS-HUBO-ENVIO             PIC X(01) VALUE 'N'.
020000         88  HUBO-ENVIO-NUEVO                 VALUE 'Y'.
020100     02  FILLER                     PIC X(05).
020200 01  WKS-MSG-BITACORA               PIC X(100) VALUE SPACES.
020300******************************************************************
020400 PROCEDURE DIVISION.
020500 100-MAIN SECTION.
020600     PERFORM 110-APERTURA-ARCHIVOS
020700     PERFORM 120-CARGA-PRODUCTOS
020800     PERFORM 130-CARGA-ORDENES
020900     PERFORM 140-CARGA-FACTURAS
021000     PERFORM 150-CARGA-ENVIOS
021100     PERFORM 170-RECUPERA-SERIES
021200     PERFORM 300-PROCESA-IMPORTACION
021300     PERFORM 400-REGRABA-MAESTROS
021400     PERFORM 900-CLOSE-DATA
021500     STOP RUN.
021600 100-MAIN-E. EXIT.
021700******************************************************************
021800*               A P E R T U R A   D E   A R C H I V O S          *
021900******************************************************************
022000 110-APERTURA-ARCHIVOS SECTION.
022100     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
022200     MOVE WKS-PFH-ANIO TO WKS-FHT-ANIO
022300     MOVE WKS-PFH-MES  TO WKS-FHT-MES
022400     MOVE WKS-PFH-DIA  TO WKS-FHT-DIA
022500     MOVE 'ECOMBLK' TO PROGRAMA
022600     OPEN INPUT PRDFILE ORDFILE INVFILE SHPFILE IMPFILE
022700     OPEN EXTEND PHSFILE
022800     IF FS-PHSFILE = 35
022900        OPEN OUTPUT PHSFILE
023000     END-IF
023100     OPEN EXTEND LOGFILE
023200     IF FS-LOGFILE = 35
023300        OPEN OUTPUT LOGFILE
023400     END-IF
023500     IF FS-PRDFILE NOT = 0 AND 97
023600        DISPLAY '>>> NO SE PUDO ABRIR PRDFILE <<<' UPON CONSOLE
023700        MOVE 91 TO RETURN-CODE
023800        STOP RUN
023900     END-IF
024000     IF FS-ORDFILE NOT = 0 AND 97
024100        DISPLAY '>>> NO SE PUDO ABRIR ORDFILE <<<' UPON CONSOLE
024200        MOVE 91 TO RETURN-CODE
024300        STOP RUN
024400     END-IF
024500     IF FS-IMPFILE NOT = 0 AND 97
024600        DISPLAY '>>> NO SE PUDO ABRIR IMPFILE <<<' UPON CONSOLE
024700        MOVE 91 TO RETURN-CODE
024800        STOP RUN
024900     END-IF.
025000 110-APERTURA-ARCHIVOS-E. EXIT.
025100******************************************************************
025200*               C A R G A   D E   P R O D U C T O S              *
025300******************************************************************
025400 120-CARGA-PRODUCTOS SECTION.
025500     MOVE ZEROES TO WKS-CANT-PRODUCTOS
025600     READ PRDFILE INTO REG-PRDFILE
025700          AT END SET FIN-PRDFILE TO TRUE
025800     END-READ
025900     PERFORM 125-LEE-UN-PRODUCTO UNTIL FIN-PRDFILE.
026000 120-CARGA-PRODUCTOS-E. EXIT.
026100******************************************************************
026200*                L E E   U N   P R O D U C T O                  *
026300******************************************************************
026400 125-LEE-UN-PRODUCTO SECTION.
026500     ADD 1 TO WKS-CANT-PRODUCTOS
026600     UNSTRING REG-PRDFILE DELIMITED BY '|'
026700             INTO CPPR-PRODUCT-ID CPPR-CATEGORIA CPPR-MARCA
026800                  CPPR-NOMBRE CPPR-PRECIO CPPR-EXISTENCIA
026900     MOVE CPPR-PRODUCT-ID  TO WKS-PROD-ID(WKS-CANT-PRODUCTOS)
027000     MOVE CPPR-CATEGORIA   TO WKS-PROD-CATEGORIA(WKS-CANT-PRODUCTOS)
027100     MOVE CPPR-MARCA       TO WKS-PROD-MARCA(WKS-CANT-PRODUCTOS)
027200     MOVE CPPR-NOMBRE      TO WKS-PROD-NOMBRE(WKS-CANT-PRODUCTOS)
027300     MOVE CPPR-PRECIO      TO WKS-PROD-PRECIO(WKS-CANT-PRODUCTOS)
027400     MOVE CPPR-EXISTENCIA  TO WKS-PROD-EXISTENCIA(WKS-CANT-PRODUCTOS)
027500     READ PRDFILE INTO REG-PRDFILE
027600          AT END SET FIN-PRDFILE TO TRUE
027700     END-READ.
027800 125-LEE-UN-PRODUCTO-E. EXIT.
027900******************************************************************
028000*                 C A R G A   D E   O R D E N E S                *
028100******************************************************************
028200 130-CARGA-ORDENES SECTION.
028300     MOVE ZEROES TO WKS-CANT-ORDENES
028400     READ ORDFILE INTO REG-ORDFILE
028500          AT END SET FIN-ORDFILE TO TRUE
028600     END-READ
028700     PERFORM 132-LEE-UNA-ORDEN UNTIL FIN-ORDFILE.
028800 130-CARGA-ORDENES-E. EXIT.
028900******************************************************************
029000*                   L E E   U N A   O R D E N                    *
029100******************************************************************
029200 132-LEE-UNA-ORDEN SECTION.
029300     ADD 1 TO WKS-CANT-ORDENES
029400     UNSTRING REG-ORDFILE DELIMITED BY '|'
029500             INTO CPOR-ORDER-ID CPOR-DIRECCION CPOR-MODO-PAGO
029600                  CPOR-FECHA-ORDEN CPOR-CANT-RENGLONES
029700                  CPOR-RENGLONES-TXT
029800                  CPOR-ESTADO CPOR-RAZON-CANCEL CPOR-TOTAL
029900                  CPOR-INVOICE-ID CPOR-TRACKING-ID
030000     MOVE CPOR-ORDER-ID        TO WKS-ORD-ORDER-ID(WKS-CANT-ORDENES)
030100     MOVE CPOR-DIRECCION       TO WKS-ORD-DIRECCION(WKS-CANT-ORDENES)
030200     MOVE CPOR-MODO-PAGO       TO WKS-ORD-MODO-PAGO(WKS-CANT-ORDENES)
030300     MOVE CPOR-FECHA-ORDEN     TO WKS-ORD-FECHA-ORDEN(WKS-CANT-ORDENES)
030400     MOVE CPOR-CANT-RENGLONES  TO
030500                          WKS-ORD-CANT-RENGLONES(WKS-CANT-ORDENES)
030600     MOVE CPOR-ESTADO          TO WKS-ORD-ESTADO(WKS-CANT-ORDENES)
030700     MOVE CPOR-RAZON-CANCEL    TO
030800                          WKS-ORD-RAZON-CANCEL(WKS-CANT-ORDENES)
030900     MOVE CPOR-TOTAL           TO WKS-ORD-TOTAL(WKS-CANT-ORDENES)
031000     MOVE CPOR-INVOICE-ID      TO WKS-ORD-INVOICE-ID(WKS-CANT-ORDENES)
031100     MOVE CPOR-TRACKING-ID     TO WKS-ORD-TRACKING-ID(WKS-CANT-ORDENES)
031200     MOVE 1 TO WKS-RENGLON-PTR
031300     PERFORM 133-DESARMA-ITEMS-ORDEN
031400        VARYING WKS-K FROM 1 BY 1
031500        UNTIL WKS-K > CPOR-CANT-RENGLONES
031600     READ ORDFILE INTO REG-ORDFILE
031700          AT END SET FIN-ORDFILE TO TRUE
031800     END-READ.
031900 132-LEE-UNA-ORDEN-E. EXIT.
032000******************************************************************
032100*              D E S A R M A   I T E M S   D E   O R D E N       *
032200*    CPOR-RENGLONES-TXT TRAE LOS RENGLONES COMO LISTA "PRODUCTO  *
032300*    X CANTIDAD" SEPARADA POR COMAS; CADA TOKEN MIDE 20 BYTES    *
032400*    FIJOS (PRODUCTO 12 + ' X ' + CANTIDAD 5).                  *
032500******************************************************************
032600 133-DESARMA-ITEMS-ORDEN SECTION.
032700     UNSTRING CPOR-RENGLONES-TXT DELIMITED BY ','
032800             INTO WKS-UN-RENGLON-TXT
032900             WITH POINTER WKS-RENGLON-PTR
033000     MOVE WKS-RT-PRODUCTO  TO
033100              WKS-ORD-PRODUCT-ID(WKS-CANT-ORDENES, WKS-K)
033200     MOVE WKS-RT-CANTIDAD  TO
033300              WKS-ORD-CANTIDAD(WKS-CANT-ORDENES, WKS-K).
033400 133-DESARMA-ITEMS-ORDEN-E. EXIT.
033500******************************************************************
033600*                 C A R G A   D E   F A C T U R A S               *
033700******************************************************************
033800 140-CARGA-FACTURAS SECTION.
033900     MOVE ZEROES TO WKS-CANT-FACTURAS
034000     READ INVFILE INTO REG-INVFILE
034100          AT END SET FIN-INVFILE TO TRUE
034200     END-READ
034300     PERFORM 145-LEE-UNA-FACTURA UNTIL FIN-INVFILE.
034400 140-CARGA-FACTURAS-E. EXIT.
034500******************************************************************
034600*                  L E E   U N A   F A C T U R A                 *
034700******************************************************************
034800 145-LEE-UNA-FACTURA SECTION.
034900     ADD 1 TO WKS-CANT-FACTURAS
035000     UNSTRING REG-INVFILE DELIMITED BY '|'
035100             INTO WKS-INV-INVOICE-ID(WKS-CANT-FACTURAS)
035200                  WKS-INV-ORDER-ID(WKS-CANT-FACTURAS)
035300                  WKS-INV-TOTAL(WKS-CANT-FACTURAS)
035400     READ INVFILE INTO REG-INVFILE
035500          AT END SET FIN-INVFILE TO TRUE
035600     END-READ.
035700 145-LEE-UNA-FACTURA-E. EXIT.
035800******************************************************************
035900*                    C A R G A   D E   E N V I O S               *
036000******************************************************************
036100 150-CARGA-ENVIOS SECTION.
036200     MOVE ZEROES TO WKS-CANT-ENVIOS
036300     READ SHPFILE INTO REG-SHPFILE
036400          AT END SET FIN-SHPFILE TO TRUE
036500     END-READ
036600     PERFORM 155-LEE-UN-ENVIO UNTIL FIN-SHPFILE.
036700 150-CARGA-ENVIOS-E. EXIT.
036800******************************************************************
036900*                      L E E   U N   E N V I O                   *
037000******************************************************************
037100 155-LEE-UN-ENVIO SECTION.
037200     ADD 1 TO WKS-CANT-ENVIOS
037300     UNSTRING REG-SHPFILE DELIMITED BY '|'
037400             INTO WKS-SHP-TRACKING-ID(WKS-CANT-ENVIOS)
037500                  WKS-SHP-ORDER-ID(WKS-CANT-ENVIOS)
037600                  WKS-SHP-ESTADO(WKS-CANT-ENVIOS)
037700     READ SHPFILE INTO REG-SHPFILE
037800          AT END SET FIN-SHPFILE TO TRUE
037900     END-READ.
038000 155-LEE-UN-ENVIO-E. EXIT.
038100******************************************************************
038200*             R E C U P E R A   C O N T A D O R E S   D E        *
038300*                    S E R I E   A L   A R R A N Q U E           *
038400******************************************************************
038500 170-RECUPERA-SERIES SECTION.
038600     MOVE 1 TO WKS-SIG-ORDEN
038700     MOVE 1 TO WKS-SIG-FACTURA
038800     MOVE 1 TO WKS-SIG-ENVIO
038900     PERFORM 175-RECUPERA-UNA-ORDEN
039000        VARYING WKS-I FROM 1 BY 1
039100        UNTIL WKS-I > WKS-CANT-ORDENES.
039200 170-RECUPERA-SERIES-E. EXIT.
039300******************************************************************
039400*             R E C U P E R A   S E R I E   D E   U N A          *
039500*                          O R D E N                             *
039600******************************************************************
039700 175-RECUPERA-UNA-ORDEN SECTION.
039800     MOVE 'O' TO LK-TIPO-ID
039900     MOVE WKS-ORD-ORDER-ID(WKS-I) TO LK-VALOR-ID
040000     CALL 'ECOMSER' USING LK-TIPO-ID LK-VALOR-ID WKS-SERIES
040100     IF WKS-ORD-INVOICE-ID(WKS-I) NOT = SPACES
040200        MOVE 'I' TO LK-TIPO-ID
040300        MOVE WKS-ORD-INVOICE-ID(WKS-I) TO LK-VALOR-ID
040400        CALL 'ECOMSER' USING LK-TIPO-ID LK-VALOR-ID WKS-SERIES
040500     END-IF
040600     IF WKS-ORD-TRACKING-ID(WKS-I) NOT = SPACES
040700        MOVE 'T' TO LK-TIPO-ID
040800        MOVE WKS-ORD-TRACKING-ID(WKS-I) TO LK-VALOR-ID
040900        CALL 'ECOMSER' USING LK-TIPO-ID LK-VALOR-ID WKS-SERIES
041000     END-IF.
041100 175-RECUPERA-UNA-ORDEN-E. EXIT.
041200******************************************************************
041300*             P R O C E S A   L A   I M P O R T A C I O N         *
041400******************************************************************
041500 300-PROCESA-IMPORTACION SECTION.
041600     MOVE ZEROES TO WKS-CANT-IMPORTADAS
041700     MOVE 'S' TO LK-MODO-REGLA-PAGO
041800     READ IMPFILE INTO REG-IMPFILE
041900          AT END SET FIN-IMPFILE TO TRUE
042000     END-READ
042100     PERFORM 310-PROCESA-UN-RENGLON UNTIL FIN-IMPFILE.
042200 300-PROCESA-IMPORTACION-E. EXIT.
042300******************************************************************
042400*                P R O C E S A   U N   R E N G L O N             *
042500******************************************************************
042600 310-PROCESA-UN-RENGLON SECTION.
042700     MOVE 'Y' TO WKS-RENGLON-VALIDO
042800     PERFORM 320-PARSEA-RENGLON
042900     IF RENGLON-OK
043000        PERFORM 330-ARMA-ORDEN-NUEVA
043100        PERFORM 340-ARMA-ITEMS
043200        IF CPOR-CANT-RENGLONES > 0
043300           CALL 'ECOMPIP' USING CPOR-ORDEN WKS-TABLA-PRODUCTOS
043400                                WKS-CANT-PRODUCTOS WKS-SERIES
043500                                LK-CONTROL-PIPE
043600           PERFORM 350-AGREGA-ORDEN-A-TABLA
043700           PERFORM 360-AGREGA-FACTURA-Y-ENVIO
043800           PERFORM 370-AGREGA-HISTORIAL
043900           PERFORM 380-ESCRIBE-BITACORA
044000           ADD 1 TO WKS-CANT-IMPORTADAS
044100        ELSE
044200           MOVE 'SIN ARTICULOS VALIDOS - RENGLON OMITIDO'
044300                TO WKS-MSG-BITACORA
044400           WRITE REG-LOGFILE FROM WKS-MSG-BITACORA
044500        END-IF
044600     ELSE
044700        MOVE 'RENGLON MAL FORMADO - SE OMITE'
044800             TO WKS-MSG-BITACORA
044900        WRITE REG-LOGFILE FROM WKS-MSG-BITACORA
045000     END-IF
045100     READ IMPFILE INTO REG-IMPFILE
045200          AT END SET FIN-IMPFILE TO TRUE
045300     END-READ.
045400 310-PROCESA-UN-RENGLON-E. EXIT.
045500******************************************************************
045600*                  P A R S E A   U N   R E N G L O N             *
045700******************************************************************
045800 320-PARSEA-RENGLON SECTION.
045900     MOVE SPACES TO WKS-FECHA-RENGLON WKS-LISTA-ARTICULOS
046000     MOVE ZEROES TO WKS-CANT-TOKENS
046100     UNSTRING REG-IMPFILE DELIMITED BY '|'
046200             INTO WKS-FECHA-RENGLON WKS-LISTA-ARTICULOS
046300     IF WKS-LISTA-ARTICULOS = SPACES
046400        MOVE 'N' TO WKS-RENGLON-VALIDO
046500     ELSE
046600        PERFORM 325-PARTE-TOKENS
046700     END-IF.
046800 320-PARSEA-RENGLON-E. EXIT.
046900******************************************************************
047000*      P A R T E   L A   L I S T A   D E   A R T I C U L O S     *
047100*               E N   T O K E N S   S E P A R A D O S            *
047200*                      P O R   C O M A                          *
047300******************************************************************
047400 325-PARTE-TOKENS SECTION.
047500     MOVE ZEROES TO WKS-CANT-TOKENS.
047600     INSPECT WKS-LISTA-ARTICULOS TALLYING WKS-CANT-TOKENS
047700             FOR ALL ','.
047800     ADD 1 TO WKS-CANT-TOKENS.
047900     IF WKS-CANT-TOKENS > 50
048000        MOVE 50 TO WKS-CANT-TOKENS
048100     END-IF.
048200     MOVE 1 TO WKS-RENGLON-PTR.
048300     PERFORM 327-PARTE-UN-TOKEN
048400        VARYING WKS-TOK-IDX FROM 1 BY 1
048500        UNTIL WKS-TOK-IDX > WKS-CANT-TOKENS.
048600 325-PARTE-TOKENS-E. EXIT.
048700******************************************************************
048800*      D E S C O M P O N E   U N   T O K E N   D E   L A        *
048900*               L I S T A   D E   A R T I C U L O S              *
049000******************************************************************
049100 327-PARTE-UN-TOKEN SECTION.
049200     UNSTRING WKS-LISTA-ARTICULOS DELIMITED BY ','
049300             INTO WKS-UN-TOKEN
049400             WITH POINTER WKS-RENGLON-PTR
049500     MOVE WKS-UN-TOKEN TO WKS-TOKEN-TEXTO(WKS-TOK-IDX).
049600 327-PARTE-UN-TOKEN-E. EXIT.
049700******************************************************************
049800*               A R M A   U N A   O R D E N   N U E V A          *
049900******************************************************************
050000 330-ARMA-ORDEN-NUEVA SECTION.
050100     MOVE WKS-SIG-ORDEN    TO WKS-ORN-NUMERO
050200     ADD 1 TO WKS-SIG-ORDEN
050300     MOVE SPACES TO CPOR-ORDEN
050400     MOVE WKS-ORN-TEXTO    TO CPOR-ORDER-ID
050500     MOVE 'IMPORTADA EN LOTE' TO CPOR-DIRECCION
050600     MOVE 'COD'             TO CPOR-MODO-PAGO
050700     IF WKS-FECHA-RENGLON = SPACES
050800        MOVE WKS-FECHA-HOY-TXT TO CPOR-FECHA-ORDEN
050900     ELSE
051000        MOVE WKS-FECHA-RENGLON TO CPOR-FECHA-ORDEN
051100     END-IF
051200     MOVE 'PENDING'         TO CPOR-ESTADO
051300     MOVE ZEROES            TO CPOR-TOTAL CPOR-CANT-RENGLONES.
051400 330-ARMA-ORDEN-NUEVA-E. EXIT.
051500******************************************************************
051600*                    A R M A   L O S   I T E M S                 *
051700******************************************************************
051800 340-ARMA-ITEMS SECTION.
051900     PERFORM 345-ARMA-UN-ITEM
052000        VARYING WKS-TOK-IDX FROM 1 BY 1
052100        UNTIL WKS-TOK-IDX > WKS-CANT-TOKENS.
052200 340-ARMA-ITEMS-E. EXIT.
052300******************************************************************
052400*                      A R M A   U N   I T E M                   *
052500******************************************************************
052600 345-ARMA-UN-ITEM SECTION.
052700     MOVE WKS-TOKEN-TEXTO(WKS-TOK-IDX) TO WKS-UN-TOKEN
052800     IF WKS-TOK-SEP = ':' OR WKS-TOK-SEP = 'x' OR WKS-TOK-SEP = 'X'
052900        IF WKS-TOK-CANT-TXT IS NUMERIC AND
053000           WKS-TOK-CANT-TXT NOT = ZEROES
053100           ADD 1 TO CPOR-CANT-RENGLONES
053200           MOVE WKS-TOK-PROD-CAN TO
053300                    CPIT-PRODUCT-ID(CPOR-CANT-RENGLONES)
053400           MOVE WKS-TOK-CANT-TXT TO
053500                    CPIT-CANTIDAD(CPOR-CANT-RENGLONES)
053600        END-IF
053700     END-IF.
053800 345-ARMA-UN-ITEM-E. EXIT.
053900******************************************************************
054000*             A G R E G A   O R D E N   A   L A   T A B L A      *
054100******************************************************************
054200 350-AGREGA-ORDEN-A-TABLA SECTION.
054300     ADD 1 TO WKS-CANT-ORDENES
054400     MOVE CPOR-ORDER-ID        TO WKS-ORD-ORDER-ID(WKS-CANT-ORDENES)
054500     MOVE CPOR-DIRECCION       TO WKS-ORD-DIRECCION(WKS-CANT-ORDENES)
054600     MOVE CPOR-MODO-PAGO       TO WKS-ORD-MODO-PAGO(WKS-CANT-ORDENES)
054700     MOVE CPOR-FECHA-ORDEN     TO WKS-ORD-FECHA-ORDEN(WKS-CANT-ORDENES)
054800     MOVE CPOR-CANT-RENGLONES  TO
054900                          WKS-ORD-CANT-RENGLONES(WKS-CANT-ORDENES)
055000     MOVE CPOR-ESTADO          TO WKS-ORD-ESTADO(WKS-CANT-ORDENES)
055100     MOVE CPOR-RAZON-CANCEL    TO
055200                          WKS-ORD-RAZON-CANCEL(WKS-CANT-ORDENES)
055300     MOVE CPOR-TOTAL           TO WKS-ORD-TOTAL(WKS-CANT-ORDENES)
055400     MOVE CPOR-INVOICE-ID      TO WKS-ORD-INVOICE-ID(WKS-CANT-ORDENES)
055500     MOVE CPOR-TRACKING-ID     TO WKS-ORD-TRACKING-ID(WKS-CANT-ORDENES)
055600     PERFORM 355-AGREGA-UN-ITEM-A-TABLA
055700        VARYING WKS-K FROM 1 BY 1
055800        UNTIL WKS-K > CPOR-CANT-RENGLONES.
055900 350-AGREGA-ORDEN-A-TABLA-E. EXIT.
056000******************************************************************
056100*           A G R E G A   U N   I T E M   A   L A   T A B L A    *
056200******************************************************************
056300 355-AGREGA-UN-ITEM-A-TABLA SECTION.
056400     MOVE CPIT-PRODUCT-ID(WKS-K) TO
056500              WKS-ORD-PRODUCT-ID(WKS-CANT-ORDENES, WKS-K)
056600     MOVE CPIT-CANTIDAD(WKS-K)   TO
056700              WKS-ORD-CANTIDAD(WKS-CANT-ORDENES, WKS-K).
056800 355-AGREGA-UN-ITEM-A-TABLA-E. EXIT.
056900******************************************************************
057000*           A G R E G A   F A C T U R A   Y   E N V I O          *
057100******************************************************************
057200 360-AGREGA-FACTURA-Y-ENVIO SECTION.
057300     MOVE 'N' TO WKS-HUBO-ENVIO
057400     IF CPOR-INVOICE-ID NOT = SPACES
057500        ADD 1 TO WKS-CANT-FACTURAS
057600        MOVE CPOR-INVOICE-ID TO
057700                         WKS-INV-INVOICE-ID(WKS-CANT-FACTURAS)
057800        MOVE CPOR-ORDER-ID   TO
057900                         WKS-INV-ORDER-ID(WKS-CANT-FACTURAS)
058000        MOVE CPOR-TOTAL      TO
058100                         WKS-INV-TOTAL(WKS-CANT-FACTURAS)
058200        SET HUBO-ENVIO-NUEVO TO TRUE
058300     END-IF
058400     IF HUBO-ENVIO-NUEVO AND CPOR-TRACKING-ID NOT = SPACES
058500        ADD 1 TO WKS-CANT-ENVIOS
058600        MOVE CPOR-TRACKING-ID TO
058700                         WKS-SHP-TRACKING-ID(WKS-CANT-ENVIOS)
058800        MOVE CPOR-ORDER-ID    TO
058900                         WKS-SHP-ORDER-ID(WKS-CANT-ENVIOS)
059000        MOVE CPOR-ESTADO      TO
059100                         WKS-SHP-ESTADO(WKS-CANT-ENVIOS)
059200     END-IF.
059300 360-AGREGA-FACTURA-Y-ENVIO-E. EXIT.
059400******************************************************************
059500*                A G R E G A   H I S T O R I A L                 *
059600******************************************************************
059700 370-AGREGA-HISTORIAL SECTION.
059800     MOVE CPOR-ORDER-ID   TO CPPH-ORDER-ID
059900     MOVE CPOR-MODO-PAGO  TO CPPH-MODO-PAGO
060000     MOVE CPOR-ESTADO     TO CPPH-ESTADO
060100     MOVE CPOR-TOTAL      TO CPPH-TOTAL
060200     WRITE REG-PHSFILE FROM CPPH-HISTORIAL.
060300 370-AGREGA-HISTORIAL-E. EXIT.
060400******************************************************************
060500*                 E S C R I B E   B I T A C O R A                *
060600******************************************************************
060700 380-ESCRIBE-BITACORA SECTION.
060800     MOVE SPACES TO WKS-MSG-BITACORA
060900     MOVE LK-MENSAJE TO WKS-MSG-BITACORA
061000     WRITE REG-LOGFILE FROM WKS-MSG-BITACORA.
061100 380-ESCRIBE-BITACORA-E. EXIT.
061200******************************************************************
061300*              R E G R A B A   M A E S T R O S                   *
061400******************************************************************
061500 400-REGRABA-MAESTROS SECTION.
061600     CLOSE PRDFILE ORDFILE INVFILE SHPFILE
061700     OPEN OUTPUT PRDFILE ORDFILE INVFILE SHPFILE
061800     PERFORM 410-REGRABA-UN-PRODUCTO
061900        VARYING WKS-PROD-IDX FROM 1 BY 1
062000        UNTIL WKS-PROD-IDX > WKS-CANT-PRODUCTOS
062100     PERFORM 420-REGRABA-UNA-ORDEN
062200        VARYING WKS-I FROM 1 BY 1
062300        UNTIL WKS-I > WKS-CANT-ORDENES
062400     PERFORM 430-REGRABA-UNA-FACTURA
062500        VARYING WKS-INV-IDX FROM 1 BY 1
062600        UNTIL WKS-INV-IDX > WKS-CANT-FACTURAS
062700     PERFORM 440-REGRABA-UN-ENVIO
062800        VARYING WKS-SHP-IDX FROM 1 BY 1
062900        UNTIL WKS-SHP-IDX > WKS-CANT-ENVIOS
063000     DISPLAY 'ORDENES IMPORTADAS EN ESTA CORRIDA: '
063100             WKS-CANT-IMPORTADAS UPON CONSOLE.
063200 400-REGRABA-MAESTROS-E. EXIT.
063300******************************************************************
063400*               R E G R A B A   U N   P R O D U C T O            *
063500******************************************************************
063600 410-REGRABA-UN-PRODUCTO SECTION.
063700     MOVE WKS-PROD-ID(WKS-PROD-IDX)         TO CPPR-PRODUCT-ID
063800     MOVE WKS-PROD-CATEGORIA(WKS-PROD-IDX)  TO CPPR-CATEGORIA
063900     MOVE WKS-PROD-MARCA(WKS-PROD-IDX)      TO CPPR-MARCA
064000     MOVE WKS-PROD-NOMBRE(WKS-PROD-IDX)     TO CPPR-NOMBRE
064100     MOVE WKS-PROD-PRECIO(WKS-PROD-IDX)     TO CPPR-PRECIO
064200     MOVE WKS-PROD-EXISTENCIA(WKS-PROD-IDX) TO CPPR-EXISTENCIA
064300     MOVE SPACES TO REG-PRDFILE
064400     STRING CPPR-PRODUCT-ID DELIMITED SIZE '|' DELIMITED SIZE
064500            CPPR-CATEGORIA  DELIMITED SIZE '|' DELIMITED SIZE
064600            CPPR-MARCA      DELIMITED SIZE '|' DELIMITED SIZE
064700            CPPR-NOMBRE     DELIMITED SIZE '|' DELIMITED SIZE
064800            CPPR-PRECIO     DELIMITED SIZE '|' DELIMITED SIZE
064900            CPPR-EXISTENCIA DELIMITED SIZE
065000            INTO REG-PRDFILE
065100     WRITE REG-PRDFILE.
065200 410-REGRABA-UN-PRODUCTO-E. EXIT.
065300******************************************************************
065400*                 R E G R A B A   U N A   O R D E N              *
065500******************************************************************
065600 420-REGRABA-UNA-ORDEN SECTION.
065700     MOVE WKS-ORD-ORDER-ID(WKS-I)       TO CPOR-ORDER-ID
065800     MOVE WKS-ORD-DIRECCION(WKS-I)      TO CPOR-DIRECCION
065900     MOVE WKS-ORD-MODO-PAGO(WKS-I)      TO CPOR-MODO-PAGO
066000     MOVE WKS-ORD-FECHA-ORDEN(WKS-I)    TO CPOR-FECHA-ORDEN
066100     MOVE WKS-ORD-CANT-RENGLONES(WKS-I) TO CPOR-CANT-RENGLONES
066200     MOVE WKS-ORD-ESTADO(WKS-I)         TO CPOR-ESTADO
066300     MOVE WKS-ORD-RAZON-CANCEL(WKS-I)   TO CPOR-RAZON-CANCEL
066400     MOVE WKS-ORD-TOTAL(WKS-I)          TO CPOR-TOTAL
066500     MOVE WKS-ORD-INVOICE-ID(WKS-I)     TO CPOR-INVOICE-ID
066600     MOVE WKS-ORD-TRACKING-ID(WKS-I)    TO CPOR-TRACKING-ID
066700     PERFORM 425-ARMA-RENGLONES-ORDEN
066800     MOVE SPACES TO REG-ORDFILE
066900     STRING CPOR-ORDER-ID       DELIMITED SIZE '|' DELIMITED SIZE
067000            CPOR-DIRECCION      DELIMITED SIZE '|' DELIMITED SIZE
067100            CPOR-MODO-PAGO      DELIMITED SIZE '|' DELIMITED SIZE
067200            CPOR-FECHA-ORDEN    DELIMITED SIZE '|' DELIMITED SIZE
067300            CPOR-CANT-RENGLONES DELIMITED SIZE '|' DELIMITED SIZE
067400            CPOR-RENGLONES-TXT  DELIMITED SIZE '|' DELIMITED SIZE
067500            CPOR-ESTADO         DELIMITED SIZE '|' DELIMITED SIZE
067600            CPOR-RAZON-CANCEL   DELIMITED SIZE '|' DELIMITED SIZE
067700            CPOR-TOTAL          DELIMITED SIZE '|' DELIMITED SIZE
067800            CPOR-INVOICE-ID     DELIMITED SIZE '|' DELIMITED SIZE
067900            CPOR-TRACKING-ID    DELIMITED SIZE
068000            INTO REG-ORDFILE
068100     WRITE REG-ORDFILE.
068200 420-REGRABA-UNA-ORDEN-E. EXIT.
068300******************************************************************
068400*            A R M A   R E N G L O N E S   D E   O R D E N        *
068500******************************************************************
068600 425-ARMA-RENGLONES-ORDEN SECTION.
068700     MOVE SPACES TO CPOR-RENGLONES-TXT
068800     MOVE 1 TO WKS-RENGLON-PTR
068900     PERFORM 426-AGREGA-UN-RENGLON-ORDEN
069000        VARYING WKS-K FROM 1 BY 1
069100        UNTIL WKS-K > WKS-ORD-CANT-RENGLONES(WKS-I).
069200 425-ARMA-RENGLONES-ORDEN-E. EXIT.
069300******************************************************************
069400*          A G R E G A   U N   R E N G L O N   D E   O R D E N    *
069500******************************************************************
069600 426-AGREGA-UN-RENGLON-ORDEN SECTION.
069700     IF WKS-K > 1
069800        STRING ',' DELIMITED SIZE
069900               INTO CPOR-RENGLONES-TXT
070000               WITH POINTER WKS-RENGLON-PTR
070100     END-IF
070200     STRING WKS-ORD-PRODUCT-ID(WKS-I, WKS-K) DELIMITED SIZE
070300            ' X '                             DELIMITED SIZE
070400            WKS-ORD-CANTIDAD(WKS-I, WKS-K)     DELIMITED SIZE
070500            INTO CPOR-RENGLONES-TXT
070600            WITH POINTER WKS-RENGLON-PTR.
070700 426-AGREGA-UN-RENGLON-ORDEN-E. EXIT.
070800******************************************************************
070900*                 R E G R A B A   U N A   F A C T U R A          *
071000******************************************************************
071100 430-REGRABA-UNA-FACTURA SECTION.
071200     MOVE WKS-INV-INVOICE-ID(WKS-INV-IDX) TO CPIN-INVOICE-ID
071300     MOVE WKS-INV-ORDER-ID(WKS-INV-IDX)   TO CPIN-ORDER-ID
071400     MOVE WKS-INV-TOTAL(WKS-INV-IDX)      TO CPIN-TOTAL
071500     MOVE SPACES TO REG-INVFILE
071600     STRING CPIN-INVOICE-ID DELIMITED SIZE '|' DELIMITED SIZE
071700            CPIN-ORDER-ID   DELIMITED SIZE '|' DELIMITED SIZE
071800            CPIN-TOTAL      DELIMITED SIZE
071900            INTO REG-INVFILE
072000     WRITE REG-INVFILE.
072100 430-REGRABA-UNA-FACTURA-E. EXIT.
072200******************************************************************
072300*                    R E G R A B A   U N   E N V I O             *
072400******************************************************************
072500 440-REGRABA-UN-ENVIO SECTION.
072600     MOVE WKS-SHP-TRACKING-ID(WKS-SHP-IDX) TO CPSH-TRACKING-ID
072700     MOVE WKS-SHP-ORDER-ID(WKS-SHP-IDX)    TO CPSH-ORDER-ID
072800     MOVE WKS-SHP-ESTADO(WKS-SHP-IDX)      TO CPSH-ESTADO
072900     MOVE SPACES TO REG-SHPFILE
073000     STRING CPSH-TRACKING-ID DELIMITED SIZE '|' DELIMITED SIZE
073100            CPSH-ORDER-ID    DELIMITED SIZE '|' DELIMITED SIZE
073200            CPSH-ESTADO      DELIMITED SIZE
073300            INTO REG-SHPFILE
073400     WRITE REG-SHPFILE.
073500 440-REGRABA-UN-ENVIO-E. EXIT.
073600******************************************************************
073700*                     C I E R R E   D E   A R C H I V O S        *
073800******************************************************************
073900 900-CLOSE-DATA SECTION.
074000     CLOSE IMPFILE PHSFILE LOGFILE.
074100 900-CLOSE-DATA-E. EXIT.
