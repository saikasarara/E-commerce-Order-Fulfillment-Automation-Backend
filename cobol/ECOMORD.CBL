000100******************************************************************
000200* FECHA       : 12/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : COMERCIO ELECTRONICO - VITRINA                   *
000500* PROGRAMA    : ECOMORD                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : CORRIDA PRINCIPAL DEL TABLERO DE ORDENES.  CARGA *
000800*             : LOS MAESTROS DE PRODUCTO/ORDEN/FACTURA/ENVIO A   *
000900*             : MEMORIA, RECUPERA LOS CONTADORES DE SERIE, CORRE *
001000*             : EL PIPELINE (CALL 'ECOMPIP') SOBRE CADA ORDEN    *
001100*             : PENDING Y REGRABA LOS CUATRO MAESTROS AL CIERRE. *
001200* ARCHIVOS    : PRDFILE=E, ORDFILE=E, INVFILE=E, SHPFILE=E,      *
001300*             : APRFILE=E, PHSFILE=A, LOGFILE=A                 *
001400* ACCION (ES) : P=PROCESAR ORDENES PENDIENTES                   *
001500* PROGRAMA(S) : LLAMA A ECOMSER, ECOMPIP                        *
001600* BPM/RATIONAL: 10044                                           *
001700* NOMBRE      : TABLERO PRINCIPAL DE ORDENES                    *
001800******************************************************************
001900*                  H I S T O R I A L   D E   C A M B I O S
002000******************************************************************
002100* 2024-02-12 EEDR TCK-10044 VERSION INICIAL DEL PROGRAMA.        *
002200* 2024-02-26 EEDR TCK-10058 SE AGREGA LA RECUPERACION DE         *
002300*            CONTADORES DE SERIE AL ARRANQUE (CALL 'ECOMSER')    *
002400*            EN LUGAR DE CONFIAR EN UN CONTADOR GRABADO APARTE.  *
002500* 2024-03-14 JLOR TCK-10063 SE AGREGA EL ARCHIVO DE APROBACIONES *
002600*            DE PAGO (APRFILE) PARA SUSTITUIR LA PREGUNTA AL     *
002700*            OPERADOR DE LAS ORDENES CON MockCard; LA CORRIDA    *
002800*            SIGUE SIENDO BATCH, SIN PANTALLA DE CAPTURA.        *
002900* 2024-05-20 EEDR TCK-10095 SE CORRIGE EL REGRABADO DE ORDFILE   *
003000*            PARA QUE INCLUYA TAMBIEN LAS ORDENES YA TERMINADAS  *
003100*            DE CORRIDAS ANTERIORES (ANTES SOLO SE REGRABABAN    *
003200*            LAS PROCESADAS EN ESTA CORRIDA).                    *
003300* 2024-06-02 EEDR TCK-10099 SE AGREGA LA CARGA Y EL REGRABADO DE *
003400*            INVFILE Y SHPFILE; ANTES SOLO SE ACTUALIZABAN LOS   *
003500*            CAMPOS INVOICE-ID/TRACKING-ID DENTRO DE LA ORDEN Y  *
003600*            NUNCA SE AGREGABA EL RENGLON AL MAESTRO RESPECTIVO. *
003700* 2024-06-14 EEDR TCK-10102 REVISION Y2K: SE CONFIRMA QUE NINGUN *
003800*            CAMPO DE FECHA EN ESTE PROGRAMA TIENE VENTANA DE     *
003900*            SIGLO DE DOS DIGITOS.                                *
004000* 2024-08-07 EEDR TCK-10153 SE ESCRIBE EL PROGRAMA SIGUIENDO EL  *
004100*            ESTANDAR DE PARRAFOS FUERA DE LINEA (SIN END-PERFORM*
004200*            ) YA APLICADO EN ECOMPIP Y ECOMAUT.                 *
004300* 2026-08-10 EEDR TCK-10171 SE CORRIGE LA CARGA/REGRABADO DE     *
004400*            ORDFILE: SOLO VIAJABA EL RENGLON 1 DE CADA ORDEN,   *
004500*            PERDIENDO LOS DEMAS ARTICULOS EN CADA CORRIDA.  SE  *
004600*            ADOPTA LA LISTA "PRODUCTO X CANTIDAD" SEPARADA POR  *
004700*            COMAS EN CPOR-RENGLONES-TXT, IGUAL A LA QUE YA USA  *
004800*            ECOMARC PARA archive_orders.txt.                    *
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID. ECOMORD.
005200 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
005300 INSTALLATION. VITRINA - CENTRO DE COMPUTO.
005400 DATE-WRITTEN. 12/02/2024.
005500 DATE-COMPILED.
005600 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PRDFILE ASSIGN TO PRDFILE
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS FS-PRDFILE.
006600     SELECT ORDFILE ASSIGN TO ORDFILE
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS FS-ORDFILE.
006900     SELECT INVFILE ASSIGN TO INVFILE
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS FS-INVFILE.
007200     SELECT SHPFILE ASSIGN TO SHPFILE
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS FS-SHPFILE.
007500     SELECT APRFILE ASSIGN TO APRFILE
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS FS-APRFILE.
007800     SELECT PHSFILE ASSIGN TO PHSFILE
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS IS FS-PHSFILE.
008100     SELECT LOGFILE ASSIGN TO LOGFILE
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS IS FS-LOGFILE.
008400 DATA DIVISION.
008500 FILE SECTION.
008600*                   MAESTRO DE PRODUCTOS
008700 FD  PRDFILE.
008800 01  REG-PRDFILE                    PIC X(120).
008900*                   MAESTRO DE ORDENES (UN RENGLON POR ORDEN)
009000 FD  ORDFILE.
009100 01  REG-ORDFILE                    PIC X(1300).
009200*                   MAESTRO DE FACTURAS
009300 FD  INVFILE.
009400 01  REG-INVFILE                    PIC X(40).
009500*                   MAESTRO DE ENVIOS
009600 FD  SHPFILE.
009700 01  REG-SHPFILE                    PIC X(40).
009800*                   APROBACIONES DE PAGO MockCard (ORDER-ID|Y/N)
009900 FD  APRFILE.
010000 01  REG-APRFILE                    PIC X(15).
010100*                   HISTORIAL DE COMPRA (SOLO SE AGREGA)
010200 FD  PHSFILE.
010300 01  REG-PHSFILE                    PIC X(60).
010400*                   BITACORA GENERAL DEL SISTEMA
010500 FD  LOGFILE.
010600 01  REG-LOGFILE                    PIC X(100).
010700 WORKING-STORAGE SECTION.
010800     COPY CPFSTAT.
010900     COPY CPPRMAS.
011000     COPY CPORMAS.
011100     COPY CPINMAS.
011200     COPY CPSHMAS.
011300     COPY CPPHIST.
011400     COPY CPPRTAB.
011500     COPY CPORTAB.
011600     COPY CPINTAB.
011700     COPY CPSHTAB.
011800     COPY CPCOUNT.
011900******************************************************************
012000*               T A B L A   D E   A P R O B A C I O N E S        *
012100******************************************************************
012200 01  WKS-TABLA-APROB.
012300     02  WKS-APR-ENT OCCURS 500 TIMES INDEXED BY WKS-APR-IDX.
012400         04  WKS-APR-ORDER-ID       PIC X(10).
012500         04  WKS-APR-DECISION       PIC X(01).
012600 01  WKS-CANT-APROB                 PIC 9(04) COMP VALUE ZEROES.
012700******************************************************************
012800*               C O N T R O L   D E L   P I P E L I N E           *
012900******************************************************************
013000 01  LK-CONTROL-PIPE.
013100     02  LK-MODO-REGLA-PAGO         PIC X(01) VALUE 'I'.
013200         88  LK-REGLA-INTERACTIVA             VALUE 'I'.
013300         88  LK-REGLA-SIMULADA                VALUE 'S'.
013400     02  LK-APROBACION-OPERADOR     PIC X(01) VALUE 'N'.
013500     02  LK-MENSAJE                 PIC X(100) VALUE SPACES.
013600******************************************************************
013700*           A R E A   P A R A   L L A M A D A   A   E C O M S E R *
013800******************************************************************
013900 01  LK-TIPO-ID                     PIC X(01) VALUE SPACE.
014000 01  LK-VALOR-ID                    PIC X(12) VALUE SPACES.
014100******************************************************************
014200*               C O N T A D O R E S   Y   S W I T C H E S        *
014300******************************************************************
014400 01  WKS-CONTADORES.
014500     02  WKS-I                      PIC 9(04) COMP VALUE ZEROES.
014600     02  WKS-K                      PIC 9(02) COMP VALUE ZEROES.
014700     02  WKS-CANT-PROCESADAS        PIC 9(05) COMP VALUE ZEROES.
014800     02  FILLER                     PIC X(05).
014900 01  WKS-SWITCHES.
015000     02  WKS-FIN-PRDFILE            PIC X(01) VALUE 'N'.
015100         88  FIN-PRDFILE                      VALUE 'Y'.
015200     02  WKS-FIN-ORDFILE            PIC X(01) VALUE 'N'.
015300         88  FIN-ORDFILE                      VALUE 'Y'.
015400     02  WKS-FIN-INVFILE            PIC X(01) VALUE 'N'.
015500         88  FIN-INVFILE                      VALUE 'Y'.
015600     02  WKS-FIN-SHPFILE            PIC X(01) VALUE 'N'.
015700         88  FIN-SHPFILE                      VALUE 'Y'.
015800     02  WKS-FIN-APRFILE            PIC X(01) VALUE 'N'.
015900         88  FIN-APRFILE                      VALUE 'Y'.
016000     02  WKS-HUBO-ENVIO             PIC X(01) VALUE 'N'.
016100         88  HUBO-ENVIO-NUEVO                 VALUE 'Y'.
016200     02  FILLER                     PIC X(05).
016300******************************************************************
016400*               A R E A S   D E   T R A B A J O                  *
016500******************************************************************
016600 01  WKS-RENGLON-PTR                PIC 9(04) COMP VALUE ZEROES.
016700 01  WKS-UN-RENGLON-TXT             PIC X(20) VALUE SPACES.
016800 01  WKS-UN-RENGLON-TXT-R REDEFINES WKS-UN-RENGLON-TXT.
016900     02  WKS-RT-PRODUCTO            PIC X(12).
017000     02  FILLER                     PIC X(03).
017100     02  WKS-RT-CANTIDAD            PIC 9(05).
017200 01  WKS-MSG-BITACORA               PIC X(100) VALUE SPACES.
017300 01  WKS-MSG-BITACORA-R REDEFINES WKS-MSG-BITACORA.
017400     02  WKS-BIT-ETIQUETA           PIC X(10).
017500     02  WKS-BIT-TEXTO              PIC X(90).
017600 01  LK-CONTROL-PIPE-R REDEFINES LK-CONTROL-PIPE.
017700     02  FILLER                     PIC X(102).
017800******************************************************************
017900 PROCEDURE DIVISION.
018000 100-MAIN SECTION.
018100     PERFORM 110-APERTURA-ARCHIVOS
018200     PERFORM 120-CARGA-PRODUCTOS
018300     PERFORM 130-CARGA-ORDENES
018400     PERFORM 140-CARGA-FACTURAS
018500     PERFORM 150-CARGA-ENVIOS
018600     PERFORM 160-CARGA-APROBACIONES
018700     PERFORM 170-RECUPERA-SERIES
018800     PERFORM 300-PROCESA-PENDIENTES
018900     PERFORM 400-REGRABA-MAESTROS
019000     PERFORM 900-CLOSE-DATA
019100     STOP RUN.
019200 100-MAIN-E. EXIT.
019300******************************************************************
019400*               A P E R T U R A   D E   A R C H I V O S          *
019500******************************************************************
019600 110-APERTURA-ARCHIVOS SECTION.
019700     MOVE 'ECOMORD' TO PROGRAMA
019800     OPEN INPUT PRDFILE ORDFILE INVFILE SHPFILE APRFILE
019900     OPEN EXTEND PHSFILE
020000     IF FS-PHSFILE = 35
020100        OPEN OUTPUT PHSFILE
020200     END-IF
020300     OPEN EXTEND LOGFILE
020400     IF FS-LOGFILE = 35
020500        OPEN OUTPUT LOGFILE
020600     END-IF
020700     IF FS-PRDFILE NOT = 0 AND 97
020800        DISPLAY '>>> NO SE PUDO ABRIR PRDFILE <<<' UPON CONSOLE
020900        MOVE 91 TO RETURN-CODE
021000        STOP RUN
021100     END-IF
021200     IF FS-ORDFILE NOT = 0 AND 97
021300        DISPLAY '>>> NO SE PUDO ABRIR ORDFILE <<<' UPON CONSOLE
021400        MOVE 91 TO RETURN-CODE
021500        STOP RUN
021600     END-IF.
021700 110-APERTURA-ARCHIVOS-E. EXIT.
021800******************************************************************
021900*               C A R G A   D E   P R O D U C T O S              *
022000******************************************************************
022100 120-CARGA-PRODUCTOS SECTION.
022200     MOVE ZEROES TO WKS-CANT-PRODUCTOS
022300     READ PRDFILE INTO REG-PRDFILE
022400          AT END SET FIN-PRDFILE TO TRUE
022500     END-READ
022600     PERFORM 125-LEE-UN-PRODUCTO UNTIL FIN-PRDFILE.
022700 120-CARGA-PRODUCTOS-E. EXIT.
022800******************************************************************
022900*                L E E   U N   P R O D U C T O                  *
023000******************************************************************
023100 125-LEE-UN-PRODUCTO SECTION.
023200     ADD 1 TO WKS-CANT-PRODUCTOS
023300     UNSTRING REG-PRDFILE DELIMITED BY '|'
023400             INTO CPPR-PRODUCT-ID CPPR-CATEGORIA CPPR-MARCA
023500                  CPPR-NOMBRE CPPR-PRECIO CPPR-EXISTENCIA
023600     MOVE CPPR-PRODUCT-ID  TO WKS-PROD-ID(WKS-CANT-PRODUCTOS)
023700     MOVE CPPR-CATEGORIA   TO WKS-PROD-CATEGORIA(WKS-CANT-PRODUCTOS)
023800     MOVE CPPR-MARCA       TO WKS-PROD-MARCA(WKS-CANT-PRODUCTOS)
023900     MOVE CPPR-NOMBRE      TO WKS-PROD-NOMBRE(WKS-CANT-PRODUCTOS)
024000     MOVE CPPR-PRECIO      TO WKS-PROD-PRECIO(WKS-CANT-PRODUCTOS)
024100     MOVE CPPR-EXISTENCIA  TO WKS-PROD-EXISTENCIA(WKS-CANT-PRODUCTOS)
024200     READ PRDFILE INTO REG-PRDFILE
024300          AT END SET FIN-PRDFILE TO TRUE
024400     END-READ.
024500 125-LEE-UN-PRODUCTO-E. EXIT.
024600******************************************************************
024700*                 C A R G A   D E   O R D E N E S                *
024800******************************************************************
024900 130-CARGA-ORDENES SECTION.
025000     MOVE ZEROES TO WKS-CANT-ORDENES
025100     READ ORDFILE INTO REG-ORDFILE
025200          AT END SET FIN-ORDFILE TO TRUE
025300     END-READ
025400     PERFORM 132-LEE-UNA-ORDEN UNTIL FIN-ORDFILE.
025500 130-CARGA-ORDENES-E. EXIT.
025600******************************************************************
025700*                   L E E   U N A   O R D E N                    *
025800******************************************************************
025900 132-LEE-UNA-ORDEN SECTION.
026000     ADD 1 TO WKS-CANT-ORDENES
026100     PERFORM 133-DESARMA-RENGLON-ORDEN
026200     READ ORDFILE INTO REG-ORDFILE
026300          AT END SET FIN-ORDFILE TO TRUE
026400     END-READ.
026500 132-LEE-UNA-ORDEN-E. EXIT.
026600******************************************************************
026700*           D E S A R M A   R E N G L O N   D E   O R D E N      *
026800******************************************************************
026900 133-DESARMA-RENGLON-ORDEN SECTION.
027000     UNSTRING REG-ORDFILE DELIMITED BY '|'
027100             INTO CPOR-ORDER-ID CPOR-DIRECCION CPOR-MODO-PAGO
027200                  CPOR-FECHA-ORDEN CPOR-CANT-RENGLONES
027300                  CPOR-RENGLONES-TXT
027400                  CPOR-ESTADO CPOR-RAZON-CANCEL CPOR-TOTAL
027500                  CPOR-INVOICE-ID CPOR-TRACKING-ID
027600     MOVE CPOR-ORDER-ID        TO WKS-ORD-ORDER-ID(WKS-CANT-ORDENES)
027700     MOVE CPOR-DIRECCION       TO WKS-ORD-DIRECCION(WKS-CANT-ORDENES)
027800     MOVE CPOR-MODO-PAGO       TO WKS-ORD-MODO-PAGO(WKS-CANT-ORDENES)
027900     MOVE CPOR-FECHA-ORDEN     TO WKS-ORD-FECHA-ORDEN(WKS-CANT-ORDENES)
028000     MOVE CPOR-CANT-RENGLONES  TO
028100                          WKS-ORD-CANT-RENGLONES(WKS-CANT-ORDENES)
028200     MOVE CPOR-ESTADO          TO WKS-ORD-ESTADO(WKS-CANT-ORDENES)
028300     MOVE CPOR-RAZON-CANCEL    TO
028400                          WKS-ORD-RAZON-CANCEL(WKS-CANT-ORDENES)
028500     MOVE CPOR-TOTAL           TO WKS-ORD-TOTAL(WKS-CANT-ORDENES)
028600     MOVE CPOR-INVOICE-ID      TO WKS-ORD-INVOICE-ID(WKS-CANT-ORDENES)
028700     MOVE CPOR-TRACKING-ID     TO WKS-ORD-TRACKING-ID(WKS-CANT-ORDENES)
028800     MOVE 1 TO WKS-RENGLON-PTR
028900     PERFORM 134-DESARMA-ITEMS-ORDEN
029000        VARYING WKS-K FROM 1 BY 1
029100        UNTIL WKS-K > CPOR-CANT-RENGLONES.
029200 133-DESARMA-RENGLON-ORDEN-E. EXIT.
029300******************************************************************
029400*              D E S A R M A   I T E M S   D E   O R D E N       *
029500*    CPOR-RENGLONES-TXT TRAE LOS RENGLONES COMO LISTA "PRODUCTO  *
029600*    X CANTIDAD" SEPARADA POR COMAS; CADA TOKEN MIDE 20 BYTES    *
029700*    FIJOS (PRODUCTO 12 + ' X ' + CANTIDAD 5).                  *
029800******************************************************************
029900 134-DESARMA-ITEMS-ORDEN SECTION.
030000     UNSTRING CPOR-RENGLONES-TXT DELIMITED BY ','
030100             INTO WKS-UN-RENGLON-TXT
030200             WITH POINTER WKS-RENGLON-PTR
030300     MOVE WKS-RT-PRODUCTO  TO
030400              WKS-ORD-PRODUCT-ID(WKS-CANT-ORDENES, WKS-K)
030500     MOVE WKS-RT-CANTIDAD  TO
030600              WKS-ORD-CANTIDAD(WKS-CANT-ORDENES, WKS-K).
030700 134-DESARMA-ITEMS-ORDEN-E. EXIT.
030800******************************************************************
030900*                 C A R G A   D E   F A C T U R A S               *
031000******************************************************************
031100 140-CARGA-FACTURAS SECTION.
031200     MOVE ZEROES TO WKS-CANT-FACTURAS
031300     READ INVFILE INTO REG-INVFILE
031400          AT END SET FIN-INVFILE TO TRUE
031500     END-READ
031600     PERFORM 145-LEE-UNA-FACTURA UNTIL FIN-INVFILE.
031700 140-CARGA-FACTURAS-E. EXIT.
031800******************************************************************
031900*                  L E E   U N A   F A C T U R A                 *
032000******************************************************************
032100 145-LEE-UNA-FACTURA SECTION.
032200     ADD 1 TO WKS-CANT-FACTURAS
032300     UNSTRING REG-INVFILE DELIMITED BY '|'
032400             INTO WKS-INV-INVOICE-ID(WKS-CANT-FACTURAS)
032500                  WKS-INV-ORDER-ID(WKS-CANT-FACTURAS)
032600                  WKS-INV-TOTAL(WKS-CANT-FACTURAS)
032700     READ INVFILE INTO REG-INVFILE
032800          AT END SET FIN-INVFILE TO TRUE
032900     END-READ.
033000 145-LEE-UNA-FACTURA-E. EXIT.
033100******************************************************************
033200*                    C A R G A   D E   E N V I O S               *
033300******************************************************************
033400 150-CARGA-ENVIOS SECTION.
033500     MOVE ZEROES TO WKS-CANT-ENVIOS
033600     READ SHPFILE INTO REG-SHPFILE
033700          AT END SET FIN-SHPFILE TO TRUE
033800     END-READ
033900     PERFORM 155-LEE-UN-ENVIO UNTIL FIN-SHPFILE.
034000 150-CARGA-ENVIOS-E. EXIT.
034100******************************************************************
034200*                      L E E   U N   E N V I O                   *
034300******************************************************************
034400 155-LEE-UN-ENVIO SECTION.
034500     ADD 1 TO WKS-CANT-ENVIOS
034600     UNSTRING REG-SHPFILE DELIMITED BY '|'
034700             INTO WKS-SHP-TRACKING-ID(WKS-CANT-ENVIOS)
034800                  WKS-SHP-ORDER-ID(WKS-CANT-ENVIOS)
034900                  WKS-SHP-ESTADO(WKS-CANT-ENVIOS)
035000     READ SHPFILE INTO REG-SHPFILE
035100          AT END SET FIN-SHPFILE TO TRUE
035200     END-READ.
035300 155-LEE-UN-ENVIO-E. EXIT.
035400******************************************************************
035500*            C A R G A   D E   A P R O B A C I O N E S            *
035600******************************************************************
035700 160-CARGA-APROBACIONES SECTION.
035800     MOVE ZEROES TO WKS-CANT-APROB
035900     READ APRFILE INTO REG-APRFILE
036000          AT END SET FIN-APRFILE TO TRUE
036100     END-READ
036200     PERFORM 165-LEE-UNA-APROBACION UNTIL FIN-APRFILE.
036300 160-CARGA-APROBACIONES-E. EXIT.
036400******************************************************************
036500*               L E E   U N A   A P R O B A C I O N              *
036600******************************************************************
036700 165-LEE-UNA-APROBACION SECTION.
036800     ADD 1 TO WKS-CANT-APROB
036900     UNSTRING REG-APRFILE DELIMITED BY '|'
037000             INTO WKS-APR-ORDER-ID(WKS-CANT-APROB)
037100                  WKS-APR-DECISION(WKS-CANT-APROB)
037200     READ APRFILE INTO REG-APRFILE
037300          AT END SET FIN-APRFILE TO TRUE
037400     END-READ.
037500 165-LEE-UNA-APROBACION-E. EXIT.
037600******************************************************************
037700*             R E C U P E R A   C O N T A D O R E S   D E        *
037800*                    S E R I E   A L   A R R A N Q U E           *
037900******************************************************************
038000 170-RECUPERA-SERIES SECTION.
038100     MOVE 1 TO WKS-SIG-ORDEN
038200     MOVE 1 TO WKS-SIG-FACTURA
038300     MOVE 1 TO WKS-SIG-ENVIO
038400     PERFORM 175-RECUPERA-UNA-ORDEN
038500        VARYING WKS-I FROM 1 BY 1
038600        UNTIL WKS-I > WKS-CANT-ORDENES.
038700 170-RECUPERA-SERIES-E. EXIT.
038800******************************************************************
038900*             R E C U P E R A   S E R I E   D E   U N A          *
039000*                          O R D E N                             *
039100******************************************************************
039200 175-RECUPERA-UNA-ORDEN SECTION.
039300     MOVE 'O' TO LK-TIPO-ID
039400     MOVE WKS-ORD-ORDER-ID(WKS-I) TO LK-VALOR-ID
039500     CALL 'ECOMSER' USING LK-TIPO-ID LK-VALOR-ID WKS-SERIES
039600     IF WKS-ORD-INVOICE-ID(WKS-I) NOT = SPACES
039700        MOVE 'I' TO LK-TIPO-ID
039800        MOVE WKS-ORD-INVOICE-ID(WKS-I) TO LK-VALOR-ID
039900        CALL 'ECOMSER' USING LK-TIPO-ID LK-VALOR-ID WKS-SERIES
040000     END-IF
040100     IF WKS-ORD-TRACKING-ID(WKS-I) NOT = SPACES
040200        MOVE 'T' TO LK-TIPO-ID
040300        MOVE WKS-ORD-TRACKING-ID(WKS-I) TO LK-VALOR-ID
040400        CALL 'ECOMSER' USING LK-TIPO-ID LK-VALOR-ID WKS-SERIES
040500     END-IF.
040600 175-RECUPERA-UNA-ORDEN-E. EXIT.
040700******************************************************************
040800*             P R O C E S A   O R D E N E S   P E N D I E N T E S *
040900******************************************************************
041000 300-PROCESA-PENDIENTES SECTION.
041100     MOVE ZEROES TO WKS-CANT-PROCESADAS
041200     MOVE 'I' TO LK-MODO-REGLA-PAGO
041300     PERFORM 310-PROCESA-UNA-ORDEN
041400        VARYING WKS-I FROM 1 BY 1
041500        UNTIL WKS-I > WKS-CANT-ORDENES.
041600 300-PROCESA-PENDIENTES-E. EXIT.
041700******************************************************************
041800*                P R O C E S A   U N A   O R D E N                *
041900******************************************************************
042000 310-PROCESA-UNA-ORDEN SECTION.
042100     IF WKS-ORD-ESTADO(WKS-I) = 'PENDING'
042200        PERFORM 320-ARMA-ORDEN-PARA-PIPE
042300        PERFORM 330-BUSCA-APROBACION
042400        CALL 'ECOMPIP' USING CPOR-ORDEN WKS-TABLA-PRODUCTOS
042500                             WKS-CANT-PRODUCTOS WKS-SERIES
042600                             LK-CONTROL-PIPE
042700        PERFORM 340-DESARMA-ORDEN-DEL-PIPE
042800        PERFORM 345-AGREGA-FACTURA-Y-ENVIO
042900        PERFORM 350-AGREGA-HISTORIAL
043000        PERFORM 360-ESCRIBE-BITACORA
043100        ADD 1 TO WKS-CANT-PROCESADAS
043200     END-IF.
043300 310-PROCESA-UNA-ORDEN-E. EXIT.
043400******************************************************************
043500*          A R M A   O R D E N   P A R A   E L   P I P E L I N E  *
043600******************************************************************
043700 320-ARMA-ORDEN-PARA-PIPE SECTION.
043800     MOVE WKS-ORD-ORDER-ID(WKS-I)       TO CPOR-ORDER-ID
043900     MOVE WKS-ORD-DIRECCION(WKS-I)      TO CPOR-DIRECCION
044000     MOVE WKS-ORD-MODO-PAGO(WKS-I)      TO CPOR-MODO-PAGO
044100     MOVE WKS-ORD-FECHA-ORDEN(WKS-I)    TO CPOR-FECHA-ORDEN
044200     MOVE WKS-ORD-CANT-RENGLONES(WKS-I) TO CPOR-CANT-RENGLONES
044300     MOVE WKS-ORD-ESTADO(WKS-I)         TO CPOR-ESTADO
044400     MOVE WKS-ORD-RAZON-CANCEL(WKS-I)   TO CPOR-RAZON-CANCEL
044500     MOVE WKS-ORD-TOTAL(WKS-I)          TO CPOR-TOTAL
044600     MOVE WKS-ORD-INVOICE-ID(WKS-I)     TO CPOR-INVOICE-ID
044700     MOVE WKS-ORD-TRACKING-ID(WKS-I)    TO CPOR-TRACKING-ID
044800     PERFORM 325-ARMA-ITEM-PARA-PIPE
044900        VARYING WKS-K FROM 1 BY 1
045000        UNTIL WKS-K > CPOR-CANT-RENGLONES.
045100 320-ARMA-ORDEN-PARA-PIPE-E. EXIT.
045200******************************************************************
045300*                A R M A   U N   I T E M   P A R A               *
045400*                       E L   P I P E L I N E                    *
045500******************************************************************
045600 325-ARMA-ITEM-PARA-PIPE SECTION.
045700     MOVE WKS-ORD-PRODUCT-ID(WKS-I, WKS-K) TO
045800                              CPIT-PRODUCT-ID(WKS-K)
045900     MOVE WKS-ORD-CANTIDAD(WKS-I, WKS-K)   TO
046000                              CPIT-CANTIDAD(WKS-K).
046100 325-ARMA-ITEM-PARA-PIPE-E. EXIT.
046200******************************************************************
046300*                B U S C A   A P R O B A C I O N                 *
046400*          D E   P A G O   P A R A   L A   O R D E N              *
046500******************************************************************
046600 330-BUSCA-APROBACION SECTION.
046700     MOVE 'N' TO LK-APROBACION-OPERADOR
046800     IF CPOR-MODO-PAGO = 'MockCard'
046900        PERFORM 335-COMPARA-APROBACION
047000           VARYING WKS-APR-IDX FROM 1 BY 1
047100           UNTIL WKS-APR-IDX > WKS-CANT-APROB
047200     END-IF.
047300 330-BUSCA-APROBACION-E. EXIT.
047400******************************************************************
047500*              C O M P A R A   U N A   A P R O B A C I O N        *
047600******************************************************************
047700 335-COMPARA-APROBACION SECTION.
047800     IF WKS-APR-ORDER-ID(WKS-APR-IDX) = CPOR-ORDER-ID
047900        MOVE WKS-APR-DECISION(WKS-APR-IDX)
048000                         TO LK-APROBACION-OPERADOR
048100     END-IF.
048200 335-COMPARA-APROBACION-E. EXIT.
048300******************************************************************
048400*          D E S A R M A   O R D E N   D E L   P I P E L I N E    *
048500******************************************************************
048600 340-DESARMA-ORDEN-DEL-PIPE SECTION.
048700     MOVE CPOR-ESTADO          TO WKS-ORD-ESTADO(WKS-I)
048800     MOVE CPOR-RAZON-CANCEL    TO WKS-ORD-RAZON-CANCEL(WKS-I)
048900     MOVE CPOR-TOTAL           TO WKS-ORD-TOTAL(WKS-I)
049000     MOVE CPOR-INVOICE-ID      TO WKS-ORD-INVOICE-ID(WKS-I)
049100     MOVE CPOR-TRACKING-ID     TO WKS-ORD-TRACKING-ID(WKS-I).
049200 340-DESARMA-ORDEN-DEL-PIPE-E. EXIT.
049300******************************************************************
049400*           A G R E G A   F A C T U R A   Y   E N V I O          *
049500*              N U E V O S   A   L A S   T A B L A S             *
049600******************************************************************
049700 345-AGREGA-FACTURA-Y-ENVIO SECTION.
049800     MOVE 'N' TO WKS-HUBO-ENVIO
049900     IF CPOR-INVOICE-ID NOT = SPACES
050000        ADD 1 TO WKS-CANT-FACTURAS
050100        MOVE CPOR-INVOICE-ID TO
050200                         WKS-INV-INVOICE-ID(WKS-CANT-FACTURAS)
050300        MOVE CPOR-ORDER-ID   TO
050400                         WKS-INV-ORDER-ID(WKS-CANT-FACTURAS)
050500        MOVE CPOR-TOTAL      TO
050600                         WKS-INV-TOTAL(WKS-CANT-FACTURAS)
050700        SET HUBO-ENVIO-NUEVO TO TRUE
050800     END-IF
050900     IF HUBO-ENVIO-NUEVO AND CPOR-TRACKING-ID NOT = SPACES
051000        ADD 1 TO WKS-CANT-ENVIOS
051100        MOVE CPOR-TRACKING-ID TO
051200                         WKS-SHP-TRACKING-ID(WKS-CANT-ENVIOS)
051300        MOVE CPOR-ORDER-ID    TO
051400                         WKS-SHP-ORDER-ID(WKS-CANT-ENVIOS)
051500        MOVE CPOR-ESTADO      TO
051600                         WKS-SHP-ESTADO(WKS-CANT-ENVIOS)
051700     END-IF.
051800 345-AGREGA-FACTURA-Y-ENVIO-E. EXIT.
051900******************************************************************
052000*                A G R E G A   H I S T O R I A L                 *
052100*                     D E   C O M P R A                          *
052200******************************************************************
052300 350-AGREGA-HISTORIAL SECTION.
052400     MOVE CPOR-ORDER-ID   TO CPPH-ORDER-ID
052500     MOVE CPOR-MODO-PAGO  TO CPPH-MODO-PAGO
052600     MOVE CPOR-ESTADO     TO CPPH-ESTADO
052700     MOVE CPOR-TOTAL      TO CPPH-TOTAL
052800     WRITE REG-PHSFILE FROM CPPH-HISTORIAL.
052900 350-AGREGA-HISTORIAL-E. EXIT.
053000******************************************************************
053100*                 E S C R I B E   B I T A C O R A                *
053200******************************************************************
053300 360-ESCRIBE-BITACORA SECTION.
053400     MOVE SPACES TO WKS-MSG-BITACORA
053500     MOVE LK-MENSAJE TO WKS-MSG-BITACORA
053600     WRITE REG-LOGFILE FROM WKS-MSG-BITACORA.
053700 360-ESCRIBE-BITACORA-E. EXIT.
053800******************************************************************
053900*              R E G R A B A   M A E S T R O S                   *
054000******************************************************************
054100 400-REGRABA-MAESTROS SECTION.
054200     CLOSE PRDFILE ORDFILE INVFILE SHPFILE
054300     OPEN OUTPUT PRDFILE ORDFILE INVFILE SHPFILE
054400     PERFORM 410-REGRABA-UN-PRODUCTO
054500        VARYING WKS-PROD-IDX FROM 1 BY 1
054600        UNTIL WKS-PROD-IDX > WKS-CANT-PRODUCTOS
054700     PERFORM 420-REGRABA-UNA-ORDEN
054800        VARYING WKS-I FROM 1 BY 1
054900        UNTIL WKS-I > WKS-CANT-ORDENES
055000     PERFORM 430-REGRABA-UNA-FACTURA
055100        VARYING WKS-INV-IDX FROM 1 BY 1
055200        UNTIL WKS-INV-IDX > WKS-CANT-FACTURAS
055300     PERFORM 440-REGRABA-UN-ENVIO
055400        VARYING WKS-SHP-IDX FROM 1 BY 1
055500        UNTIL WKS-SHP-IDX > WKS-CANT-ENVIOS.
055600 400-REGRABA-MAESTROS-E. EXIT.
055700******************************************************************
055800*               R E G R A B A   U N   P R O D U C T O            *
055900******************************************************************
056000 410-REGRABA-UN-PRODUCTO SECTION.
056100     MOVE WKS-PROD-ID(WKS-PROD-IDX)         TO CPPR-PRODUCT-ID
056200     MOVE WKS-PROD-CATEGORIA(WKS-PROD-IDX)  TO CPPR-CATEGORIA
056300     MOVE WKS-PROD-MARCA(WKS-PROD-IDX)      TO CPPR-MARCA
056400     MOVE WKS-PROD-NOMBRE(WKS-PROD-IDX)     TO CPPR-NOMBRE
056500     MOVE WKS-PROD-PRECIO(WKS-PROD-IDX)     TO CPPR-PRECIO
056600     MOVE WKS-PROD-EXISTENCIA(WKS-PROD-IDX) TO CPPR-EXISTENCIA
056700     MOVE SPACES TO REG-PRDFILE
056800     STRING CPPR-PRODUCT-ID DELIMITED SIZE '|' DELIMITED SIZE
056900            CPPR-CATEGORIA  DELIMITED SIZE '|' DELIMITED SIZE
057000            CPPR-MARCA      DELIMITED SIZE '|' DELIMITED SIZE
057100            CPPR-NOMBRE     DELIMITED SIZE '|' DELIMITED SIZE
057200            CPPR-PRECIO     DELIMITED SIZE '|' DELIMITED SIZE
057300            CPPR-EXISTENCIA DELIMITED SIZE
057400            INTO REG-PRDFILE
057500     WRITE REG-PRDFILE.
057600 410-REGRABA-UN-PRODUCTO-E. EXIT.
057700******************************************************************
057800*                 R E G R A B A   U N A   O R D E N              *
057900******************************************************************
058000 420-REGRABA-UNA-ORDEN SECTION.
058100     MOVE WKS-ORD-ORDER-ID(WKS-I)       TO CPOR-ORDER-ID
058200     MOVE WKS-ORD-DIRECCION(WKS-I)      TO CPOR-DIRECCION
058300     MOVE WKS-ORD-MODO-PAGO(WKS-I)      TO CPOR-MODO-PAGO
058400     MOVE WKS-ORD-FECHA-ORDEN(WKS-I)    TO CPOR-FECHA-ORDEN
058500     MOVE WKS-ORD-CANT-RENGLONES(WKS-I) TO CPOR-CANT-RENGLONES
058600     MOVE WKS-ORD-ESTADO(WKS-I)         TO CPOR-ESTADO
058700     MOVE WKS-ORD-RAZON-CANCEL(WKS-I)   TO CPOR-RAZON-CANCEL
058800     MOVE WKS-ORD-TOTAL(WKS-I)          TO CPOR-TOTAL
058900     MOVE WKS-ORD-INVOICE-ID(WKS-I)     TO CPOR-INVOICE-ID
059000     MOVE WKS-ORD-TRACKING-ID(WKS-I)    TO CPOR-TRACKING-ID
059100     PERFORM 425-ARMA-RENGLONES-ORDEN
059200     MOVE SPACES TO REG-ORDFILE
059300     STRING CPOR-ORDER-ID       DELIMITED SIZE '|' DELIMITED SIZE
059400            CPOR-DIRECCION      DELIMITED SIZE '|' DELIMITED SIZE
059500            CPOR-MODO-PAGO      DELIMITED SIZE '|' DELIMITED SIZE
059600            CPOR-FECHA-ORDEN    DELIMITED SIZE '|' DELIMITED SIZE
059700            CPOR-CANT-RENGLONES DELIMITED SIZE '|' DELIMITED SIZE
059800            CPOR-RENGLONES-TXT  DELIMITED SIZE '|' DELIMITED SIZE
059900            CPOR-ESTADO         DELIMITED SIZE '|' DELIMITED SIZE
060000            CPOR-RAZON-CANCEL   DELIMITED SIZE '|' DELIMITED SIZE
060100            CPOR-TOTAL          DELIMITED SIZE '|' DELIMITED SIZE
060200            CPOR-INVOICE-ID     DELIMITED SIZE '|' DELIMITED SIZE
060300            CPOR-TRACKING-ID    DELIMITED SIZE
060400            INTO REG-ORDFILE
060500     WRITE REG-ORDFILE.
060600 420-REGRABA-UNA-ORDEN-E. EXIT.
060700******************************************************************
060800*            A R M A   R E N G L O N E S   D E   O R D E N        *
060900******************************************************************
061000 425-ARMA-RENGLONES-ORDEN SECTION.
061100     MOVE SPACES TO CPOR-RENGLONES-TXT
061200     MOVE 1 TO WKS-RENGLON-PTR
061300     PERFORM 426-AGREGA-UN-RENGLON-ORDEN
061400        VARYING WKS-K FROM 1 BY 1
061500        UNTIL WKS-K > WKS-ORD-CANT-RENGLONES(WKS-I).
061600 425-ARMA-RENGLONES-ORDEN-E. EXIT.
061700******************************************************************
061800*          A G R E G A   U N   R E N G L O N   D E   O R D E N    *
061900******************************************************************
062000 426-AGREGA-UN-RENGLON-ORDEN SECTION.
062100     IF WKS-K > 1
062200        STRING ',' DELIMITED SIZE
062300               INTO CPOR-RENGLONES-TXT
062400               WITH POINTER WKS-RENGLON-PTR
062500     END-IF
062600     STRING WKS-ORD-PRODUCT-ID(WKS-I, WKS-K) DELIMITED SIZE
062700            ' X '                             DELIMITED SIZE
062800            WKS-ORD-CANTIDAD(WKS-I, WKS-K)     DELIMITED SIZE
062900            INTO CPOR-RENGLONES-TXT
063000            WITH POINTER WKS-RENGLON-PTR.
063100 426-AGREGA-UN-RENGLON-ORDEN-E. EXIT.
063200******************************************************************
063300*                 R E G R A B A   U N A   F A C T U R A          *
063400******************************************************************
063500 430-REGRABA-UNA-FACTURA SECTION.
063600     MOVE WKS-INV-INVOICE-ID(WKS-INV-IDX) TO CPIN-INVOICE-ID
063700     MOVE WKS-INV-ORDER-ID(WKS-INV-IDX)   TO CPIN-ORDER-ID
063800     MOVE WKS-INV-TOTAL(WKS-INV-IDX)      TO CPIN-TOTAL
063900     MOVE SPACES TO REG-INVFILE
064000     STRING CPIN-INVOICE-ID DELIMITED SIZE '|' DELIMITED SIZE
064100            CPIN-ORDER-ID   DELIMITED SIZE '|' DELIMITED SIZE
064200            CPIN-TOTAL      DELIMITED SIZE
064300            INTO REG-INVFILE
064400     WRITE REG-INVFILE.
064500 430-REGRABA-UNA-FACTURA-E. EXIT.
064600******************************************************************
064700*                    R E G R A B A   U N   E N V I O             *
064800******************************************************************
064900 440-REGRABA-UN-ENVIO SECTION.
065000     MOVE WKS-SHP-TRACKING-ID(WKS-SHP-IDX) TO CPSH-TRACKING-ID
065100     MOVE WKS-SHP-ORDER-ID(WKS-SHP-IDX)    TO CPSH-ORDER-ID
065200     MOVE WKS-SHP-ESTADO(WKS-SHP-IDX)      TO CPSH-ESTADO
065300     MOVE SPACES TO REG-SHPFILE
065400     STRING CPSH-TRACKING-ID DELIMITED SIZE '|' DELIMITED SIZE
065500            CPSH-ORDER-ID    DELIMITED SIZE '|' DELIMITED SIZE
065600            CPSH-ESTADO      DELIMITED SIZE
065700            INTO REG-SHPFILE
065800     WRITE REG-SHPFILE.
065900 440-REGRABA-UN-ENVIO-E. EXIT.
066000******************************************************************
066100*                     C I E R R E   D E   A R C H I V O S        *
066200******************************************************************
066300 900-CLOSE-DATA SECTION.
066400     CLOSE APRFILE PHSFILE LOGFILE.
066500 900-CLOSE-DATA-E. EXIT.
