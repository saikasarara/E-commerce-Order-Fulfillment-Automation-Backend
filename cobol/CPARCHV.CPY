000100******************************************************************
000200*    CPARCHV  -  RENGLON DE ORDEN ARCHIVADA (archive_orders.txt) *
000300*    MISMOS CAMPOS DE CPORMAS, SIN LA TABLA DE RENGLONES; LOS    *
000400*    RENGLONES SE GRABAN COMO LISTA "PRODUCTO x CANTIDAD".       *
000500*    EEDR 2024-02-11 TCK-10042 : VERSION INICIAL                 *
000600******************************************************************
000700 01  CPAR-ARCHIVADA.
000800     02  CPAR-ORDER-ID              PIC X(10).
000900     02  CPAR-FECHA-ORDEN           PIC X(10).
001000     02  CPAR-ESTADO                PIC X(18).
001100     02  CPAR-RENGLONES-TXT         PIC X(80).
001200     02  CPAR-TOTAL                 PIC 9(09).
001300     02  CPAR-RAZON-CANCEL          PIC X(40).
001400     02  FILLER                     PIC X(10).
