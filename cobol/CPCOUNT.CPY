000100******************************************************************
000200*    CPCOUNT  -  CONTADORES DE SERIE (ORDEN, FACTURA, ENVIO)     *
000300*    RECUPERADOS AL INICIO DE CADA CORRIDA POR ECOMSER A PARTIR  *
000400*    DEL MAYOR SUFIJO NUMERICO YA EXISTENTE; NUNCA SE GRABAN     *
000500*    COMO CAMPO DE CONTROL INDEPENDIENTE.                        *
000600*    EEDR 2024-02-11 TCK-10042 : VERSION INICIAL                 *
000700******************************************************************
000800 01  WKS-SERIES.
000900     02  WKS-SIG-ORDEN             PIC 9(04) COMP.
001000     02  WKS-SIG-FACTURA           PIC 9(04) COMP.
001100     02  WKS-SIG-ENVIO             PIC 9(08) COMP.
