000100******************************************************************
000200* FECHA       : 11/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : COMERCIO ELECTRONICO - VITRINA                   *
000500* PROGRAMA    : ECOMAUT                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : VALIDA LAS CREDENCIALES DEL ADMINISTRADOR CONTRA *
000800*             : EL MAESTRO DE ADMINISTRADORES, HASTA 3 INTENTOS, *
000900*             : ANTES DE AUTORIZAR LA CORRIDA DEL TABLERO DE     *
001000*             : CONTROL DE ORDENES.                             *
001100* ARCHIVOS    : ADMFILE=E, ATTFILE=E, LOGFILE=A                  *
001200* ACCION (ES) : V=VALIDAR CREDENCIALES                          *
001300* PROGRAMA(S) : NO APLICA                                       *
001400* BPM/RATIONAL: 10042                                           *
001500* NOMBRE      : AUTENTICACION DE ADMINISTRADOR                  *
001600******************************************************************
001700*                  H I S T O R I A L   D E   C A M B I O S
001800******************************************************************
001900* 2024-02-11 EEDR TCK-10042 VERSION INICIAL DEL PROGRAMA.        *
002000* 2024-02-19 EEDR TCK-10055 SE AGREGA BITACORA DE INTENTOS       *
002100*            FALLIDOS EN LOGFILE.                                *
002200* 2024-03-05 EEDR TCK-10061 SE CORRIGE COMPARACION DE USUARIO    *
002300*            PARA QUE SEA SENSIBLE A MAYUSCULAS EN EL HASH.      *
002400* 2024-04-02 JLOR TCK-10080 SE AGREGA CONTADOR DE ADMINS         *
002500*            CARGADOS PARA LA BITACORA DE ARRANQUE.              *
002600* 2024-06-14 EEDR TCK-10101 REVISION Y2K DE WKS-FECHA-HOY;       *
002700*            SE CONFIRMA QUE EL CAMPO ES X(08) AAAAMMDD Y NO     *
002800*            REQUIERE CAMBIO DE VENTANA DE SIGLO.                *
002900* 1999-11-03 EEDR TCK-09004 REVISION DE FIN DE SIGLO: SE REVISAN *
003000*            TODAS LAS FECHAS DE TRABAJO DEL MODULO DE TARJETA   *
003100*            ORIGINAL; NO APLICA A ESTE PROGRAMA (ES POSTERIOR). *
003200* 2024-07-22 EEDR TCK-10130 LIMPIEZA DE COMENTARIOS Y AJUSTE DE  *
003300*            LA SECCION DE ESTADISTICAS DE CIERRE.               *
003400* 2024-08-07 EEDR TCK-10152 SE QUITAN LOS PERFORM UNTIL Y       * 
003500*            PERFORM VARYING EN LINEA (END-PERFORM) DE LA       * 
003600*            CARGA DE ADMINISTRADORES, EL CICLO DE INTENTOS Y   * 
003700*            LA BUSQUEDA DE CREDENCIAL; CADA CUERPO PASA A SU   * 
003800*            PROPIO PARRAFO SEGUN EL ESTANDAR DE LA CASA.       * 
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. ECOMAUT.
004200 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION. VITRINA - CENTRO DE COMPUTO.
004400 DATE-WRITTEN. 11/02/2024.
004500 DATE-COMPILED.
004600 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ADMFILE ASSIGN TO ADMFILE
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-ADMFILE.
005600     SELECT ATTFILE ASSIGN TO ATTFILE
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-ATTFILE.
005900     SELECT LOGFILE ASSIGN TO LOGFILE
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS FS-LOGFILE.
006200 DATA DIVISION.
006300 FILE SECTION.
006400*                   MAESTRO DE ADMINISTRADORES
006500 FD  ADMFILE.
006600 01  REG-ADMFILE                    PIC X(100).
006700*                   INTENTOS DE INICIO DE SESION (USER|HASH)
006800 FD  ATTFILE.
006900 01  REG-ATTFILE                    PIC X(90).
007000*                   BITACORA GENERAL DEL SISTEMA
007100 FD  LOGFILE.
007200 01  REG-LOGFILE                    PIC X(100).
007300 WORKING-STORAGE SECTION.
007400     COPY CPFSTAT.
007500     COPY CPADMAS.
007600******************************************************************
007700*               T A B L A   D E   A D M I N I S T R A D O R E S  *
007800******************************************************************
007900 01  WKS-TABLA-ADMIN.
008000     02  WKS-ADMIN-ENT OCCURS 50 TIMES INDEXED BY WKS-ADMIN-IDX.
008100         04  WKS-ADMIN-USER         PIC X(20).
008200         04  WKS-ADMIN-HASH         PIC X(64).
008300 01  WKS-TABLA-ADMIN-R REDEFINES WKS-TABLA-ADMIN.
008400     02  WKS-ADMIN-FLAT OCCURS 50 TIMES.
008500         04  WKS-ADMIN-LLAVE        PIC X(84).
008600******************************************************************
008700*               C O N T A D O R E S   Y   S W I T C H E S        *
008800******************************************************************
008900 01  WKS-CONTADORES.
009000     02  WKS-TOTAL-ADMINS          PIC 9(03) COMP VALUE ZEROES.
009100     02  WKS-INTENTO-NO            PIC 9(01) COMP VALUE ZEROES.
009200     02  WKS-IDX-ADMIN             PIC 9(03) COMP VALUE ZEROES.
009300     02  FILLER                    PIC X(04).
009400 01  WKS-SWITCHES.
009500     02  WKS-FIN-ADMFILE           PIC X(01) VALUE 'N'.
009600         88  FIN-ADMFILE                     VALUE 'Y'.
009700     02  WKS-FIN-ATTFILE           PIC X(01) VALUE 'N'.
009800         88  FIN-ATTFILE                     VALUE 'Y'.
009900     02  WKS-ACCESO-OK             PIC X(01) VALUE 'N'.
010000         88  ACCESO-AUTORIZADO              VALUE 'Y'.
010100     02  FILLER                    PIC X(05).
010200******************************************************************
010300*               R E N G L O N   D E   I N T E N T O              *
010400******************************************************************
010500 01  WKS-INTENTO.
010600     02  WKS-INT-USUARIO           PIC X(20).
010700     02  WKS-INT-HASH              PIC X(64).
010800 01  WKS-INTENTO-R REDEFINES WKS-INTENTO.
010900     02  WKS-INT-LLAVE             PIC X(84).
011000******************************************************************
011100*               F E C H A   D E   C O R R I D A                  *
011200******************************************************************
011300 01  WKS-FECHA-HOY                 PIC X(08) VALUE ZEROES.
011400 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
011500     02  WKS-FH-ANIO               PIC 9(04).
011600     02  WKS-FH-MES                PIC 9(02).
011700     02  WKS-FH-DIA                PIC 9(02).
011800 01  WKS-MSG-BITACORA              PIC X(100) VALUE SPACES.
011900******************************************************************
012000 PROCEDURE DIVISION.
012100 100-MAIN SECTION.                                                
012200     PERFORM 110-APERTURA-ARCHIVOS                                
012300     PERFORM 120-CARGA-ADMINISTRADORES                            
012400     PERFORM 200-PROCESA-INTENTOS                                 
012500     PERFORM 150-CLOSE-DATA                                       
012600     STOP RUN.                                                    
012700 100-MAIN-E. EXIT.                                                
012800******************************************************************
012900*               A P E R T U R A   D E   A R C H I V O S          *
013000******************************************************************
013100 110-APERTURA-ARCHIVOS SECTION.                                   
013200     ACCEPT WKS-FECHA-HOY FROM SYSIN                              
013300     MOVE 'ECOMAUT' TO PROGRAMA                                   
013400     OPEN INPUT ADMFILE ATTFILE                                   
013500     OPEN EXTEND LOGFILE                                          
013600     IF FS-LOGFILE = 35                                           
013700        OPEN OUTPUT LOGFILE                                       
013800     END-IF                                                       
013900     IF FS-ADMFILE NOT = 0 AND 97                                 
014000        DISPLAY '>>> NO SE PUDO ABRIR ADMFILE <<<' UPON CONSOLE   
014100        MOVE 91 TO RETURN-CODE                                    
014200        STOP RUN                                                  
014300     END-IF                                                       
014400     IF FS-ATTFILE NOT = 0 AND 97                                 
014500        DISPLAY '>>> NO SE PUDO ABRIR ATTFILE <<<' UPON CONSOLE   
014600        MOVE 91 TO RETURN-CODE                                    
014700        STOP RUN                                                  
014800     END-IF.                                                      
014900 110-APERTURA-ARCHIVOS-E. EXIT.                                   
015000******************************************************************
015100*         C A R G A   D E   A D M I N I S T R A D O R E S        *
015200******************************************************************
015300 120-CARGA-ADMINISTRADORES SECTION.                               
015400     MOVE ZEROES TO WKS-TOTAL-ADMINS                              
015500     READ ADMFILE INTO REG-ADMFILE                                
015600          AT END SET FIN-ADMFILE TO TRUE                          
015700     END-READ                                                     
015800     PERFORM 125-LEE-UN-ADMIN UNTIL FIN-ADMFILE                   
015900     MOVE SPACES TO WKS-MSG-BITACORA                              
016000     STRING 'Admin master load - ' DELIMITED SIZE                 
016100            WKS-TOTAL-ADMINS DELIMITED SIZE                       
016200            ' admin(s) loaded' DELIMITED SIZE                     
016300            INTO WKS-MSG-BITACORA                                 
016400     WRITE REG-LOGFILE FROM WKS-MSG-BITACORA.                     
016500 120-CARGA-ADMINISTRADORES-E. EXIT.                               
016600******************************************************************
016700*              L E E   U N   A D M I N I S T R A D O R           *
016800******************************************************************
016900 125-LEE-UN-ADMIN SECTION.                                        
017000     ADD 1 TO WKS-TOTAL-ADMINS                                    
017100     UNSTRING REG-ADMFILE DELIMITED BY '|'                        
017200             INTO CPAD-USERNAME CPAD-PASS-HASH-HEX                
017300     MOVE CPAD-USERNAME   TO WKS-ADMIN-USER(WKS-TOTAL-ADMINS)     
017400     MOVE CPAD-PASS-HASH-HEX                                      
017500                          TO WKS-ADMIN-HASH(WKS-TOTAL-ADMINS)     
017600     READ ADMFILE INTO REG-ADMFILE                                
017700          AT END SET FIN-ADMFILE TO TRUE                          
017800     END-READ.                                                    
017900 125-LEE-UN-ADMIN-E. EXIT.                                        
018000******************************************************************
018100*          P R O C E S A   I N T E N T O S   D E   A C C E S O   *
018200******************************************************************
018300 200-PROCESA-INTENTOS SECTION.                                    
018400     READ ATTFILE INTO REG-ATTFILE                                
018500          AT END SET FIN-ATTFILE TO TRUE                          
018600     END-READ                                                     
018700     PERFORM 205-UN-INTENTO                                       
018800        UNTIL FIN-ATTFILE OR ACCESO-AUTORIZADO                    
018900                 OR WKS-INTENTO-NO > 2                            
019000     IF ACCESO-AUTORIZADO                                         
019100        DISPLAY 'ACCESO AUTORIZADO' UPON CONSOLE                  
019200        MOVE 0 TO RETURN-CODE                                     
019300     ELSE                                                         
019400        DISPLAY 'ACCESO DENEGADO - 3 INTENTOS AGOTADOS'           
019500                UPON CONSOLE                                      
019600        MOVE 91 TO RETURN-CODE                                    
019700     END-IF.                                                      
019800 200-PROCESA-INTENTOS-E. EXIT.                                    
019900******************************************************************
020000*                      U N   I N T E N T O                       *
020100******************************************************************
020200 205-UN-INTENTO SECTION.                                          
020300     ADD 1 TO WKS-INTENTO-NO                                      
020400     UNSTRING REG-ATTFILE DELIMITED BY '|'                        
020500             INTO WKS-INT-USUARIO WKS-INT-HASH                    
020600     PERFORM 210-VALIDA-CREDENCIAL                                
020700     IF NOT ACCESO-AUTORIZADO                                     
020800        READ ATTFILE INTO REG-ATTFILE                             
020900             AT END SET FIN-ATTFILE TO TRUE                       
021000        END-READ                                                  
021100     END-IF.                                                      
021200 205-UN-INTENTO-E. EXIT.                                          
021300******************************************************************
021400*                V A L I D A   C R E D E N C I A L               *
021500******************************************************************
021600 210-VALIDA-CREDENCIAL SECTION.                                   
021700     MOVE 'N' TO WKS-ACCESO-OK                                    
021800     MOVE 1 TO WKS-IDX-ADMIN                                      
021900     PERFORM 215-COMPARA-ADMIN                                    
022000        VARYING WKS-IDX-ADMIN FROM 1 BY 1                         
022100        UNTIL WKS-IDX-ADMIN > WKS-TOTAL-ADMINS                    
022200     MOVE SPACES TO WKS-MSG-BITACORA                              
022300     IF ACCESO-AUTORIZADO                                         
022400        STRING 'Login OK - ' DELIMITED SIZE                       
022500               WKS-INT-USUARIO DELIMITED SIZE                     
022600               INTO WKS-MSG-BITACORA                              
022700     ELSE                                                         
022800        STRING 'Login FAIL attempt ' DELIMITED SIZE               
022900               WKS-INTENTO-NO DELIMITED SIZE                      
023000               ' - ' DELIMITED SIZE                               
023100               WKS-INT-USUARIO DELIMITED SIZE                     
023200               INTO WKS-MSG-BITACORA                              
023300     END-IF                                                       
023400     WRITE REG-LOGFILE FROM WKS-MSG-BITACORA.                     
023500 210-VALIDA-CREDENCIAL-E. EXIT.                                   
023600******************************************************************
023700*              C O M P A R A   U N   A D M I N I S T R A D O R   *
023800******************************************************************
023900 215-COMPARA-ADMIN SECTION.                                       
024000     IF WKS-INT-USUARIO = WKS-ADMIN-USER(WKS-IDX-ADMIN) AND       
024100        WKS-INT-HASH    = WKS-ADMIN-HASH(WKS-IDX-ADMIN)           
024200        MOVE 'Y' TO WKS-ACCESO-OK                                 
024300     END-IF.                                                      
024400 215-COMPARA-ADMIN-E. EXIT.                                       
024500******************************************************************
024600*                     C I E R R E   D E   A R C H I V O S        *
024700******************************************************************
024800 150-CLOSE-DATA SECTION.                                          
024900     CLOSE ADMFILE ATTFILE LOGFILE.                               
025000 150-CLOSE-DATA-E. EXIT.                                          
